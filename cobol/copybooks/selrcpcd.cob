000100* 01/01/26 VBC - CREATED.
000200     SELECT  RC-PARM-CARD-FILE   ASSIGN        PARMFILE
000300                                 ORGANIZATION  LINE SEQUENTIAL
000400                                 STATUS        RC-PCD-STATUS.
