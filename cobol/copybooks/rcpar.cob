000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR RC PARAM1 FILE    *
000400*     USES RRN = 1                         *
000500*  HOLDS THE NIGHTLY RUN'S PARAMETERS FOR  *
000600*   ALL THREE RC BATCH ENGINES - SHARED    *
000700*   THE SAME WAY PY-PR1 IS SHARED ACROSS   *
000800*   THE PAYROLL REPORTS.                   *
000900********************************************
001000*  FIELDS TOTAL 93 BYTES, PADDED WITH GROWTH FILLER AS USUAL.
001100*
001200* 06/01/26 VBC - CREATED.
001300* 15/01/26 VBC - ADDED PAR-SEARCH-TEXT AND PAR-SKIP/PAR-LIMIT FOR THE
001400*                CATALOG SEARCH ENGINE (RCSRCH).
001500*
001600 01  RC-PARAM1-RECORD.
001700     03  PAR-RUN-DATE          PIC 9(8)  COMP.
001800*    CCYYMMDD, AS-OF DATE
001900     03  PAR-FOR-USER-ID       PIC X(8).
002000*    USER RUNNING EXPIRING
002100     03  PAR-DAYS-AHEAD        PIC 99    COMP.
002200*    1-30, DEFAULT 7
002300     03  PAR-SUGG-LIMIT        PIC 99    COMP.
002400*    DEFAULT 10, MAX 50
002500     03  PAR-MIN-MATCH-SCORE   PIC 9V9(4).
002600*    DEFAULT 0.30
002700     03  PAR-SEARCH-TEXT       PIC X(30).
002800*    CATALOG SEARCH TEXT
002900     03  PAR-SKIP              PIC 9(4)  COMP.
003000*    CATALOG SEARCH SKIP
003100     03  PAR-LIMIT             PIC 999   COMP.
003200*    CATALOG SEARCH LIMIT, <=100
003300     03  FILLER                PIC X(20).
003400*    GROWTH MARGIN
003500*
