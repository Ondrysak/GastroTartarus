000100* 06/01/26 VBC - CREATED.
000200     SELECT  RC-PARAM1-FILE      ASSIGN        RCPARM1
000300                                 ORGANIZATION  RELATIVE
000400                                 ACCESS MODE   RANDOM
000500                                 RELATIVE KEY  RC-RRN
000600                                 STATUS        RC-PAR-STATUS.
