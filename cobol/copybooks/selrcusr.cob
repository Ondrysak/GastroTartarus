000100* 04/01/26 VBC - CREATED.
000200     SELECT  RC-USER-FILE        ASSIGN        USRFILE
000300                                 ORGANIZATION  LINE SEQUENTIAL
000400                                 STATUS        RC-USR-STATUS.
