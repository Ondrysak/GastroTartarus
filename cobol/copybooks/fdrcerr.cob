000100********************************************
000200*                                          *
000300*  FILE/RECORD DEFINITION FOR VALIDATION   *
000400*   ERROR/REJECT OUTPUT FILE (ERRFILE)     *
000500********************************************
000600*  106 BYTES.
000700*
000800* 06/01/26 VBC - CREATED.
000900* 14/01/26 VBC - ADDED ERR-REASON-CODE TABLE - SEE WSRCMSGS GROUP IN
001000*                EACH PROGRAM'S WORKING-STORAGE.
001100*
001200 FD  RC-ERROR-FILE.
001300 01  RC-ERROR-RECORD.
001400     03  ERR-REC-TYPE          PIC X(10).
001500*    INGREDIENT/PANTRY/RECIPE/RECING/USER/MAINT/PARMFILE/PARM1
001600     03  ERR-KEY               PIC X(8).
001700*    REJECTED RECORD'S KEY
001800     03  ERR-REASON-CODE       PIC X(4).
001900*    RC0NN - SEE MSG TABLE
002000     03  ERR-REASON-TEXT       PIC X(60).
002100     03  FILLER                PIC X(24).
002200*    GROWTH MARGIN
002300*
