000100* 01/01/26 VBC - CREATED.
000200 FD  RC-PARM-CARD-FILE.
000300 COPY "RCPCARD.COB".
