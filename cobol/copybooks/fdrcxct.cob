000100* 07/01/26 VBC - CREATED.
000200 FD  RC-XACT-FILE.
000300 COPY "RCXACT.COB".
