000100* 06/01/26 VBC - CREATED.
000200     SELECT  RC-ERROR-FILE       ASSIGN        ERRFILE
000300                                 ORGANIZATION  LINE SEQUENTIAL
000400                                 STATUS        RC-ERR-STATUS.
