000100********************************************
000200*                                          *
000300*  LINKAGE - PASSED BETWEEN THE RC BATCH   *
000400*   SUITE'S CHAINED PROGRAMS               *
000500********************************************
000600*  WAS WS-CALLING-DATA (WSCALL) - SAME IDEA, RC-CALLED/RC-CALLER CARRY
000700*  THE PROGRAM-TO-PROGRAM HANDOFF, RC-PROCESS-FUNC TELLS THE PROGRAM
000800*  BEING ENTERED WHICH OF THE THREE ENGINES RC000 WANTS RUN THIS PASS.
000900*
001000* 05/01/26 VBC - CREATED, BASED ON WS-CALLING-DATA SHAPE.
001100* 22/01/26 VBC - ADDED TRAILING FILLER TO MATCH THE REST OF THE SUITE'S
001200*                LINKAGE/RECORD LAYOUT HABIT.
001300*
001400 01  RC-LINKAGE-DATA.
001500     03  RC-CALLED          PIC X(8).
001600     03  RC-CALLER          PIC X(8).
001700     03  RC-PROCESS-FUNC    PIC 9.
001800         88  RC-FUNC-VALIDATE               VALUE 1.
001900         88  RC-FUNC-EXPIRING               VALUE 2.
002000         88  RC-FUNC-SUGGEST                VALUE 3.
002100         88  RC-FUNC-SEARCH                  VALUE 4.
002200     03  RC-RETURN-CODE     PIC 99.
002300     03  RC-LD-ARGS         PIC X(13).
002400     03  FILLER             PIC X(10).
002500*
