000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR RECIPE/INGREDIENT *
000400*     CROSS-REFERENCE FILE                 *
000500*     USES RI-ID AS KEY, RI-RECIPE-ID      *
000600*     IS THE SEQUENCING/BLOCKING KEY       *
000700********************************************
000800*  CONTRACT FIELDS = 53 BYTES, PADDED TO 56 WITH GROWTH FILLER.
000900*
001000* 05/01/26 VBC - CREATED.
001100* 13/01/26 VBC - CONFIRMED FILE IS ZONED/DISPLAY ON DISC EVEN THOUGH THE
001200*                WORKING COPY USED FOR SCORING IS PACKED - SEE WSRCITAB.
001300*
001400 01  RC-RECING-RECORD.
001500     03  RI-ID                 PIC X(8).
001600     03  RI-RECIPE-ID          PIC X(8).
001700     03  RI-ING-ID             PIC X(8).
001800     03  RI-AMOUNT             PIC S9(7)V99.
001900*    REQUIRED QTY, >= 0, 2 DP
002000     03  RI-NOTES              PIC X(20).
002100*    E.G. "CHOPPED"
002200     03  FILLER                PIC X(3).
002300*    GROWTH MARGIN
002400*
