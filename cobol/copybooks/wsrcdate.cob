000100********************************************
000200*                                          *
000300*  WORKING STORAGE - CALENDAR ARITHMETIC   *
000400*   FOR THE EXPIRING-STOCK CUTOFF DATE     *
000500********************************************
000600*  THIS SHOP HAS NEVER NEEDED A CALENDAR ROUTINE BEFORE NOW - THE
000700*  PAYROLL SUITE WORKS OFF WEEK-ENDING DATES SUPPLIED BY PERSONNEL,
000800*  NEVER COMPUTES ONE.  BUILT NEW FOR RC, IN THE SAME REDEFINES/TABLE
000900*  STYLE AS THE REST OF THIS SUITE.
001000*
001100* 10/01/26 VBC - CREATED.
001200* 22/01/26 VBC - ADDED TRAILING FILLER TO WS-DATE-WORK AND A 13TH PAD
001300*                SLOT TO THE MONTH TABLE SO ITS REDEFINES CARRIES ONE
001400*                TOO.  MOVED THE TWO STANDALONE SWITCHES DOWN TO
001500*                77-LEVEL WHERE THEY BELONG.
001510* 24/01/26 VBC - WS-DATE-WORK'S PAD WAS TWO BYTES SHORT OF ITS OWN
001520*                REDEFINES - WIDENED TO X(4) SO BOTH SIDES MAP TEN
001530*                BYTES EACH.
001540* 26/01/26 VBC - DROPPED COMP FROM WS-DATE-CCYY/MM/DD AND FROM THE
001550*                MONTH-LENGTH REDEFINES - A REDEFINES IS A BYTE
001560*                OVERLAY, NOT A CONVERSION, SO COMP ON ONE SIDE AND
001570*                DISPLAY ON THE OTHER NEVER LINED UP THE DIGITS
001580*                CORRECTLY.  BOTH SIDES OF EACH REDEFINES ARE NOW
001590*                PLAIN DISPLAY, WHICH IS WHAT THIS TRICK NEEDS.
001595* 27/01/26 VBC - ADDED WS-LEAP-TEST-QUOT - DIVIDE...REMAINDER STILL
001596*                NEEDS A GIVING TARGET EVEN WHEN ALL WE WANT IS THE
001597*                REMAINDER, AND RCEXPIR HAS NO USE FOR THE QUOTIENT.
001600*
001700 01  WS-DATE-WORK.
001800     03  WS-DATE-CCYY          PIC 9(4).
001900     03  WS-DATE-MM            PIC 99.
002000     03  WS-DATE-DD            PIC 99.
002100     03  FILLER                PIC X(2).
002200*
002300 01  WS-DATE-NUMERIC-WORK REDEFINES WS-DATE-WORK.
002400*    ALIAS OF WS-DATE-WORK FOR STRAIGHT CCYYMMDD ARITHMETIC - HAS TO
002500*    MAP BYTE FOR BYTE OVER IT, SO THE PAD COMES LAST HERE TOO.
002600     03  WS-DATE-NUMERIC       PIC 9(8).
002700     03  FILLER                PIC X(2).
002800*
002900 77  WS-DAYS-LEFT-TO-ADD      PIC 9(4)  COMP.
003000*
003100* TABLE OF DAYS-IN-MONTH, FEB CARRIED AT 28 - BUMPED TO 29 IN
003200*  AA042-TEST-LEAP-YEAR WHEN THE RUN YEAR IS A LEAP YEAR.  13TH SLOT
003300*  IS PAD ONLY, NEVER SUBSCRIPTED.  VALUE CLAUSES AREN'T ALLOWED ON
003310*  AN OCCURS ITEM DIRECTLY, HENCE THE LOAD-UP-FLAT-THEN-REDEFINE.
003400*
003500 01  WS-MONTH-LENGTH-TABLE.
003600     03  WS-MONTH-LENGTH-INIT.
003700         05  FILLER  PIC 99  VALUE 31.
003800*    JAN
003900         05  FILLER  PIC 99  VALUE 28.
004000*    FEB
004100         05  FILLER  PIC 99  VALUE 31.
004200*    MAR
004300         05  FILLER  PIC 99  VALUE 30.
004400*    APR
004500         05  FILLER  PIC 99  VALUE 31.
004600*    MAY
004700         05  FILLER  PIC 99  VALUE 30.
004800*    JUN
004900         05  FILLER  PIC 99  VALUE 31.
005000*    JUL
005100         05  FILLER  PIC 99  VALUE 31.
005200*    AUG
005300         05  FILLER  PIC 99  VALUE 30.
005400*    SEP
005500         05  FILLER  PIC 99  VALUE 31.
005600*    OCT
005700         05  FILLER  PIC 99  VALUE 30.
005800*    NOV
005900         05  FILLER  PIC 99  VALUE 31.
006000*    DEC
006100         05  FILLER  PIC 99  VALUE ZERO.
006200*    PAD - NOT A MONTH, NEVER SUBSCRIPTED
006300 01  WS-MONTH-LENGTH-REDEF REDEFINES WS-MONTH-LENGTH-INIT.
006400     03  WS-MONTH-LENGTH     OCCURS 12 TIMES
006500                              PIC 99
006600                              INDEXED BY WS-MONTH-IX.
006700     03  FILLER              PIC 99.
006800*
006850 77  WS-LEAP-TEST-QUOT        PIC 9(4)  COMP.
006900 77  WS-LEAP-TEST-REM-4       PIC 9(4)  COMP.
007000 77  WS-LEAP-TEST-REM-100     PIC 9(4)  COMP.
007100 77  WS-LEAP-TEST-REM-400     PIC 9(4)  COMP.
007200*
007300 77  WS-LEAP-YEAR-SW          PIC X         VALUE "N".
007400     88  WS-IS-LEAP-YEAR                    VALUE "Y".
007500     88  WS-NOT-LEAP-YEAR                   VALUE "N".
007600*
