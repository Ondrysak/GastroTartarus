000100* 04/01/26 VBC - CREATED.
000200     SELECT  RC-PANTRY-FILE      ASSIGN        PANFILE
000300                                 ORGANIZATION  LINE SEQUENTIAL
000400                                 STATUS        RC-PAN-STATUS.
