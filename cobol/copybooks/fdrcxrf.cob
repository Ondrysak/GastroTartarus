000100* 05/01/26 VBC - CREATED.
000200 FD  RC-RECING-FILE.
000300 COPY "RCXRF.COB".
