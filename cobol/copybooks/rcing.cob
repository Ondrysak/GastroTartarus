000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR INGREDIENT        *
000400*           MASTER FILE                    *
000500*     USES ING-ID AS KEY                   *
000600********************************************
000700*  CONTRACT FIELDS = 63 BYTES, PADDED TO 66 WITH GROWTH FILLER
000800*   PER USUAL SHOP PRACTICE - SEE PANFILE ETC FOR SAME HABIT.
000900*
001000* 04/01/26 VBC - CREATED.
001100* 11/01/26 VBC - UNIT DEFAULTED TO GRAMS WHEN BLANK AT LOAD - SEE RCVALID.
001200*
001300 01  RC-INGREDIENT-RECORD.
001400     03  ING-ID                PIC X(8).
001500     03  ING-NAME              PIC X(30).
001600*    1-30 CHARS, MUST NOT BE BLANK
001700     03  ING-CATEGORY          PIC X(15).
001800*    SPACES = NONE
001900     03  ING-UNIT              PIC X(10).
002000*    DEFAULTS TO GRAMS WHEN BLANK
002100     03  FILLER                PIC X(3).
002200*    GROWTH MARGIN
002300*
