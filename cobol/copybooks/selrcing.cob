000100* 04/01/26 VBC - CREATED.
000200     SELECT  RC-INGREDIENT-FILE  ASSIGN        INGFILE
000300                                 ORGANIZATION  LINE SEQUENTIAL
000400                                 STATUS        RC-ING-STATUS.
