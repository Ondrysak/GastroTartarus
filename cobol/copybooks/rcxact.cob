000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR MAINTENANCE       *
000400*   TRANSACTION FILE (RECIPE/RECING/PANTRY)*
000500*     USES XACT-KEY AS KEY                 *
000600********************************************
000700*  WAS THE PAY-TRANSACTION/BATCH-HEADER PAIR (HRS-EMP-NO KEYED) - SAME
000800*  SHAPE, NEW CONTENT: ONE TRANSACTION ROW PER ADD/CHANGE/DELETE AGAINST
000900*  A RECIPE, A RECIPE-INGREDIENT ROW, OR A PANTRY ROW.
001000*
001100* UNSUPPLIED FIELDS ON A CHANGE TRANSACTION ARE LEFT LOW/SPACES BY THE
001200*  SUBMITTING SIDE, BUT DON'T READ MORE INTO THAT THAN IS THERE - RCVALID
001300*  DOES NOT REWRITE ANY MASTER.  IT ONLY EDITS EACH TRANSACTION FOR A
001400*  VALID REC-TYPE/TRAN-CODE AND CHECKS THE ACTING USER'S OWNERSHIP OR
001500*  SUPERVISOR AUTHORITY, THEN ACCEPTS OR REJECTS TO ERRFILE - SEE
001600*  AA070-PROCESS-MAINT.  THE LOW/SPACES CONVENTION IS CARRIED HERE FOR
001700*  WHICHEVER DOWNSTREAM JOB EVENTUALLY APPLIES AN ACCEPTED TRANSACTION
001800*  TO ITS MASTER; THAT APPLY STEP IS NOT PART OF THIS SUITE.
001900*
002000* 07/01/26 VBC - CREATED, BASED ON HRS (PAY TRANSACTION) RECORD SHAPE.
002100* 16/01/26 VBC - SPLIT PAYLOAD BY XACT-REC-TYPE VIA REDEFINES, SAME AS
002200*                THE OLD COH-Q-TAXES/COH-ALL-Q-TAXES TRICK.
002300* 02/02/26 VBC - REQUEST #431 - COMMENT WAS POINTING AT A PARAGRAPH NAME
002400*                (AA100-PROCESS-MAINTENANCE) THAT DOESN'T EXIST IN
002500*                RCVALID AND CLAIMED A SELECTIVE-FIELD REWRITE THAT
002600*                RCVALID HAS NEVER DONE - RCVALID'S OWN REMARKS SAY IT
002700*                KEEPS NO REWRITTEN MASTER OUTPUT.  CORRECTED TO MATCH
002800*                WHAT AA070-PROCESS-MAINT ACTUALLY DOES.
002900*
003000 01  RC-XACT-RECORD.
003100     03  XACT-REC-TYPE         PIC X.
003200*    R=RECIPE, X=RECING, P=PANTRY
003300     03  XACT-TRAN-CODE        PIC X.
003400*    A=ADD, C=CHANGE, D=DELETE
003500     03  XACT-KEY              PIC X(8).
003600*    KEY OF RECORD ACTED UPON
003700     03  XACT-ACTING-USER      PIC X(8).
003800*    USER ATTEMPTING THE MAINT.
003900     03  XACT-PAYLOAD.
004000         05  XACT-RECIPE-FIELDS.
004100             07  XACT-RCP-NAME          PIC X(30).
004200             07  XACT-RCP-DESCRIPTION   PIC X(40).
004300             07  XACT-RCP-PREP-MINUTES  PIC 9(4).
004400             07  XACT-RCP-COOK-MINUTES  PIC 9(4).
004500             07  XACT-RCP-SERVINGS      PIC 9(2).
004600             07  XACT-RCP-DIFFICULTY    PIC X(6).
004700             07  XACT-RCP-CUISINE       PIC X(15).
004800         05  XACT-RECING-FIELDS REDEFINES XACT-RECIPE-FIELDS.
004900             07  XACT-RI-RECIPE-ID      PIC X(8).
005000             07  XACT-RI-ING-ID         PIC X(8).
005100             07  XACT-RI-AMOUNT         PIC S9(7)V99.
005200             07  XACT-RI-NOTES          PIC X(20).
005300             07  FILLER                 PIC X(41).
005400         05  XACT-PANTRY-FIELDS REDEFINES XACT-RECIPE-FIELDS.
005500             07  XACT-PAN-USER-ID       PIC X(8).
005600             07  XACT-PAN-ING-ID        PIC X(8).
005700             07  XACT-PAN-AMOUNT        PIC S9(7)V99.
005800             07  XACT-PAN-EXPIRY-DATE   PIC 9(8).
005900             07  XACT-PAN-NOTES         PIC X(30).
006000             07  FILLER                 PIC X(11).
006100     03  FILLER                PIC X(5).
006200*    GROWTH MARGIN
006300*
006400 01  RC-XACT-HEADER-RECORD.
006500     03  XACT-HDR-KEY          PIC X(8)   VALUE LOW-VALUES.
006600*    ALWAYS LOW
006700     03  XACT-HDR-BATCH-NO     PIC 9(4)   COMP.
006800     03  XACT-HDR-NO-RECS      BINARY-SHORT UNSIGNED.
006900     03  FILLER                PIC X(6).
007000*
