000100********************************************
000200*                                          *
000300*  COMMON ENVIRONMENT/CONFIGURATION COPY   *
000400*   FOR THE RC (RECIPE/CATALOG) SUITE      *
000500********************************************
000600* 05/01/26 VBC - CREATED, LIFTED OUT OF PAYROLL ENVDIV.COB
000700*                FOR THE RC NIGHTLY BATCH SUITE.
000800*
000900 CONFIGURATION SECTION.
001000 SOURCE-COMPUTER.  IBM-370.
001100 OBJECT-COMPUTER.  IBM-370.
001200 SPECIAL-NAMES.
001300     C01 IS TOP-OF-FORM
001400     CLASS RC-ALPHA    IS "A" THRU "Z"
001500     CLASS RC-NUMERIC  IS "0" THRU "9".
