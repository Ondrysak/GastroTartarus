000100********************************************
000200*                                          *
000300*  WORKING STORAGE - RECIPE SUGGESTION     *
000400*   SCORING ACCUMULATORS AND RESULT TABLE  *
000500********************************************
000600*  WAS THE QTD/YTD COHORT ACCUMULATOR BLOCK (WSPYCOH) - SAME COMP-3
000700*  RUNNING-TOTAL IDEA, APPLIED HERE TO THE INGREDIENT MATCH COUNT FOR
000800*  ONE RECIPE, THEN TO THE SORTED TABLE OF THE BEST FEW RECIPES FOR
000900*  THE USER BEING PROCESSED.
001000*
001100* 09/01/26 VBC - CREATED, BASED ON THE COHORT ACCUMULATOR SHAPE.
001200* 20/01/26 VBC - ADDED WS-SUGG-SCORE-DISPLAY REDEFINES SO THE SORT
001300*                COMPARE CAN RUN ON A COMP-3 FIELD INSTEAD OF THE
001400*                DISPLAY ONE - CHEAPER ON THE ARITHMETIC UNIT.
001500* 22/01/26 VBC - ADDED TRAILING FILLER TO EACH GROUP.
001600* 27/01/26 VBC - PULLED WS-SUGG-SCORE-DISPLAY - IT REDEFINED THE SAME
001700*                PICTURE AND USAGE AS WS-SUGG-SCORE ITSELF, SO IT NEVER
001800*                BOUGHT US ANYTHING.  THE REPORT LINE'S OWN SCORE
001900*                BREAKDOWN NOW LIVES IN RCSUGG'S WORKING STORAGE, WHERE
002000*                IT CAN BE PLAIN DISPLAY LIKE WSRCDATE'S DATE BREAKDOWN -
002100*                A REDEFINES ON A PACKED FIELD DOESN'T SPLIT DIGIT
002200*                BOUNDARIES THE SAME WAY.
002300*
002400 01  WS-SCORE-WORK.
002500     03  WS-SCORE-TOTAL-INGS       PIC 9(3)      COMP-3.
002600     03  WS-SCORE-AVAIL-COUNT      PIC 9(3)      COMP-3.
002700     03  WS-SCORE-MISSING-COUNT    PIC 9(3)      COMP-3.
002800     03  WS-SCORE-MATCH-SCORE      PIC 9V9(4)    COMP-3.
002900     03  FILLER                    PIC X(4).
003000*
003100* ONE ROW PER RECIPE CONSIDERED FOR THE USER CURRENTLY IN PROCESS -
003200*  BUILT BY AA060-SCORE-ONE-RECIPE, CUT DOWN TO PAR-SUGG-LIMIT ROWS BY
003300*  AA080-RANK-SUGGESTIONS BEFORE THE REPORT IS WRITTEN.
003400*
003500 01  WS-SUGGESTION-TABLE-CTL.
003600     03  WS-SUGG-TABLE-MAX         PIC 9(3)  COMP     VALUE 200.
003700     03  WS-SUGG-COUNT             PIC 9(3)  COMP     VALUE ZERO.
003800     03  FILLER                    PIC X(4).
003900 01  WS-SUGGESTION-TABLE.
004000     03  WS-SUGG-ENTRY             OCCURS 0 TO 200 TIMES
004100                                    DEPENDING ON WS-SUGG-COUNT
004200                                    INDEXED BY WS-SUGG-IX.
004300         05  WS-SUGG-RECIPE-ID         PIC X(8).
004400         05  WS-SUGG-RECIPE-NAME       PIC X(30).
004500         05  WS-SUGG-TOTAL-INGS        PIC 9(3)      COMP-3.
004600         05  WS-SUGG-AVAIL-COUNT       PIC 9(3)      COMP-3.
004700         05  WS-SUGG-MISSING-COUNT     PIC 9(3)      COMP-3.
004800         05  WS-SUGG-SCORE             PIC 9V9(4)    COMP-3.
004900         05  FILLER                    PIC X(4).
005000*
005100* SWAP AREA USED BY AA085-SORT-SUGGESTIONS (STRAIGHT BUBBLE PASS,
005200*  DESCENDING ON SCORE THEN ON AVAIL-COUNT - TABLE IS SMALL SO A
005300*  SHELL SORT WOULD BE OVERKILL, SAME REASONING AS THE OLD
005400*  PAY-RATE-TABLE SWAP IN WSPYHRS).
005500*
005600 01  WS-SUGG-SWAP-AREA.
005700     03  WS-SUGG-SWAP-RECIPE-ID     PIC X(8).
005800     03  WS-SUGG-SWAP-RECIPE-NAME   PIC X(30).
005900     03  WS-SUGG-SWAP-TOTAL-INGS    PIC 9(3)      COMP-3.
006000     03  WS-SUGG-SWAP-AVAIL-COUNT   PIC 9(3)      COMP-3.
006100     03  WS-SUGG-SWAP-MISSING-COUNT PIC 9(3)      COMP-3.
006200     03  WS-SUGG-SWAP-SCORE         PIC 9V9(4)    COMP-3.
006300     03  FILLER                     PIC X(4).
006400*
006500 77  WS-SUGG-SWAP-SW            PIC X         VALUE "N".
006600     88  WS-SUGG-SWAP-MADE                    VALUE "Y".
006700     88  WS-SUGG-SWAP-NOT-MADE                VALUE "N".
006800*
