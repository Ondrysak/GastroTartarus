000100* 06/01/26 VBC - CREATED.
000200     SELECT  RC-SUGGEST-FILE     ASSIGN        SUGFILE
000300                                 ORGANIZATION  LINE SEQUENTIAL
000400                                 STATUS        RC-SUG-STATUS.
