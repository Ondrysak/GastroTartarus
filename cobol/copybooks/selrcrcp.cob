000100* 05/01/26 VBC - CREATED.
000200     SELECT  RC-RECIPE-FILE      ASSIGN        RCPFILE
000300                                 ORGANIZATION  LINE SEQUENTIAL
000400                                 STATUS        RC-RCP-STATUS.
