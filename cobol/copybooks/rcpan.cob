000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PANTRY            *
000400*   (USER-INGREDIENT STOCK) FILE           *
000500*     USES PAN-ID AS KEY                   *
000600********************************************
000700*  CONTRACT FIELDS = 71 BYTES, PADDED TO 74 WITH GROWTH FILLER.
000800*
000900* ADAPTED FROM THE OLD CHK (PAYMENT) DETAIL LAYOUT -
001000*  ONE STOCK ROW PER USER/INGREDIENT REPLACES ONE PAYMENT PER EMPLOYEE.
001100*
001200* 04/01/26 VBC - CREATED, BASED ON CHK RECORD SHAPE.
001300* 12/01/26 VBC - PAN-EXPIRY-DATE CONFIRMED CCYYMMDD, 00000000 = NONE.
001400*
001500 01  RC-PANTRY-RECORD.
001600     03  PAN-ID                PIC X(8).
001700     03  PAN-USER-ID           PIC X(8).
001800*    OWNING USER
001900     03  PAN-ING-ID            PIC X(8).
002000*    MUST EXIST IN CATALOG
002100     03  PAN-AMOUNT            PIC S9(7)V99.
002200*    QTY ON HAND, >= 0, 2 DP
002300     03  PAN-EXPIRY-DATE       PIC 9(8).
002400*    CCYYMMDD, 00000000 = NONE
002500     03  PAN-NOTES             PIC X(30).
002600     03  FILLER                PIC X(3).
002700*    GROWTH MARGIN
002800*
