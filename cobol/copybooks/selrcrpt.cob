000100* 05/01/26 VBC - CREATED.
000200     SELECT  RC-PRINT-FILE       ASSIGN        RPTFILE
000300                                 ORGANIZATION  LINE SEQUENTIAL
000400                                 STATUS        RC-RPT-STATUS.
