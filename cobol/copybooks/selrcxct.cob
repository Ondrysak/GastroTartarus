000100* 07/01/26 VBC - CREATED.
000200     SELECT  RC-XACT-FILE        ASSIGN        MAINTFIL
000300                                 ORGANIZATION  LINE SEQUENTIAL
000400                                 STATUS        RC-XCT-STATUS.
