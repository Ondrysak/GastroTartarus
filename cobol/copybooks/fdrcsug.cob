000100********************************************
000200*                                          *
000300*  FILE/RECORD DEFINITION FOR SUGGESTION   *
000400*           OUTPUT FILE (SUGFILE)          *
000500*     WRITTEN IN RANK ORDER PER USER       *
000600********************************************
000700*  CONTRACT FIELDS = 71 BYTES, PADDED TO 74 WITH GROWTH FILLER.
000800*
000900* 06/01/26 VBC - CREATED.
001000*
001100 FD  RC-SUGGEST-FILE.
001200 01  RC-SUGGEST-RECORD.
001300     03  SUG-USER-ID           PIC X(8).
001400     03  SUG-RECIPE-ID         PIC X(8).
001500     03  SUG-RECIPE-NAME       PIC X(30).
001600     03  SUG-MATCH-SCORE       PIC 9V9(4).
001700*    0.0000-1.0000
001800     03  SUG-TOTAL-INGS        PIC 9(3).
001900     03  SUG-AVAIL-COUNT       PIC 9(3).
002000     03  SUG-MISSING-COUNT     PIC 9(3).
002100     03  FILLER                PIC X(3).
002200*    GROWTH MARGIN
002300*
