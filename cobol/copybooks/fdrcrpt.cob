000100********************************************
000200*                                          *
000300*  FILE/RECORD DEFINITION FOR THE PRINTED  *
000400*   REPORT FILE (RPTFILE) - 132 COLUMNS    *
000500********************************************
000600*  WAS FINAL-RECORD (GL FINAL ACCOUNT, 26 X 16-BYTE CELLS) - THIS SHOP
000700*  ONLY EVER PRINTED IT AT 1024 BYTES WIDE; OURS IS LANDSCAPE-132 LIKE
000800*  THE REST OF THIS SUITE'S REPORTS.
000900*
001000* 05/01/26 VBC - CREATED, CUT DOWN FROM THE OLD FINAL-ACCOUNT SHAPE.
001100* 22/01/26 VBC - SPLIT OFF 12 BYTES OF TRAILING FILLER - LEAVES ROOM ON
001200*                THE PRINT LINE IF A COLUMN GETS ADDED LATER WITHOUT
001300*                HAVING TO WIDEN THE FD.
001400*
001500 FD  RC-PRINT-FILE.
001600 01  RC-PRINT-RECORD.
001700     03  RPT-LINE              PIC X(120).
001800     03  FILLER                PIC X(12).
001900*
