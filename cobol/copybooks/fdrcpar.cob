000100* 06/01/26 VBC - CREATED.
000200 FD  RC-PARAM1-FILE.
000300 COPY "RCPAR.COB".
