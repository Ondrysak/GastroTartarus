000100********************************************
000200*                                          *
000300*  IN-MEMORY LOOKUP TABLES - INGREDIENT &  *
000400*   RECIPE MASTERS, LOADED ONCE FROM THE   *
000500*   SORTED SEQUENTIAL MASTER FILES.        *
000600********************************************
000700*  WAS THE FILE-DEFS TABLE OF SYSTEM FILE NAMES (WSNAMES, OCCURS 58
000800*  WITH A MATCHING COUNT FIELD AND A REDEFINES) - SAME TRICK, THIS
000900*  TIME INDEXING INGREDIENT ROWS BY ING-ID FOR THE SUGGESTION ENGINE
001000*  AND THE CATALOG SEARCH.
001100*
001200* 08/01/26 VBC - CREATED, BASED ON FILE-DEFS TABLE SHAPE.
001300* 17/01/26 VBC - SIZED ING TABLE FOR 4000 ROWS, RECIPE TABLE FOR 2000 -
001400*                BUMP WS-ING-TABLE-MAX/WS-RCP-TABLE-MAX IF THIS SHOP
001500*                GROWS PAST THAT.
001600* 22/01/26 VBC - ADDED TRAILING FILLER TO EACH CONTROL AND ENTRY GROUP.
001700* 27/01/26 VBC - ADDED WS-REQ-TABLE (RECIPE/INGREDIENT REQUIREMENT ROWS,
001800*                LOADED ONCE FROM RECFILE) AND WS-USR-TABLE (SUBSCRIBER
001900*                NAME LOOKUP) FOR THE SUGGESTION ENGINE.
002000*
002100 01  WS-ING-TABLE-CTL.
002200     03  WS-ING-TABLE-MAX      PIC 9(4)  COMP  VALUE 4000.
002300     03  WS-ING-TABLE-COUNT    PIC 9(4)  COMP  VALUE ZERO.
002400     03  FILLER                PIC X(4).
002500 01  WS-ING-TABLE.
002600     03  WS-ING-ENTRY          OCCURS 0 TO 4000 TIMES
002700                                DEPENDING ON WS-ING-TABLE-COUNT
002800                                ASCENDING KEY IS WS-ING-TAB-ID
002900                                INDEXED BY WS-ING-IX.
003000         05  WS-ING-TAB-ID       PIC X(8).
003100         05  WS-ING-TAB-NAME     PIC X(30).
003200         05  WS-ING-TAB-CATEGORY PIC X(15).
003300         05  WS-ING-TAB-UNIT     PIC X(10).
003400         05  FILLER              PIC X(5).
003500*
003600 01  WS-RCP-TABLE-CTL.
003700     03  WS-RCP-TABLE-MAX      PIC 9(4)  COMP  VALUE 2000.
003800     03  WS-RCP-TABLE-COUNT    PIC 9(4)  COMP  VALUE ZERO.
003900     03  FILLER                PIC X(4).
004000 01  WS-RCP-TABLE.
004100     03  WS-RCP-ENTRY          OCCURS 0 TO 2000 TIMES
004200                                DEPENDING ON WS-RCP-TABLE-COUNT
004300                                ASCENDING KEY IS WS-RCP-TAB-ID
004400                                INDEXED BY WS-RCP-IX.
004500         05  WS-RCP-TAB-ID         PIC X(8).
004600         05  WS-RCP-TAB-OWNER-ID   PIC X(8).
004700         05  WS-RCP-TAB-NAME       PIC X(30).
004800         05  FILLER                PIC X(4).
004900*
005000* PANTRY AVAILABILITY SET FOR THE USER CURRENTLY BEING SCORED - BUILT
005100*  FRESH PER USER BY AA050-BUILD-PANTRY-SET IN RCSUGG.
005200*
005300 01  WS-AVAIL-TABLE-CTL.
005400     03  WS-AVAIL-TABLE-MAX    PIC 9(4)  COMP  VALUE 2000.
005500     03  WS-AVAIL-COUNT        PIC 9(4)  COMP  VALUE ZERO.
005600     03  FILLER                PIC X(4).
005700 01  WS-AVAIL-TABLE.
005800     03  WS-AVAIL-ENTRY        OCCURS 0 TO 2000 TIMES
005900                                DEPENDING ON WS-AVAIL-COUNT
006000                                ASCENDING KEY IS WS-AVAIL-ING-ID
006100                                INDEXED BY WS-AVAIL-IX.
006200         05  WS-AVAIL-ING-ID       PIC X(8).
006300         05  FILLER                PIC X(4).
006400*
006500* ONE ROW PER RECIPE-INGREDIENT REQUIREMENT, LOADED ONCE FROM RECFILE IN
006600*  ITS NATURAL RI-RECIPE-ID ORDER AND HELD FOR THE WHOLE RUN - A RECIPE
006700*  IS SCORED BY WALKING A CONTIGUOUS RUN OF THIS TABLE, NOT BY REREADING
006800*  RECFILE FOR EVERY USER.  A RECIPE WITH NO ROWS HERE NEVER GETS SCORED,
006900*  WHICH IS EXACTLY THE "ZERO-INGREDIENT RECIPES ARE EXCLUDED" RULE.
007000*
007100 01  WS-REQ-TABLE-CTL.
007200     03  WS-REQ-TABLE-MAX      PIC 9(5)  COMP  VALUE 20000.
007300     03  WS-REQ-TABLE-COUNT    PIC 9(5)  COMP  VALUE ZERO.
007400     03  FILLER                PIC X(4).
007500 01  WS-REQ-TABLE.
007600     03  WS-REQ-ENTRY          OCCURS 0 TO 20000 TIMES
007700                                DEPENDING ON WS-REQ-TABLE-COUNT
007800                                INDEXED BY WS-REQ-IX.
007900         05  WS-REQ-RECIPE-ID      PIC X(8).
008000         05  WS-REQ-ING-ID         PIC X(8).
008100         05  FILLER                PIC X(4).
008200*
008300* SUBSCRIBER NAME LOOKUP, LOADED ONCE FROM USRFILE - USED ON THE
008400*  SUGGESTION REPORT'S PER-USER HEADING LINE ONLY.
008500*
008600 01  WS-USR-TABLE-CTL.
008700     03  WS-USR-TABLE-MAX      PIC 9(4)  COMP  VALUE 2000.
008800     03  WS-USR-TABLE-COUNT    PIC 9(4)  COMP  VALUE ZERO.
008900     03  FILLER                PIC X(4).
009000 01  WS-USR-TABLE.
009100     03  WS-USR-ENTRY          OCCURS 0 TO 2000 TIMES
009200                                DEPENDING ON WS-USR-TABLE-COUNT
009300                                ASCENDING KEY IS WS-USR-TAB-ID
009400                                INDEXED BY WS-USR-IX.
009500         05  WS-USR-TAB-ID         PIC X(8).
009600         05  WS-USR-TAB-NAME       PIC X(30).
009700         05  FILLER                PIC X(4).
009800*
