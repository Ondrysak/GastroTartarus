000100*
000200*  RECORD DEFINITION FOR THE NIGHTLY RUN'S
000300*   PARAMETER CARD (PARMFILE) - READ ONCE
000400*   BY RC000 AT START OF DAY AND COPIED
000500*   DOWN ONTO RCPARM1 FOR THE ENGINES.
000600*
000700*  THIS SHOP HAS ALWAYS DRIVEN THE PAYROLL SUITE FROM SCREEN PROMPTS;
000800*  RC RUNS UNATTENDED OVERNIGHT SO ITS PARAMETERS COME OFF A CARD IMAGE
000900*  INSTEAD - ONE 80 COLUMN RECORD, POSITIONAL, NO KEYWORDS.
001000*
001100* 01/01/26 VBC - CREATED.
001200* 15/01/26 VBC - ADDED CARD-SEARCH-TEXT/CARD-SKIP/CARD-LIMIT COLUMNS
001300*                FOR THE CATALOG SEARCH ENGINE.
001400*
001500 01  RC-PARM-CARD.
001600     03  CARD-FUNCTION         PIC 9.
001700*    1=VALIDATE 2=EXPIRING 3=SUGGEST 4=SEARCH
001800     03  CARD-RUN-DATE         PIC 9(8).
001900*    CCYYMMDD
002000     03  CARD-FOR-USER-ID      PIC X(8).
002100     03  CARD-DAYS-AHEAD       PIC 99.
002200     03  CARD-SUGG-LIMIT       PIC 99.
002300     03  CARD-MIN-MATCH-SCORE  PIC 9V9(4).
002400     03  CARD-SEARCH-TEXT      PIC X(30).
002500     03  CARD-SKIP             PIC 9(4).
002600     03  CARD-LIMIT            PIC 999.
002700     03  FILLER                PIC X(11).
002800*
