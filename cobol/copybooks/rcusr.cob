000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR USER MASTER FILE  *
000400*     USES USR-ID AS KEY                   *
000500********************************************
000600*  CONTRACT FIELDS = 80 BYTES, PADDED TO 83 WITH GROWTH FILLER.
000700*
000800* WAS THE EMPLOYEE MASTER (WSPYEMP) - TRIMMED RIGHT DOWN, THIS SHOP'S
000900*  USERS ARE MEAL-PLANNING SUBSCRIBERS, NOT PAYROLL STAFF.
001000*
001100* 04/01/26 VBC - CREATED, CUT DOWN FROM EMPLOYEE MASTER SHAPE.
001200* 13/01/26 VBC - USR-SUPER-FLAG DRIVES THE OWNERSHIP/AUTHORISATION RULE -
001300*                SEE RCVALID AA076-CHECK-OWNERSHIP.
001400*
001500 01  RC-USER-RECORD.
001600     03  USR-ID                PIC X(8).
001700     03  USR-EMAIL             PIC X(40).
001800*    NON-BLANK, UNIQUE IN FILE
001900     03  USR-ACTIVE-FLAG       PIC X.
002000*    Y/N
002100     03  USR-SUPER-FLAG        PIC X.
002200*    Y = SUPERVISOR AUTHORITY
002300     03  USR-NAME              PIC X(30).
002400     03  FILLER                PIC X(3).
002500*    GROWTH MARGIN
002600*
