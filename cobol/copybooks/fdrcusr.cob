000100* 04/01/26 VBC - CREATED.
000200 FD  RC-USER-FILE.
000300 COPY "RCUSR.COB".
