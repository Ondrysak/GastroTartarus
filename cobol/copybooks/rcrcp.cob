000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR RECIPE            *
000400*           MASTER FILE                    *
000500*     USES RCP-ID AS KEY                   *
000600********************************************
000700*  CONTRACT FIELDS = 117 BYTES, PADDED TO 120 WITH GROWTH FILLER.
000800*
000900* 05/01/26 VBC - CREATED.
001000* 13/01/26 VBC - RCP-DIFFICULTY RESTRICTED TO EASY/MEDIUM/HARD/SPACES -
001100*                SEE RCVALID AA044-EDIT-ONE-RCP.
001200*
001300 01  RC-RECIPE-RECORD.
001400     03  RCP-ID                PIC X(8).
001500     03  RCP-OWNER-ID          PIC X(8).
001600     03  RCP-NAME              PIC X(30).
001700*    1-30 CHARS, MUST NOT BE BLANK
001800     03  RCP-DESCRIPTION       PIC X(40).
001900     03  RCP-PREP-MINUTES      PIC 9(4).
002000*    >= 0
002100     03  RCP-COOK-MINUTES      PIC 9(4).
002200*    >= 0
002300     03  RCP-SERVINGS          PIC 9(2).
002400*    >= 1 WHEN PRESENT, 00 = N/STATED
002500     03  RCP-DIFFICULTY        PIC X(6).
002600*    EASY/MEDIUM/HARD/SPACES
002700     03  RCP-CUISINE           PIC X(15).
002800     03  FILLER                PIC X(3).
002900*    GROWTH MARGIN
003000*
