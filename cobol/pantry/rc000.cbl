000100****************************************************************
000200*                                                               *
000300*                RC000     START OF DAY                        *
000400*         READS THE NIGHT'S PARAMETER CARD, STORES IT ON       *
000500*         RCPARM1 AND CHAINS TO THE ENGINE REQUESTED            *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200      PROGRAM-ID.       RC000.
001300*
001400     AUTHOR.           T G ASHWORTH.
001500     INSTALLATION.     APPLEWOOD COMPUTERS.
001600     DATE-WRITTEN.     04/03/86.
001700     DATE-COMPILED.
001800     SECURITY.         COPYRIGHT (C) 1986-2026 & LATER, T G ASHWORTH.
001900                       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002000                       SEE THE FILE COPYING FOR DETAILS.
002100*
002200*    REMARKS.          START OF DAY FOR THE RECIPE & PANTRY PLANNING
002300*                       (RC) NIGHTLY SUITE.  READS THE OPERATOR'S
002400*                       PARAMETER CARD, VALIDATES IT, WRITES IT DOWN
002500*                       TO RCPARM1 AND CHAINS TO WHICHEVER OF THE
002600*                       THREE ENGINES OR THE CATALOG SEARCH WAS ASKED
002700*                       FOR.
002800*
002900*    VERSION.          SEE PROG-NAME IN WS.
003000*
003100*    CALLED MODULES.   RCVALID, RCEXPIR, RCSUGG, RCSRCH - ONE OF, PER
003200*                       CARD-FUNCTION.
003300*
003400*    FILES USED.
003500*                       PARMFILE.  PARAMETER CARD (INPUT).
003600*                       RCPARM1.   RUN PARAMETERS (I-O, RELATIVE).
003700*                       ERRFILE.   REJECTED PARAMETER CARD (OUTPUT).
003800*
003900*    ERROR MESSAGES USED.
004000*                       RC001 - RC004.
004100*
004200* CHANGES:
004300* 04/03/86 TGA -     CREATED.
004400* 19/09/86 TGA - .01 ADDED CARD-SEARCH-TEXT/SKIP/LIMIT COLUMNS FOR
004500*                     THE CATALOG SEARCH FUNCTION.
004600* 11/02/91 TGA - .02 CARD-DAYS-AHEAD NOW DEFAULTS TO 07 RATHER THAN
004700*                     REJECTING THE CARD WHEN LEFT BLANK/ZERO.
004800* 22/05/93 RJT - .03 REWORKED THE OPEN/READ ERROR HANDLING TO MATCH
004900*                     THE HOUSE PARAM1 PATTERN USED IN PAYROLL.
005000* 30/11/98 SDM - Y2K DEFAULT-DATE LOGIC IN AA030 WAS ACCEPTING A 2
005100*                     DIGIT YEAR FROM DATE AND ASSUMING 19 - ADDED
005200*                     WS-BUILD-DATE CENTURY WINDOW (YY<50=>20,
005300*                     ELSE 19) SO A CARD LEFT BLANK OVER THE
005400*                     ROLLOVER STILL DEFAULTS CORRECTLY.
005500* 14/07/03 TGA - 1.1 CHG RCPARM1 OPEN FROM I-O TO EXTEND ON FIRST
005600*                     RUN SO A MISSING FILE NO LONGER ABORTS SOD.
005700* 08/04/09 VBC - 1.2 MIGRATION TO OPEN COBOL V3.00.00 - NO SOURCE
005800*                     CHANGES NEEDED, RECOMPILED ONLY.
005900* 20/09/25 TGA - 3.3.00 VERSION UPDATE AND BUILDS RESET TO MATCH
006000*                     THE REST OF THE SUITE.
006100* 26/01/26 VBC - 3.3.01 WS-TODAY-BIN WAS DECLARED COMP WITH ITS
006200*                     REDEFINES BROKEN DOWN AS DISPLAY - A BYTE
006300*                     OVERLAY DOESN'T CONVERT REPRESENTATIONS, SO
006400*                     TO-DAY WAS BEING BUILT FROM GARBAGE DIGITS.
006500*                     WS-TODAY-BIN DROPPED TO DISPLAY TO MATCH.
006600* 02/02/26 VBC - 3.3.02 REQUEST #431 - CARD-MIN-MATCH-SCORE HAD NO
006700*                     DEFAULT-WHEN-ZERO OR UPPER-BOUND EDIT, UNLIKE
006800*                     CARD-DAYS-AHEAD/CARD-SUGG-LIMIT RIGHT ABOVE IT -
006900*                     A BLANK CARD WAS GOING OUT AT 0.0000 AND LETTING
007000*                     RCSUGG ACCEPT EVERY RECIPE INSTEAD OF THE HOUSE
007100*                     DEFAULT OF 0.30.  ADDED THE SAME ZERO-DEFAULT/
007200*                     OVER-1.0 REJECT PAIR THE OTHER TWO FIELDS HAVE.
007300*
007400****************************************************************
007500*
007600* COPYRIGHT NOTICE.
007700* ****************
007800*
007900* THIS PROGRAM IS PART OF THE RECIPE & PANTRY PLANNING (RC) SUITE
008000* AND IS COPYRIGHT (C) T G ASHWORTH, 1986-2026 AND LATER.
008100*
008200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
008300* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
008400* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR PERSONAL AND
008500* IN-HOUSE BUSINESS USE ONLY, EXCLUDING REPACKAGING OR RESALE.
008600*
008700* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT ANY
008800* WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
008900* FITNESS FOR A PARTICULAR PURPOSE.  SEE THE GNU GENERAL PUBLIC
009000* LICENSE FOR MORE DETAILS.
009100*
009200****************************************************************
009300*
009400 ENVIRONMENT             DIVISION.
009500*================================
009600*
009700 COPY "ENVDIV.COB".
009800 INPUT-OUTPUT            SECTION.
009900 FILE-CONTROL.
010000 COPY "SELRCPCD.COB".
010100 COPY "SELRCPAR.COB".
010200 COPY "SELRCERR.COB".
010300*
010400 DATA                    DIVISION.
010500*================================
010600*
010700 FILE                    SECTION.
010800*
010900 COPY "FDRCPCD.COB".
011000 COPY "FDRCPAR.COB".
011100 COPY "FDRCERR.COB".
011200*
011300 WORKING-STORAGE SECTION.
011400*------------------------
011500*
011600 77  PROG-NAME               PIC X(15) VALUE "RC000  (3.3.02)".
011700*
011800* RC000 IS THE TOP OF THE CHAIN - NOTHING CALLS IT - SO THE LINKAGE
011900*  PASSED DOWN TO THE FOUR ENGINES IS ORIGINATED HERE IN WORKING
012000*  STORAGE, NOT CARRIED IN A LINKAGE SECTION OF OUR OWN.
012100*
012200 01  TO-DAY                  PIC X(10).
012300 COPY "WSLNKAG.COB".
012400*
012500 01  WS-DATA.
012600     03  WS-REPLY            PIC X.
012700     03  RC-PCD-STATUS       PIC XX.
012800     03  RC-PAR-STATUS       PIC XX.
012900     03  RC-ERR-STATUS       PIC XX.
013000     03  WS-ERR-COUNT        PIC 9(4)  COMP  VALUE ZERO.
013100     03  WS-DEFAULT-SW       PIC X     VALUE "N".
013200         88  WS-DEFAULTS-USED             VALUE "Y".
013300*
013400 01  RC-RRN                   PIC 9(4)  COMP.
013500*
013600 01  WS-TODAY-BIN            PIC 9(8).
013700 01  WS-TODAY-REDEF REDEFINES WS-TODAY-BIN.
013800     03  WS-TODAY-CCYY       PIC 9(4).
013900     03  WS-TODAY-MM         PIC 99.
014000     03  WS-TODAY-DD         PIC 99.
014100*    WS-TODAY-BIN DROPPED TO DISPLAY - SEE 26/01/26 NOTE BELOW.
014200* CENTURY-WINDOWED DEFAULT DATE - SEE Y2K CHANGE NOTE ABOVE.
014300*
014400 01  WS-ACCEPT-DATE.
014500     03  WS-ACC-YY           PIC 99.
014600     03  WS-ACC-MM           PIC 99.
014700     03  WS-ACC-DD           PIC 99.
014800 01  WS-ACC-CENT             PIC 99  COMP.
014900 01  WS-BUILD-DATE.
015000     03  WS-BD-CENT          PIC 99.
015100     03  WS-BD-YY            PIC 99.
015200     03  WS-BD-MM            PIC 99.
015300     03  WS-BD-DD            PIC 99.
015400 01  WS-BUILD-DATE-9 REDEFINES WS-BUILD-DATE
015500                             PIC 9(8).
015600*
015700 01  ERROR-MESSAGES.
015800     03  RC001               PIC X(38)
015900                     VALUE "RC001 PARAMETER CARD FAILED TO OPEN -".
016000     03  RC002               PIC X(37)
016100                     VALUE "RC002 PARAMETER CARD FUNCTION CODE -".
016200     03  RC003               PIC X(35)
016300                     VALUE "RC003 INVALID OR MISSING VALUE ON -".
016400     03  RC004               PIC X(33)
016500                     VALUE "RC004 RCPARM1 REWRITE FAILED -   ".
016600*
016700 01  ERROR-CODE              PIC 999.
016800*
016900 PROCEDURE DIVISION.
017000*===================
017100*
017200 AA000-MAIN                  SECTION.
017300*************************************
017400*
017500     MOVE     ZERO TO RC-RETURN-CODE.
017600     PERFORM  AA010-OPEN-FILES     THRU AA010-EXIT.
017700     PERFORM  AA020-READ-CARD      THRU AA020-EXIT.
017800     PERFORM  AA030-EDIT-CARD      THRU AA030-EXIT.
017900     PERFORM  AA040-STORE-PARAMS   THRU AA040-EXIT.
018000     PERFORM  AA050-CLOSE-FILES    THRU AA050-EXIT.
018100     PERFORM  AA060-CHAIN-ENGINE   THRU AA060-EXIT.
018200     GOBACK.
018300*
018400 AA000-EXIT.  EXIT SECTION.
018500*
018600*-------------------------------------------------------------
018700* AA010 - OPEN THE CARD, PARAMETER AND ERROR FILES.
018800*-------------------------------------------------------------
018900 AA010-OPEN-FILES.
019000     OPEN     INPUT  RC-PARM-CARD-FILE.
019100     IF       RC-PCD-STATUS NOT = "00"
019200              DISPLAY RC001 " " RC-PCD-STATUS
019300              MOVE 1 TO RC-RETURN-CODE
019400              GO TO AA010-ABORT.
019500     OPEN     I-O    RC-PARAM1-FILE.
019600     IF       RC-PAR-STATUS = "35"
019700              OPEN OUTPUT RC-PARAM1-FILE
019800              CLOSE       RC-PARAM1-FILE
019900              OPEN I-O    RC-PARAM1-FILE.
020000     OPEN     OUTPUT RC-ERROR-FILE.
020100     GO       TO AA010-EXIT.
020200 AA010-ABORT.
020300     CLOSE    RC-PARM-CARD-FILE.
020400     GOBACK   RETURNING RC-RETURN-CODE.
020500 AA010-EXIT.
020600     EXIT.
020700*
020800*-------------------------------------------------------------
020900* AA020 - READ THE ONE AND ONLY PARAMETER CARD.
021000*-------------------------------------------------------------
021100 AA020-READ-CARD.
021200     READ     RC-PARM-CARD-FILE.
021300     IF       RC-PCD-STATUS NOT = "00"
021400              MOVE RC002 TO ERR-REASON-TEXT
021500              MOVE "PARMFILE" TO ERR-REC-TYPE
021600              MOVE "PARM0001" TO ERR-KEY
021700              MOVE "RC02"     TO ERR-REASON-CODE
021800              WRITE RC-ERROR-RECORD
021900              ADD  1 TO WS-ERR-COUNT
022000              MOVE 2 TO RC-RETURN-CODE
022100              GO TO AA020-ABORT.
022200     GO       TO AA020-EXIT.
022300 AA020-ABORT.
022400     PERFORM  AA050-CLOSE-FILES THRU AA050-EXIT.
022500     GOBACK   RETURNING RC-RETURN-CODE.
022600 AA020-EXIT.
022700     EXIT.
022800*
022900*-------------------------------------------------------------
023000* AA030 - EDIT THE CARD, APPLYING SHOP DEFAULTS.  A CARD THAT
023100*  FAILS EDIT IS LOGGED TO ERRFILE AND THE RUN IS ABORTED - THE
023200*  NIGHT'S OPERATOR MUST FIX THE CARD AND RESUBMIT.
023300*-------------------------------------------------------------
023400 AA030-EDIT-CARD.
023500     MOVE     "N" TO WS-DEFAULT-SW.
023600     IF       CARD-FUNCTION NOT NUMERIC
023700        OR    CARD-FUNCTION < 1 OR > 4
023800              MOVE "RC03" TO ERR-REASON-CODE
023900              MOVE "CARD-FUNCTION INVALID" TO ERR-REASON-TEXT
024000              GO TO AA030-REJECT.
024100     IF       CARD-RUN-DATE = ZERO
024200              PERFORM AA032-DEFAULT-RUN-DATE THRU AA032-EXIT
024300              SET  WS-DEFAULTS-USED TO TRUE.
024400     IF       CARD-DAYS-AHEAD = ZERO
024500              MOVE 07 TO CARD-DAYS-AHEAD
024600              SET  WS-DEFAULTS-USED TO TRUE.
024700     IF       CARD-DAYS-AHEAD > 30
024800              MOVE "RC03" TO ERR-REASON-CODE
024900              MOVE "CARD-DAYS-AHEAD OVER 30" TO ERR-REASON-TEXT
025000              GO TO AA030-REJECT.
025100     IF       CARD-SUGG-LIMIT = ZERO
025200              MOVE 10 TO CARD-SUGG-LIMIT
025300              SET  WS-DEFAULTS-USED TO TRUE.
025400     IF       CARD-SUGG-LIMIT > 50
025500              MOVE "RC03" TO ERR-REASON-CODE
025600              MOVE "CARD-SUGG-LIMIT OVER 50" TO ERR-REASON-TEXT
025700              GO TO AA030-REJECT.
025800     IF       CARD-MIN-MATCH-SCORE = ZERO
025900              MOVE .3000 TO CARD-MIN-MATCH-SCORE
026000              SET  WS-DEFAULTS-USED TO TRUE.
026100     IF       CARD-MIN-MATCH-SCORE > 1.0000
026200              MOVE "RC03" TO ERR-REASON-CODE
026300              MOVE "CARD-MIN-MATCH-SCORE OVER 1.0" TO ERR-REASON-TEXT
026400              GO TO AA030-REJECT.
026500     IF       CARD-LIMIT > 100
026600              MOVE "RC03" TO ERR-REASON-CODE
026700              MOVE "CARD-LIMIT OVER 100" TO ERR-REASON-TEXT
026800              GO TO AA030-REJECT.
026900     GO       TO AA030-EXIT.
027000 AA030-REJECT.
027100     MOVE     "PARMFILE"     TO ERR-REC-TYPE.
027200     MOVE     "PARM0001"     TO ERR-KEY.
027300     WRITE    RC-ERROR-RECORD.
027400     ADD      1 TO WS-ERR-COUNT.
027500     MOVE     3 TO RC-RETURN-CODE.
027600     PERFORM  AA050-CLOSE-FILES THRU AA050-EXIT.
027700     GOBACK   RETURNING RC-RETURN-CODE.
027800 AA030-EXIT.
027900     EXIT.
028000*
028100*-------------------------------------------------------------
028200* AA032 - DEFAULT CARD-RUN-DATE TO TODAY WHEN THE OPERATOR
028300*  LEAVES IT BLANK.  ACCEPT FROM DATE ONLY GIVES A 2 DIGIT
028400*  YEAR, SO THE CENTURY IS WINDOWED HERE - SEE Y2K CHANGE NOTE.
028500*-------------------------------------------------------------
028600 AA032-DEFAULT-RUN-DATE.
028700     ACCEPT   WS-ACCEPT-DATE FROM DATE.
028800     IF       WS-ACC-YY < 50
028900              MOVE 20 TO WS-ACC-CENT
029000     ELSE
029100              MOVE 19 TO WS-ACC-CENT
029200     END-IF.
029300     MOVE     WS-ACC-CENT TO WS-BD-CENT.
029400     MOVE     WS-ACC-YY   TO WS-BD-YY.
029500     MOVE     WS-ACC-MM   TO WS-BD-MM.
029600     MOVE     WS-ACC-DD   TO WS-BD-DD.
029700     MOVE     WS-BUILD-DATE-9 TO CARD-RUN-DATE.
029800     GO       TO AA032-EXIT.
029900 AA032-EXIT.
030000     EXIT.
030100*
030200*-------------------------------------------------------------
030300* AA040 - CARRY THE EDITED CARD ACROSS TO RCPARM1, RRN 1, FOR
030400*  THE ENGINE TO PICK UP.
030500*-------------------------------------------------------------
030600 AA040-STORE-PARAMS.
030700     MOVE     CARD-RUN-DATE          TO PAR-RUN-DATE.
030800     MOVE     CARD-FOR-USER-ID       TO PAR-FOR-USER-ID.
030900     MOVE     CARD-DAYS-AHEAD        TO PAR-DAYS-AHEAD.
031000     MOVE     CARD-SUGG-LIMIT        TO PAR-SUGG-LIMIT.
031100     MOVE     CARD-MIN-MATCH-SCORE   TO PAR-MIN-MATCH-SCORE.
031200     MOVE     CARD-SEARCH-TEXT       TO PAR-SEARCH-TEXT.
031300     MOVE     CARD-SKIP              TO PAR-SKIP.
031400     MOVE     CARD-LIMIT             TO PAR-LIMIT.
031500     MOVE     1 TO RC-RRN.
031600     REWRITE  RC-PARAM1-RECORD.
031700     IF       RC-PAR-STATUS NOT = "00"
031800              WRITE RC-PARAM1-RECORD
031900              IF    RC-PAR-STATUS NOT = "00"
032000                    DISPLAY RC004 " " RC-PAR-STATUS
032100                    MOVE 4 TO RC-RETURN-CODE
032200                    PERFORM AA050-CLOSE-FILES THRU AA050-EXIT
032300                    GOBACK RETURNING RC-RETURN-CODE
032400              END-IF
032500     END-IF.
032600     MOVE     CARD-RUN-DATE TO WS-TODAY-BIN.
032700     MOVE     WS-TODAY-DD   TO TO-DAY (1:2).
032800     MOVE     "/"           TO TO-DAY (3:1).
032900     MOVE     WS-TODAY-MM   TO TO-DAY (4:2).
033000     MOVE     "/"           TO TO-DAY (6:1).
033100     MOVE     WS-TODAY-CCYY TO TO-DAY (7:4).
033200     GO       TO AA040-EXIT.
033300 AA040-EXIT.
033400     EXIT.
033500*
033600*-------------------------------------------------------------
033700* AA050 - CLOSE DOWN THE START-OF-DAY FILES.
033800*-------------------------------------------------------------
033900 AA050-CLOSE-FILES.
034000     CLOSE    RC-PARM-CARD-FILE.
034100     CLOSE    RC-PARAM1-FILE.
034200     CLOSE    RC-ERROR-FILE.
034300     GO       TO AA050-EXIT.
034400 AA050-EXIT.
034500     EXIT.
034600*
034700*-------------------------------------------------------------
034800* AA060 - CHAIN TO THE ENGINE THE OPERATOR ASKED FOR.  THIS
034900*  SHOP'S CONVENTION IS ONE CARD, ONE ENGINE PER RUN OF RC000 -
035000*  A FULL NIGHT IS FOUR SEPARATE JCL STEPS EACH WITH ITS OWN
035100*  CARD.
035200*-------------------------------------------------------------
035300 AA060-CHAIN-ENGINE.
035400     MOVE     "RC000"  TO RC-CALLER.
035500     EVALUATE CARD-FUNCTION
035600         WHEN 1
035700              MOVE "RCVALID" TO RC-CALLED
035800              SET  RC-FUNC-VALIDATE TO TRUE
035900              CALL "RCVALID" USING RC-LINKAGE-DATA TO-DAY
036000         WHEN 2
036100              MOVE "RCEXPIR" TO RC-CALLED
036200              SET  RC-FUNC-EXPIRING TO TRUE
036300              CALL "RCEXPIR" USING RC-LINKAGE-DATA TO-DAY
036400         WHEN 3
036500              MOVE "RCSUGG"  TO RC-CALLED
036600              SET  RC-FUNC-SUGGEST  TO TRUE
036700              CALL "RCSUGG"  USING RC-LINKAGE-DATA TO-DAY
036800         WHEN 4
036900              MOVE "RCSRCH"  TO RC-CALLED
037000              SET  RC-FUNC-SEARCH   TO TRUE
037100              CALL "RCSRCH"  USING RC-LINKAGE-DATA TO-DAY
037200     END-EVALUATE.
037300     GO       TO AA060-EXIT.
037400 AA060-EXIT.
037500     EXIT.
037600*
