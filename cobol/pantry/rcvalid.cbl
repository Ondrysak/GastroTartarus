000100****************************************************************
000200*                                                               *
000300*                RCVALID   MASTER VALIDATE/MAINTAIN            *
000400*         LOADS AND EDITS THE INGREDIENT, RECIPE, RECING,      *
000500*         PANTRY AND USER MASTERS AND APPLIES THE NIGHT'S      *
000600*         MAINTENANCE TRANSACTIONS AGAINST THEM                *
000700*                                                               *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.       RCVALID.
001400*
001500    AUTHOR.           T G ASHWORTH.
001600    INSTALLATION.     APPLEWOOD COMPUTERS.
001700    DATE-WRITTEN.     07/01/86.
001800    DATE-COMPILED.
001900    SECURITY.         COPYRIGHT (C) 1986-2026 & LATER, T G ASHWORTH.
002000                      DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002100                      SEE THE FILE COPYING FOR DETAILS.
002200*
002300*    REMARKS.          FIELD-EDITS AND LOADS THE FIVE RC MASTER FILES,
002400*                       BUILDING THE IN-MEMORY LOOKUP TABLES THE OTHER
002500*                       THREE ENGINES SEARCH, THEN APPLIES ANY ADD/
002600*                       CHANGE/DELETE TRANSACTIONS QUEUED ON MAINTFIL,
002700*                       ENFORCING THE OWNERSHIP/SUPERVISOR RULE.
002800*                       THIS SUITE KEEPS NO REWRITTEN MASTER OUTPUT -
002900*                       A MAINTENANCE RUN'S JOB IS TO ACCEPT OR REJECT
003000*                       EACH TRANSACTION TO ERRFILE, NOT TO PRODUCE A
003100*                       NEW COPY OF THE MASTER.
003200*
003300*    VERSION.          SEE PROG-NAME IN WS.
003400*
003500*    CALLING PROGRAM.  RC000, VIA RC-LINKAGE-DATA.
003600*
003700*    FILES USED.
003800*                       INGFILE.   INGREDIENT MASTER (INPUT).
003900*                       RCPFILE.   RECIPE MASTER (INPUT).
004000*                       RECFILE.   RECIPE/INGREDIENT XREF (INPUT).
004100*                       PANFILE.   PANTRY (INPUT).
004200*                       USRFILE.   USER MASTER (INPUT).
004300*                       MAINTFIL.  MAINTENANCE TRANSACTIONS (INPUT).
004400*                       RCPARM1.   RUN PARAMETERS (INPUT).
004500*                       ERRFILE.   REJECTED RECORDS/TRANSACTIONS (O/P).
004600*
004700*    ERROR MESSAGES USED.
004800*                       RC010 - RC024.
004900*
005000* CHANGES:
005100* 07/01/86 TGA -     CREATED.
005200* 14/06/89 TGA - .01 ADDED THE RECING EXISTENCE CHECK (RI-RECIPE-ID/
005300*                     RI-ING-ID MUST BE ON FILE) AFTER TWO BAD LOADS
005400*                     GOT PAST US ONTO THE SUGGESTION ENGINE.
005500* 03/02/94 RJT - .02 OWNERSHIP CHECK REWRITTEN TO TEST NOT-FOUND
005600*                     BEFORE PERMISSIONS - AUDIT QUERY, A REJECT WAS
005700*                     COMING BACK "PERMISSIONS" FOR A KEY THAT DIDN'T
005800*                     EXIST AT ALL AND CONFUSED THE HELPDESK.
005900* 30/11/98 SDM - Y2K SWEEP - NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM,
006000*                     PAR-RUN-DATE IS ALREADY CCYYMMDD.  NO CHANGE
006100*                     MADE, LOGGED FOR THE AUDIT TRAIL.
006200* 22/08/99 TGA - .03 DROPPED THE RCP-SERVINGS EDIT - RCP-SERVINGS IS
006300*                     UNSIGNED, SO "ZERO BUT SET" CAN NEVER ACTUALLY
006400*                     OCCUR.  RC012 IS LEFT RESERVED, NOT RE-USED.
006500* 19/03/07 TGA - 1.1 PANTRY MAINTENANCE OWNERSHIP NOW KEYS OFF THE
006600*                     LOADED PANTRY TABLE RATHER THAN RE-READING
006700*                     PANFILE PER TRANSACTION.
006800* 08/04/09 VBC - 1.2 MIGRATION TO OPEN COBOL V3.00.00 - NO SOURCE
006900*                     CHANGES NEEDED, RECOMPILED ONLY.
007000* 20/09/25 TGA - 3.3.00 VERSION UPDATE AND BUILDS RESET TO MATCH
007100*                     THE REST OF THE SUITE.
007200* 26/01/26 VBC - 3.3.01 RC-RRN WAS NEVER DECLARED IN WORKING-STORAGE -
007300*                     AA015 WAS MOVING TO A NAME THE COMPILER HAD NO
007400*                     DEFINITION FOR.  ADDED, SAME AS RC000 CARRIES IT.
007500* 03/02/26 VBC - 3.3.02 REQUEST #432 - OUR OWN WS-USER-TABLE (BUILT FOR
007600*                     THE OWNERSHIP/EMAIL-DUP CHECK) WAS CARRYING THE
007700*                     SAME SUBORDINATE NAMES - WS-USR-TABLE-COUNT,
007800*                     WS-USR-ENTRY, WS-USR-TAB-ID, WS-USR-IX AND SO ON -
007900*                     AS THE WS-USR-TABLE THAT COMES IN OFF WSRCITAB.COB
008000*                     FOR THE REPORT-HEADING NAME LOOKUP.  EVERY
008100*                     UNQUALIFIED REFERENCE IN AA024/AA026/AA076-AA084
008200*                     WAS THEREFORE AMBIGUOUS AND WOULDN'T COMPILE.
008300*                     RENAMED OUR TABLE AND ITS FIELDS TO WS-AUTH-* -
008400*                     IT CARRIES EMAIL AND THE SUPERVISOR FLAG, WHICH
008500*                     WSRCITAB'S COPY NEVER DID, SO IT WAS NEVER REALLY
008600*                     THE SAME TABLE.
008700* 03/02/26 VBC - 3.3.02 REQUEST #432 - AA074 EDITED THE TRANSACTION
008800*                     HEADER (REC-TYPE/TRAN-CODE) AND CHECKED OWNERSHIP
008900*                     BUT NEVER TOUCHED THE XACT-RCP-*/XACT-RI-*/
009000*                     XACT-PAN-* PAYLOAD - AN ADD OR CHANGE COULD SAIL
009100*                     THROUGH WITH A BLANK RECIPE NAME OR A NEGATIVE
009200*                     AMOUNT THAT WOULD HAVE BEEN CAUGHT AT LOAD TIME.
009300*                     ADDED AA077-EDIT-XCT-PAYLOAD, APPLYING THE SAME
009400*                     RC010/RC011/RC013/RC014/RC017 EDITS AA034/AA044/
009500*                     AA054/AA064 ALREADY USE, FOR A/C TRANSACTIONS.
009600*
009700****************************************************************
009800*
009900* COPYRIGHT NOTICE.
010000* ****************
010100*
010200* THIS PROGRAM IS PART OF THE RECIPE & PANTRY PLANNING (RC) SUITE
010300* AND IS COPYRIGHT (C) T G ASHWORTH, 1986-2026 AND LATER.
010400*
010500* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
010600* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
010700* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR PERSONAL AND
010800* IN-HOUSE BUSINESS USE ONLY, EXCLUDING REPACKAGING OR RESALE.
010900*
011000* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT ANY
011100* WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
011200* FITNESS FOR A PARTICULAR PURPOSE.  SEE THE GNU GENERAL PUBLIC
011300* LICENSE FOR MORE DETAILS.
011400*
011500****************************************************************
011600*
011700 ENVIRONMENT             DIVISION.
011800*================================
011900*
012000 COPY "ENVDIV.COB".
012100 INPUT-OUTPUT            SECTION.
012200 FILE-CONTROL.
012300 COPY "SELRCING.COB".
012400 COPY "SELRCRCP.COB".
012500 COPY "SELRCXRF.COB".
012600 COPY "SELRCPAN.COB".
012700 COPY "SELRCUSR.COB".
012800 COPY "SELRCXCT.COB".
012900 COPY "SELRCPAR.COB".
013000 COPY "SELRCERR.COB".
013100*
013200 DATA                    DIVISION.
013300*================================
013400*
013500 FILE                    SECTION.
013600*
013700 COPY "FDRCING.COB".
013800 COPY "FDRCRCP.COB".
013900 COPY "FDRCXRF.COB".
014000 COPY "FDRCPAN.COB".
014100 COPY "FDRCUSR.COB".
014200 COPY "FDRCXCT.COB".
014300 COPY "FDRCPAR.COB".
014400 COPY "FDRCERR.COB".
014500*
014600 WORKING-STORAGE SECTION.
014700*------------------------
014800*
014900 77  PROG-NAME               PIC X(15) VALUE "RCVALID(3.3.02)".
015000*
015100 01  WS-DATA.
015200     03  RC-ING-STATUS       PIC XX.
015300     03  RC-RCP-STATUS       PIC XX.
015400     03  RC-XRF-STATUS       PIC XX.
015500     03  RC-PAN-STATUS       PIC XX.
015600     03  RC-USR-STATUS       PIC XX.
015700     03  RC-XCT-STATUS       PIC XX.
015800     03  RC-PAR-STATUS       PIC XX.
015900     03  RC-ERR-STATUS       PIC XX.
016000     03  WS-ING-READ-SW      PIC X     VALUE "N".
016100         88  WS-NO-MORE-ING              VALUE "Y".
016200     03  WS-RCP-READ-SW      PIC X     VALUE "N".
016300         88  WS-NO-MORE-RCP              VALUE "Y".
016400     03  WS-XRF-READ-SW      PIC X     VALUE "N".
016500         88  WS-NO-MORE-XRF              VALUE "Y".
016600     03  WS-PAN-READ-SW      PIC X     VALUE "N".
016700         88  WS-NO-MORE-PAN              VALUE "Y".
016800     03  WS-USR-READ-SW      PIC X     VALUE "N".
016900         88  WS-NO-MORE-USR              VALUE "Y".
017000     03  WS-XCT-READ-SW      PIC X     VALUE "N".
017100         88  WS-NO-MORE-XCT              VALUE "Y".
017200     03  WS-DUP-FOUND-SW     PIC X     VALUE "N".
017300         88  WS-DUP-EMAIL-FOUND          VALUE "Y".
017400     03  WS-PAYLOAD-BAD-SW   PIC X     VALUE "N".
017500         88  WS-PAYLOAD-BAD              VALUE "Y".
017600     03  WS-FOUND-SW         PIC X     VALUE "N".
017700         88  WS-KEY-FOUND                VALUE "Y".
017800     03  FILLER              PIC X(6).
017900*
018000* COUNTERS - ONE PAIR (READ/REJECTED) PER MASTER, PLUS THE
018100*  MAINTENANCE ACCEPT/REJECT PAIR.
018200*
018300 01  WS-COUNTERS.
018400     03  WS-ING-READ         PIC 9(5)  COMP.
018500     03  WS-ING-REJECT       PIC 9(5)  COMP.
018600     03  WS-RCP-READ         PIC 9(5)  COMP.
018700     03  WS-RCP-REJECT       PIC 9(5)  COMP.
018800     03  WS-XRF-READ         PIC 9(5)  COMP.
018900     03  WS-XRF-REJECT       PIC 9(5)  COMP.
019000     03  WS-PAN-READ         PIC 9(5)  COMP.
019100     03  WS-PAN-REJECT       PIC 9(5)  COMP.
019200     03  WS-USR-READ         PIC 9(5)  COMP.
019300     03  WS-USR-REJECT       PIC 9(5)  COMP.
019400     03  WS-XCT-READ         PIC 9(5)  COMP.
019500     03  WS-XCT-ACCEPT       PIC 9(5)  COMP.
019600     03  WS-XCT-REJECT       PIC 9(5)  COMP.
019700     03  FILLER              PIC X(4).
019800*
019900 01  RC-RRN                   PIC 9(4)  COMP.
020000*    RCPARM1 IS RRN 1 THROUGHOUT THE SUITE.
020100*
020200 COPY "WSRCITAB.COB".
020300*
020400* USER TABLE - USR-ID ASCENDING FOR THE OWNERSHIP LOOKUP, PLUS A
020500*  RUNNING SCAN FOR DUPLICATE EMAIL AT LOAD TIME (USRFILE ITSELF IS
020600*  ORDERED BY USR-ID, NOT BY EMAIL, SO THE ONLY WAY TO CATCH A DOUBLE-
020700*  UP IS TO WALK WHAT'S ALREADY LOADED).
020800*
020900 01  WS-AUTH-TABLE-CTL.
021000     03  WS-AUTH-TABLE-MAX    PIC 9(4)  COMP  VALUE 2000.
021100     03  WS-AUTH-TABLE-COUNT  PIC 9(4)  COMP  VALUE ZERO.
021200     03  FILLER              PIC X(4).
021300 01  WS-AUTH-TABLE.
021400     03  WS-AUTH-ENTRY        OCCURS 0 TO 2000 TIMES
021500                              DEPENDING ON WS-AUTH-TABLE-COUNT
021600                              ASCENDING KEY IS WS-AUTH-TAB-ID
021700                              INDEXED BY WS-AUTH-IX WS-AUTH-SCAN-IX.
021800         05  WS-AUTH-TAB-ID       PIC X(8).
021900         05  WS-AUTH-TAB-EMAIL    PIC X(40).
022000         05  WS-AUTH-TAB-SUPER    PIC X.
022100         05  FILLER              PIC X(3).
022200*
022300* RECING TABLE - RI-ID ASCENDING, CARRIES THE PARENT RECIPE KEY SO A
022400*  MAINTENANCE TRANSACTION AGAINST A RECING ROW CAN FIND WHICH
022500*  RECIPE (AND SO WHICH OWNER) IT BELONGS TO WITHOUT RE-READING
022600*  RECFILE.
022700*
022800 01  WS-RECING-TABLE-CTL.
022900     03  WS-XRF-TABLE-MAX    PIC 9(4)  COMP  VALUE 4000.
023000     03  WS-XRF-TABLE-COUNT  PIC 9(4)  COMP  VALUE ZERO.
023100     03  FILLER              PIC X(4).
023200 01  WS-RECING-TABLE.
023300     03  WS-XRF-ENTRY        OCCURS 0 TO 4000 TIMES
023400                              DEPENDING ON WS-XRF-TABLE-COUNT
023500                              ASCENDING KEY IS WS-XRF-TAB-ID
023600                              INDEXED BY WS-XRF-IX.
023700         05  WS-XRF-TAB-ID       PIC X(8).
023800         05  WS-XRF-TAB-RECIPE-ID PIC X(8).
023900         05  FILLER              PIC X(4).
024000*
024100* PANTRY TABLE - PAN-ID ASCENDING, CARRIES THE OWNING USER FOR THE
024200*  PANTRY-MAINTENANCE OWNERSHIP CHECK.
024300*
024400 01  WS-PANTRY-TABLE-CTL.
024500     03  WS-PAN-TABLE-MAX    PIC 9(4)  COMP  VALUE 4000.
024600     03  WS-PAN-TABLE-COUNT  PIC 9(4)  COMP  VALUE ZERO.
024700     03  FILLER              PIC X(4).
024800 01  WS-PANTRY-TABLE.
024900     03  WS-PANT-ENTRY       OCCURS 0 TO 4000 TIMES
025000                              DEPENDING ON WS-PAN-TABLE-COUNT
025100                              ASCENDING KEY IS WS-PANT-TAB-ID
025200                              INDEXED BY WS-PANT-IX.
025300         05  WS-PANT-TAB-ID       PIC X(8).
025400         05  WS-PANT-TAB-USER-ID  PIC X(8).
025500         05  FILLER               PIC X(4).
025600*
025700* RUN-DATE WORKING COPY, WITH A BINARY/BROKEN-DOWN REDEFINES - USED
025800*  BY THE EXISTENCE-CHECK MESSAGES AND KEPT HANDY FOR ANY FUTURE
025900*  AS-OF COMPARISON THIS PROGRAM MIGHT NEED.
026000*
026100 01  WS-RUN-DATE-GROUP.
026200     03  WS-RUN-DATE-BIN     PIC 9(8).
026300     03  FILLER              PIC X(4).
026400 01  WS-RUN-DATE-REDEF REDEFINES WS-RUN-DATE-GROUP.
026500*    BOTH SIDES DISPLAY SO THE OVERLAY ACTUALLY DECOMPOSES THE DIGITS -
026600*    A COMP FIELD REDEFINED AS THREE SMALLER COMP FIELDS DOES NOT GIVE
026700*    YOU CCYY/MM/DD, IT JUST SPLITS THE BINARY WORD IN HALF.
026800     03  WS-RUN-DATE-CCYY    PIC 9(4).
026900     03  WS-RUN-DATE-MM      PIC 99.
027000     03  WS-RUN-DATE-DD      PIC 99.
027100     03  FILLER              PIC X(2).
027200*
027300 01  WS-SCRATCH-DATA.
027400     03  WS-OWNER-ID-PARM    PIC X(8).
027500     03  FILLER              PIC X(4).
027600*
027700 01  ERROR-MESSAGES.
027800     03  RC010               PIC X(30)
027900                     VALUE "RC010 INGREDIENT NAME BLANK -".
028000     03  RC011               PIC X(30)
028100                     VALUE "RC011 RECIPE NAME BLANK -    ".
028200     03  RC012               PIC X(30)
028300                     VALUE "RC012 SERVINGS ZERO BUT SET - ".
028400     03  RC013               PIC X(30)
028500                     VALUE "RC013 DIFFICULTY INVALID -   ".
028600     03  RC014               PIC X(30)
028700                     VALUE "RC014 RECING AMOUNT NEGATIVE -".
028800     03  RC015               PIC X(30)
028900                     VALUE "RC015 RECIPE NOT ON FILE -   ".
029000     03  RC016               PIC X(30)
029100                     VALUE "RC016 INGREDIENT NOT ON FILE -".
029200     03  RC017               PIC X(30)
029300                     VALUE "RC017 PANTRY AMOUNT NEGATIVE -".
029400     03  RC018               PIC X(30)
029500                     VALUE "RC018 USER EMAIL BLANK -     ".
029600     03  RC019               PIC X(30)
029700                     VALUE "RC019 USER EMAIL DUPLICATED -".
029800     03  RC020               PIC X(30)
029900                     VALUE "RC020 MAINT KEY NOT FOUND -  ".
030000     03  RC021               PIC X(30)
030100                     VALUE "RC021 MAINT NOT ENOUGH PERMS -".
030200     03  RC022               PIC X(30)
030300                     VALUE "RC022 MAINT REC TYPE INVALID -".
030400     03  RC023               PIC X(30)
030500                     VALUE "RC023 MAINT TRAN CODE INVALID-".
030600     03  RC024               PIC X(30)
030700                     VALUE "RC024 RCPARM1 READ FAILED -  ".
030800*
030900 01  ERROR-CODE              PIC 999.
031000*
031100 LINKAGE SECTION.
031200*===============
031300*
031400 01  TO-DAY                  PIC X(10).
031500 COPY "WSLNKAG.COB".
031600*
031700 PROCEDURE DIVISION USING RC-LINKAGE-DATA TO-DAY.
031800*=================================================
031900*
032000 AA000-MAIN                  SECTION.
032100*************************************
032200*
032300     MOVE     ZERO TO RC-RETURN-CODE.
032400     PERFORM  AA010-OPEN-FILES       THRU AA010-EXIT.
032500     PERFORM  AA015-READ-PARAMS      THRU AA015-EXIT.
032600     PERFORM  AA020-LOAD-USERS       THRU AA020-EXIT.
032700     PERFORM  AA030-LOAD-INGREDIENTS THRU AA030-EXIT.
032800     PERFORM  AA040-LOAD-RECIPES     THRU AA040-EXIT.
032900     PERFORM  AA050-LOAD-RECINGS     THRU AA050-EXIT.
033000     PERFORM  AA060-LOAD-PANTRY      THRU AA060-EXIT.
033100     PERFORM  AA070-PROCESS-MAINT    THRU AA070-EXIT.
033200     PERFORM  AA080-REPORT-TOTALS    THRU AA080-EXIT.
033300     PERFORM  AA090-CLOSE-FILES      THRU AA090-EXIT.
033400     GOBACK.
033500*
033600 AA000-EXIT.  EXIT SECTION.
033700*
033800*-------------------------------------------------------------
033900* AA010 - OPEN EVERY FILE THIS PROGRAM TOUCHES.
034000*-------------------------------------------------------------
034100 AA010-OPEN-FILES.
034200     OPEN     INPUT  RC-INGREDIENT-FILE
034300                      RC-RECIPE-FILE
034400                      RC-RECING-FILE
034500                      RC-PANTRY-FILE
034600                      RC-USER-FILE
034700                      RC-XACT-FILE
034800                      RC-PARAM1-FILE.
034900     OPEN     OUTPUT RC-ERROR-FILE.
035000     GO       TO AA010-EXIT.
035100 AA010-EXIT.
035200     EXIT.
035300*
035400*-------------------------------------------------------------
035500* AA015 - PICK UP THE NIGHT'S RUN PARAMETERS FROM RCPARM1,
035600*  WRITTEN DOWN EARLIER BY RC000.
035700*-------------------------------------------------------------
035800 AA015-READ-PARAMS.
035900     MOVE     1 TO RC-RRN.
036000     READ     RC-PARAM1-FILE.
036100     IF       RC-PAR-STATUS NOT = "00"
036200              MOVE RC024 TO ERR-REASON-TEXT
036300              MOVE "PARM1"    TO ERR-REC-TYPE
036400              MOVE "RRN0001"  TO ERR-KEY
036500              MOVE "RC24"     TO ERR-REASON-CODE
036600              WRITE RC-ERROR-RECORD
036700              MOVE 1 TO RC-RETURN-CODE
036800              PERFORM AA090-CLOSE-FILES THRU AA090-EXIT
036900              GOBACK RETURNING RC-RETURN-CODE.
037000     MOVE     PAR-RUN-DATE TO WS-RUN-DATE-BIN.
037100     GO       TO AA015-EXIT.
037200 AA015-EXIT.
037300     EXIT.
037400*
037500*-------------------------------------------------------------
037600* AA020 - LOAD THE USER MASTER INTO WS-AUTH-TABLE, REJECTING
037700*  ANY ROW WITH A BLANK OR REPEATED EMAIL.  THE TABLE ITSELF
037800*  STAYS ASCENDING ON USR-ID SINCE USRFILE ALREADY COMES IN
037900*  THAT ORDER.
038000*-------------------------------------------------------------
038100 AA020-LOAD-USERS.
038200     PERFORM  AA022-READ-USER THRU AA022-EXIT.
038300     PERFORM  AA024-EDIT-ONE-USER THRU AA024-EXIT
038400              UNTIL WS-NO-MORE-USR.
038500     GO       TO AA020-EXIT.
038600 AA020-EXIT.
038700     EXIT.
038800*
038900 AA022-READ-USER.
039000     READ     RC-USER-FILE
039100              AT END SET WS-NO-MORE-USR TO TRUE.
039200     GO       TO AA022-EXIT.
039300 AA022-EXIT.
039400     EXIT.
039500*
039600 AA024-EDIT-ONE-USER.
039700     ADD      1 TO WS-USR-READ.
039800     MOVE     "N" TO WS-DUP-FOUND-SW.
039900     IF       USR-EMAIL = SPACES
040000              MOVE "USER"   TO ERR-REC-TYPE
040100              MOVE USR-ID   TO ERR-KEY
040200              MOVE "RC18"   TO ERR-REASON-CODE
040300              MOVE RC018    TO ERR-REASON-TEXT
040400              WRITE RC-ERROR-RECORD
040500              ADD  1 TO WS-USR-REJECT
040600              GO TO AA024-NEXT.
040700     PERFORM  AA026-SCAN-FOR-DUP-EMAIL THRU AA026-EXIT.
040800     IF       WS-DUP-EMAIL-FOUND
040900              MOVE "USER"   TO ERR-REC-TYPE
041000              MOVE USR-ID   TO ERR-KEY
041100              MOVE "RC19"   TO ERR-REASON-CODE
041200              MOVE RC019    TO ERR-REASON-TEXT
041300              WRITE RC-ERROR-RECORD
041400              ADD  1 TO WS-USR-REJECT
041500              GO TO AA024-NEXT.
041600     ADD      1 TO WS-AUTH-TABLE-COUNT.
041700     SET      WS-AUTH-IX TO WS-AUTH-TABLE-COUNT.
041800     MOVE     USR-ID         TO WS-AUTH-TAB-ID (WS-AUTH-IX).
041900     MOVE     USR-EMAIL      TO WS-AUTH-TAB-EMAIL (WS-AUTH-IX).
042000     MOVE     USR-SUPER-FLAG TO WS-AUTH-TAB-SUPER (WS-AUTH-IX).
042100 AA024-NEXT.
042200     PERFORM  AA022-READ-USER THRU AA022-EXIT.
042300     GO       TO AA024-EXIT.
042400 AA024-EXIT.
042500     EXIT.
042600*
042700* AA026 - LINEAR SCAN OF THE ROWS ALREADY LOADED, LOOKING FOR A
042800*  MATCHING EMAIL.  THE TABLE ISN'T KEPT IN EMAIL ORDER SO THIS
042900*  CAN'T BE A SEARCH ALL - MASTER IS SMALL ENOUGH THAT THE OLD
043000*  SHOP RULE OF THUMB (LINEAR SCAN UNDER A FEW THOUSAND ROWS IS
043100*  CHEAPER THAN MAINTAINING A SECOND SORTED INDEX) STILL HOLDS.
043200*
043300 AA026-SCAN-FOR-DUP-EMAIL.
043400     MOVE     "N" TO WS-DUP-FOUND-SW.
043500     IF       WS-AUTH-TABLE-COUNT = ZERO
043600              GO TO AA026-EXIT.
043700     SET      WS-AUTH-SCAN-IX TO 1.
043800 AA026-SCAN-LOOP.
043900     IF       WS-AUTH-SCAN-IX > WS-AUTH-TABLE-COUNT
044000              GO TO AA026-EXIT.
044100     IF       WS-AUTH-TAB-EMAIL (WS-AUTH-SCAN-IX) = USR-EMAIL
044200              SET WS-DUP-EMAIL-FOUND TO TRUE
044300              GO TO AA026-EXIT.
044400     SET      WS-AUTH-SCAN-IX UP BY 1.
044500     GO       TO AA026-SCAN-LOOP.
044600 AA026-EXIT.
044700     EXIT.
044800*
044900*-------------------------------------------------------------
045000* AA030 - LOAD THE INGREDIENT MASTER, DEFAULTING A BLANK UNIT
045100*  TO GRAMS, REJECTING A BLANK NAME.
045200*-------------------------------------------------------------
045300 AA030-LOAD-INGREDIENTS.
045400     PERFORM  AA032-READ-ING THRU AA032-EXIT.
045500     PERFORM  AA034-EDIT-ONE-ING THRU AA034-EXIT
045600              UNTIL WS-NO-MORE-ING.
045700     GO       TO AA030-EXIT.
045800 AA030-EXIT.
045900     EXIT.
046000*
046100 AA032-READ-ING.
046200     READ     RC-INGREDIENT-FILE
046300              AT END SET WS-NO-MORE-ING TO TRUE.
046400     GO       TO AA032-EXIT.
046500 AA032-EXIT.
046600     EXIT.
046700*
046800 AA034-EDIT-ONE-ING.
046900     ADD      1 TO WS-ING-READ.
047000     IF       ING-NAME = SPACES
047100              MOVE "INGREDIENT" TO ERR-REC-TYPE
047200              MOVE ING-ID       TO ERR-KEY
047300              MOVE "RC10"       TO ERR-REASON-CODE
047400              MOVE RC010        TO ERR-REASON-TEXT
047500              WRITE RC-ERROR-RECORD
047600              ADD  1 TO WS-ING-REJECT
047700              GO TO AA034-NEXT.
047800     IF       ING-UNIT = SPACES
047900              MOVE "GRAMS" TO ING-UNIT.
048000     ADD      1 TO WS-ING-TABLE-COUNT.
048100     SET      WS-ING-IX TO WS-ING-TABLE-COUNT.
048200     MOVE     ING-ID       TO WS-ING-TAB-ID (WS-ING-IX).
048300     MOVE     ING-NAME     TO WS-ING-TAB-NAME (WS-ING-IX).
048400     MOVE     ING-CATEGORY TO WS-ING-TAB-CATEGORY (WS-ING-IX).
048500     MOVE     ING-UNIT     TO WS-ING-TAB-UNIT (WS-ING-IX).
048600 AA034-NEXT.
048700     PERFORM  AA032-READ-ING THRU AA032-EXIT.
048800     GO       TO AA034-EXIT.
048900 AA034-EXIT.
049000     EXIT.
049100*
049200*-------------------------------------------------------------
049300* AA040 - LOAD THE RECIPE MASTER, TESTING NAME/SERVINGS/
049400*  DIFFICULTY.  PREP AND COOK MINUTES ARE UNSIGNED ZONED FIELDS
049500*  SO THEY CAN NEVER GO NEGATIVE - NOTHING TO TEST THERE.
049600*-------------------------------------------------------------
049700 AA040-LOAD-RECIPES.
049800     PERFORM  AA042-READ-RCP THRU AA042-EXIT.
049900     PERFORM  AA044-EDIT-ONE-RCP THRU AA044-EXIT
050000              UNTIL WS-NO-MORE-RCP.
050100     GO       TO AA040-EXIT.
050200 AA040-EXIT.
050300     EXIT.
050400*
050500 AA042-READ-RCP.
050600     READ     RC-RECIPE-FILE
050700              AT END SET WS-NO-MORE-RCP TO TRUE.
050800     GO       TO AA042-EXIT.
050900 AA042-EXIT.
051000     EXIT.
051100*
051200 AA044-EDIT-ONE-RCP.
051300     ADD      1 TO WS-RCP-READ.
051400     IF       RCP-NAME = SPACES
051500              MOVE "RECIPE"  TO ERR-REC-TYPE
051600              MOVE RCP-ID    TO ERR-KEY
051700              MOVE "RC11"    TO ERR-REASON-CODE
051800              MOVE RC011     TO ERR-REASON-TEXT
051900              WRITE RC-ERROR-RECORD
052000              ADD  1 TO WS-RCP-REJECT
052100              GO TO AA044-NEXT.
052200*    RCP-SERVINGS IS UNSIGNED PIC 9(2) - ANY NON-ZERO VALUE IS
052300*    ALREADY >= 1, SO "SERVINGS >= 1 WHEN STATED" NEEDS NO EDIT
052400*    HERE, SAME REASONING AS PREP/COOK MINUTES ABOVE.
052500     IF       RCP-DIFFICULTY NOT = SPACES
052600        AND   RCP-DIFFICULTY NOT = "EASY  "
052700        AND   RCP-DIFFICULTY NOT = "MEDIUM"
052800        AND   RCP-DIFFICULTY NOT = "HARD  "
052900              MOVE "RECIPE"  TO ERR-REC-TYPE
053000              MOVE RCP-ID    TO ERR-KEY
053100              MOVE "RC13"    TO ERR-REASON-CODE
053200              MOVE RC013     TO ERR-REASON-TEXT
053300              WRITE RC-ERROR-RECORD
053400              ADD  1 TO WS-RCP-REJECT
053500              GO TO AA044-NEXT.
053600     ADD      1 TO WS-RCP-TABLE-COUNT.
053700     SET      WS-RCP-IX TO WS-RCP-TABLE-COUNT.
053800     MOVE     RCP-ID       TO WS-RCP-TAB-ID (WS-RCP-IX).
053900     MOVE     RCP-OWNER-ID TO WS-RCP-TAB-OWNER-ID (WS-RCP-IX).
054000     MOVE     RCP-NAME     TO WS-RCP-TAB-NAME (WS-RCP-IX).
054100 AA044-NEXT.
054200     PERFORM  AA042-READ-RCP THRU AA042-EXIT.
054300     GO       TO AA044-EXIT.
054400 AA044-EXIT.
054500     EXIT.
054600*
054700*-------------------------------------------------------------
054800* AA050 - LOAD THE RECIPE/INGREDIENT XREF, CHECKING THE AMOUNT
054900*  SIGN AND THAT BOTH FOREIGN KEYS ARE ON FILE.  RI-RECIPE-ID
055000*  IS CHECKED AGAINST THE TABLE JUST BUILT BY AA040; RI-ING-ID
055100*  AGAINST THE ONE BUILT BY AA030 - BOTH ALREADY LOADED BECAUSE
055200*  THIS PROGRAM PROCESSES THE MASTERS IN A FIXED ORDER.
055300*-------------------------------------------------------------
055400 AA050-LOAD-RECINGS.
055500     PERFORM  AA052-READ-XRF THRU AA052-EXIT.
055600     PERFORM  AA054-EDIT-ONE-XRF THRU AA054-EXIT
055700              UNTIL WS-NO-MORE-XRF.
055800     GO       TO AA050-EXIT.
055900 AA050-EXIT.
056000     EXIT.
056100*
056200 AA052-READ-XRF.
056300     READ     RC-RECING-FILE
056400              AT END SET WS-NO-MORE-XRF TO TRUE.
056500     GO       TO AA052-EXIT.
056600 AA052-EXIT.
056700     EXIT.
056800*
056900 AA054-EDIT-ONE-XRF.
057000     ADD      1 TO WS-XRF-READ.
057100     IF       RI-AMOUNT < ZERO
057200              MOVE "RECING"  TO ERR-REC-TYPE
057300              MOVE RI-ID     TO ERR-KEY
057400              MOVE "RC14"    TO ERR-REASON-CODE
057500              MOVE RC014     TO ERR-REASON-TEXT
057600              WRITE RC-ERROR-RECORD
057700              ADD  1 TO WS-XRF-REJECT
057800              GO TO AA054-NEXT.
057900     SET      WS-RCP-IX TO 1.
058000     SEARCH ALL WS-RCP-ENTRY
058100         AT END
058200              MOVE "RECING"  TO ERR-REC-TYPE
058300              MOVE RI-ID     TO ERR-KEY
058400              MOVE "RC15"    TO ERR-REASON-CODE
058500              MOVE RC015     TO ERR-REASON-TEXT
058600              WRITE RC-ERROR-RECORD
058700              ADD  1 TO WS-XRF-REJECT
058800              GO TO AA054-NEXT
058900         WHEN WS-RCP-TAB-ID (WS-RCP-IX) = RI-RECIPE-ID
059000              CONTINUE.
059100     SET      WS-ING-IX TO 1.
059200     SEARCH ALL WS-ING-ENTRY
059300         AT END
059400              MOVE "RECING"  TO ERR-REC-TYPE
059500              MOVE RI-ID     TO ERR-KEY
059600              MOVE "RC16"    TO ERR-REASON-CODE
059700              MOVE RC016     TO ERR-REASON-TEXT
059800              WRITE RC-ERROR-RECORD
059900              ADD  1 TO WS-XRF-REJECT
060000              GO TO AA054-NEXT
060100         WHEN WS-ING-TAB-ID (WS-ING-IX) = RI-ING-ID
060200              CONTINUE.
060300     ADD      1 TO WS-XRF-TABLE-COUNT.
060400     SET      WS-XRF-IX TO WS-XRF-TABLE-COUNT.
060500     MOVE     RI-ID         TO WS-XRF-TAB-ID (WS-XRF-IX).
060600     MOVE     RI-RECIPE-ID  TO WS-XRF-TAB-RECIPE-ID (WS-XRF-IX).
060700 AA054-NEXT.
060800     PERFORM  AA052-READ-XRF THRU AA052-EXIT.
060900     GO       TO AA054-EXIT.
061000 AA054-EXIT.
061100     EXIT.
061200*
061300*-------------------------------------------------------------
061400* AA060 - LOAD THE PANTRY FILE, CHECKING THE AMOUNT SIGN AND
061500*  THAT PAN-ING-ID IS ON THE INGREDIENT CATALOG.
061600*-------------------------------------------------------------
061700 AA060-LOAD-PANTRY.
061800     PERFORM  AA062-READ-PAN THRU AA062-EXIT.
061900     PERFORM  AA064-EDIT-ONE-PAN THRU AA064-EXIT
062000              UNTIL WS-NO-MORE-PAN.
062100     GO       TO AA060-EXIT.
062200 AA060-EXIT.
062300     EXIT.
062400*
062500 AA062-READ-PAN.
062600     READ     RC-PANTRY-FILE
062700              AT END SET WS-NO-MORE-PAN TO TRUE.
062800     GO       TO AA062-EXIT.
062900 AA062-EXIT.
063000     EXIT.
063100*
063200 AA064-EDIT-ONE-PAN.
063300     ADD      1 TO WS-PAN-READ.
063400     IF       PAN-AMOUNT < ZERO
063500              MOVE "PANTRY"  TO ERR-REC-TYPE
063600              MOVE PAN-ID    TO ERR-KEY
063700              MOVE "RC17"    TO ERR-REASON-CODE
063800              MOVE RC017     TO ERR-REASON-TEXT
063900              WRITE RC-ERROR-RECORD
064000              ADD  1 TO WS-PAN-REJECT
064100              GO TO AA064-NEXT.
064200     SET      WS-ING-IX TO 1.
064300     SEARCH ALL WS-ING-ENTRY
064400         AT END
064500              MOVE "PANTRY"  TO ERR-REC-TYPE
064600              MOVE PAN-ID    TO ERR-KEY
064700              MOVE "RC16"    TO ERR-REASON-CODE
064800              MOVE RC016     TO ERR-REASON-TEXT
064900              WRITE RC-ERROR-RECORD
065000              ADD  1 TO WS-PAN-REJECT
065100              GO TO AA064-NEXT
065200         WHEN WS-ING-TAB-ID (WS-ING-IX) = PAN-ING-ID
065300              CONTINUE.
065400     ADD      1 TO WS-PAN-TABLE-COUNT.
065500     SET      WS-PANT-IX TO WS-PAN-TABLE-COUNT.
065600     MOVE     PAN-ID      TO WS-PANT-TAB-ID (WS-PANT-IX).
065700     MOVE     PAN-USER-ID TO WS-PANT-TAB-USER-ID (WS-PANT-IX).
065800 AA064-NEXT.
065900     PERFORM  AA062-READ-PAN THRU AA062-EXIT.
066000     GO       TO AA064-EXIT.
066100 AA064-EXIT.
066200     EXIT.
066300*
066400*-------------------------------------------------------------
066500* AA070 - APPLY THE NIGHT'S MAINTENANCE TRANSACTIONS.  EACH
066600*  ROW IS FIELD-EDITED THE SAME AS ITS MASTER ABOVE AND THEN
066700*  OWNERSHIP-CHECKED; NOTHING IS REWRITTEN TO A MASTER OUTPUT -
066800*  A TRANSACTION EITHER PASSES OR IS LOGGED TO ERRFILE.
066900*-------------------------------------------------------------
067000 AA070-PROCESS-MAINT.
067100     PERFORM  AA072-READ-XCT THRU AA072-EXIT.
067200     PERFORM  AA074-EDIT-ONE-XCT THRU AA074-EXIT
067300              UNTIL WS-NO-MORE-XCT.
067400     GO       TO AA070-EXIT.
067500 AA070-EXIT.
067600     EXIT.
067700*
067800 AA072-READ-XCT.
067900     READ     RC-XACT-FILE
068000              AT END SET WS-NO-MORE-XCT TO TRUE.
068100     GO       TO AA072-EXIT.
068200 AA072-EXIT.
068300     EXIT.
068400*
068500 AA074-EDIT-ONE-XCT.
068600     ADD      1 TO WS-XCT-READ.
068700     IF       XACT-REC-TYPE NOT = "R" AND NOT = "X" AND NOT = "P"
068800              MOVE "MAINT"   TO ERR-REC-TYPE
068900              MOVE XACT-KEY  TO ERR-KEY
069000              MOVE "RC22"    TO ERR-REASON-CODE
069100              MOVE RC022     TO ERR-REASON-TEXT
069200              WRITE RC-ERROR-RECORD
069300              ADD  1 TO WS-XCT-REJECT
069400              GO TO AA074-NEXT.
069500     IF       XACT-TRAN-CODE NOT = "A" AND NOT = "C" AND NOT = "D"
069600              MOVE "MAINT"   TO ERR-REC-TYPE
069700              MOVE XACT-KEY  TO ERR-KEY
069800              MOVE "RC23"    TO ERR-REASON-CODE
069900              MOVE RC023     TO ERR-REASON-TEXT
070000              WRITE RC-ERROR-RECORD
070100              ADD  1 TO WS-XCT-REJECT
070200              GO TO AA074-NEXT.
070300     IF       XACT-TRAN-CODE = "A" OR XACT-TRAN-CODE = "C"
070400              PERFORM AA075-EDIT-XCT-PAYLOAD THRU AA075-EXIT
070500              IF   WS-PAYLOAD-BAD
070600                   GO TO AA074-NEXT
070700              END-IF.
070800     PERFORM  AA076-CHECK-OWNERSHIP THRU AA076-EXIT.
070900     IF       WS-FOUND-SW = "F"
071000              MOVE "MAINT"   TO ERR-REC-TYPE
071100              MOVE XACT-KEY  TO ERR-KEY
071200              MOVE "RC20"    TO ERR-REASON-CODE
071300              MOVE RC020     TO ERR-REASON-TEXT
071400              WRITE RC-ERROR-RECORD
071500              ADD  1 TO WS-XCT-REJECT
071600              GO TO AA074-NEXT.
071700     IF       WS-FOUND-SW = "N"
071800              MOVE "MAINT"   TO ERR-REC-TYPE
071900              MOVE XACT-KEY  TO ERR-KEY
072000              MOVE "RC21"    TO ERR-REASON-CODE
072100              MOVE RC021     TO ERR-REASON-TEXT
072200              WRITE RC-ERROR-RECORD
072300              ADD  1 TO WS-XCT-REJECT
072400              GO TO AA074-NEXT.
072500     ADD      1 TO WS-XCT-ACCEPT.
072600 AA074-NEXT.
072700     PERFORM  AA072-READ-XCT THRU AA072-EXIT.
072800     GO       TO AA074-EXIT.
072900 AA074-EXIT.
073000     EXIT.
073100*
073200*-------------------------------------------------------------
073300* AA075 - APPLY THE SAME PER-FIELD EDITS TO AN ADD/CHANGE
073400*  TRANSACTION'S PAYLOAD THAT THE EQUIVALENT MASTER LOAD ALREADY
073500*  APPLIES - AA044 FOR A RECIPE ROW, AA054 FOR A RECING ROW, AA064
073600*  FOR A PANTRY ROW.  A DELETE CARRIES NO PAYLOAD TO EDIT SO AA074
073700*  NEVER CALLS THIS FOR TRAN-CODE "D".  ON A CHANGE, A BLANK/ZERO
073800*  FIELD MEANS "NOT SUPPLIED" (SEE RCXACT.COB) SO RCP-NAME BLANK IS
073900*  ONLY REJECTED ON AN ADD; THE OTHER CHECKS ARE THE SAME EITHER WAY
074000*  BECAUSE A SUPPLIED-BUT-INVALID VALUE IS WRONG REGARDLESS OF
074100*  TRAN-CODE.  SETS WS-PAYLOAD-BAD-SW SO AA074 KNOWS NOT TO ALSO RUN
074200*  THE OWNERSHIP CHECK ON A ROW ALREADY LOGGED TO ERRFILE.
074300*-------------------------------------------------------------
074400 AA075-EDIT-XCT-PAYLOAD.
074500     MOVE     "N" TO WS-PAYLOAD-BAD-SW.
074600     EVALUATE TRUE
074700         WHEN XACT-REC-TYPE = "R"
074800              IF   XACT-TRAN-CODE = "A" AND XACT-RCP-NAME = SPACES
074900                   MOVE "MAINT"  TO ERR-REC-TYPE
075000                   MOVE XACT-KEY TO ERR-KEY
075100                   MOVE "RC11"   TO ERR-REASON-CODE
075200                   MOVE RC011    TO ERR-REASON-TEXT
075300                   WRITE RC-ERROR-RECORD
075400                   ADD  1 TO WS-XCT-REJECT
075500                   SET  WS-PAYLOAD-BAD TO TRUE
075600                   GO TO AA075-EXIT
075700              END-IF
075800              IF   XACT-RCP-DIFFICULTY NOT = SPACES
075900                 AND XACT-RCP-DIFFICULTY NOT = "EASY  "
076000                 AND XACT-RCP-DIFFICULTY NOT = "MEDIUM"
076100                 AND XACT-RCP-DIFFICULTY NOT = "HARD  "
076200                   MOVE "MAINT"  TO ERR-REC-TYPE
076300                   MOVE XACT-KEY TO ERR-KEY
076400                   MOVE "RC13"   TO ERR-REASON-CODE
076500                   MOVE RC013    TO ERR-REASON-TEXT
076600                   WRITE RC-ERROR-RECORD
076700                   ADD  1 TO WS-XCT-REJECT
076800                   SET  WS-PAYLOAD-BAD TO TRUE
076900                   GO TO AA075-EXIT
077000              END-IF
077100         WHEN XACT-REC-TYPE = "X"
077200              IF   XACT-RI-AMOUNT < ZERO
077300                   MOVE "MAINT"  TO ERR-REC-TYPE
077400                   MOVE XACT-KEY TO ERR-KEY
077500                   MOVE "RC14"   TO ERR-REASON-CODE
077600                   MOVE RC014    TO ERR-REASON-TEXT
077700                   WRITE RC-ERROR-RECORD
077800                   ADD  1 TO WS-XCT-REJECT
077900                   SET  WS-PAYLOAD-BAD TO TRUE
078000                   GO TO AA075-EXIT
078100              END-IF
078200         WHEN XACT-REC-TYPE = "P"
078300              IF   XACT-PAN-AMOUNT < ZERO
078400                   MOVE "MAINT"  TO ERR-REC-TYPE
078500                   MOVE XACT-KEY TO ERR-KEY
078600                   MOVE "RC17"   TO ERR-REASON-CODE
078700                   MOVE RC017    TO ERR-REASON-TEXT
078800                   WRITE RC-ERROR-RECORD
078900                   ADD  1 TO WS-XCT-REJECT
079000                   SET  WS-PAYLOAD-BAD TO TRUE
079100                   GO TO AA075-EXIT
079200              END-IF
079300     END-EVALUATE.
079400     GO       TO AA075-EXIT.
079500 AA075-EXIT.
079600     EXIT.
079700*
079800*-------------------------------------------------------------
079900* AA076 - OWNERSHIP/AUTHORISATION TEST.  WS-FOUND-SW COMES BACK
080000*  ONE OF THREE WAYS -
080100*     "F"   KEY NOT FOUND (ADD TRANSACTIONS SKIP THIS TEST
080200*           ENTIRELY - THERE IS NOTHING TO FIND YET)
080300*     "N"   KEY FOUND, ACTING USER NEITHER OWNER NOR SUPERVISOR
080400*     "Y"   KEY FOUND (OR NOT NEEDED), TRANSACTION MAY PROCEED
080500*  NOT-FOUND IS TESTED BEFORE PERMISSIONS THROUGHOUT - SEE THE
080600*  03/02/94 CHANGE NOTE ABOVE.
080700*-------------------------------------------------------------
080800 AA076-CHECK-OWNERSHIP.
080900     MOVE     "Y" TO WS-FOUND-SW.
081000     IF       XACT-TRAN-CODE = "A"
081100              GO TO AA076-EXIT.
081200     EVALUATE TRUE
081300         WHEN XACT-REC-TYPE = "R"
081400              PERFORM AA078-OWNER-BY-RECIPE THRU AA078-EXIT
081500         WHEN XACT-REC-TYPE = "X"
081600              PERFORM AA079-OWNER-BY-RECING THRU AA079-EXIT
081700         WHEN XACT-REC-TYPE = "P"
081800              PERFORM AA082-OWNER-BY-PANTRY THRU AA082-EXIT
081900     END-EVALUATE.
082000     GO       TO AA076-EXIT.
082100 AA076-EXIT.
082200     EXIT.
082300*
082400 AA078-OWNER-BY-RECIPE.
082500     MOVE     "F" TO WS-FOUND-SW.
082600     IF       WS-RCP-TABLE-COUNT = ZERO
082700              GO TO AA078-EXIT.
082800     SET      WS-RCP-IX TO 1.
082900     SEARCH ALL WS-RCP-ENTRY
083000         AT END
083100              CONTINUE
083200         WHEN WS-RCP-TAB-ID (WS-RCP-IX) = XACT-KEY
083300              MOVE "Y" TO WS-FOUND-SW
083400              MOVE WS-RCP-TAB-OWNER-ID (WS-RCP-IX) TO WS-OWNER-ID-PARM
083500              PERFORM AA084-TEST-OWNER-OR-SUPER THRU AA084-EXIT.
083600     GO       TO AA078-EXIT.
083700 AA078-EXIT.
083800     EXIT.
083900*
084000 AA079-OWNER-BY-RECING.
084100     MOVE     "F" TO WS-FOUND-SW.
084200     IF       WS-XRF-TABLE-COUNT = ZERO
084300              GO TO AA079-EXIT.
084400     SET      WS-XRF-IX TO 1.
084500     SEARCH ALL WS-XRF-ENTRY
084600         AT END
084700              CONTINUE
084800         WHEN WS-XRF-TAB-ID (WS-XRF-IX) = XACT-KEY
084900              MOVE "Y" TO WS-FOUND-SW.
085000     IF       WS-FOUND-SW = "Y"
085100              SET  WS-RCP-IX TO 1
085200              SEARCH ALL WS-RCP-ENTRY
085300                  AT END
085400                       MOVE "F" TO WS-FOUND-SW
085500                  WHEN WS-RCP-TAB-ID (WS-RCP-IX) =
085600                       WS-XRF-TAB-RECIPE-ID (WS-XRF-IX)
085700                       MOVE WS-RCP-TAB-OWNER-ID (WS-RCP-IX)
085800                            TO WS-OWNER-ID-PARM
085900                       PERFORM AA084-TEST-OWNER-OR-SUPER THRU AA084-EXIT.
086000     GO       TO AA079-EXIT.
086100 AA079-EXIT.
086200     EXIT.
086300*
086400 AA082-OWNER-BY-PANTRY.
086500     MOVE     "F" TO WS-FOUND-SW.
086600     IF       WS-PAN-TABLE-COUNT = ZERO
086700              GO TO AA082-EXIT.
086800     SET      WS-PANT-IX TO 1.
086900     SEARCH ALL WS-PANT-ENTRY
087000         AT END
087100              CONTINUE
087200         WHEN WS-PANT-TAB-ID (WS-PANT-IX) = XACT-KEY
087300              MOVE "Y" TO WS-FOUND-SW
087400              MOVE WS-PANT-TAB-USER-ID (WS-PANT-IX) TO WS-OWNER-ID-PARM
087500              PERFORM AA084-TEST-OWNER-OR-SUPER THRU AA084-EXIT.
087600     GO       TO AA082-EXIT.
087700 AA082-EXIT.
087800     EXIT.
087900*
088000* AA084 - GIVEN THE RECORD'S OWNING USER-ID IN WS-OWNER-ID-PARM, SET
088100*  WS-FOUND-SW TO "N" UNLESS THE ACTING USER IS THAT OWNER OR IS
088200*  FLAGGED SUPER.  CALLED WITH WS-FOUND-SW ALREADY "Y" BY THE
088300*  CALLER, SO THIS ONLY EVER DOWNGRADES IT TO "N".
088400*
088500 AA084-TEST-OWNER-OR-SUPER.
088600     IF       XACT-ACTING-USER = WS-OWNER-ID-PARM
088700              GO TO AA084-EXIT.
088800     SET      WS-AUTH-IX TO 1.
088900     SEARCH ALL WS-AUTH-ENTRY
089000         AT END
089100              MOVE "N" TO WS-FOUND-SW
089200         WHEN WS-AUTH-TAB-ID (WS-AUTH-IX) = XACT-ACTING-USER
089300              IF   WS-AUTH-TAB-SUPER (WS-AUTH-IX) = "Y"
089400                   CONTINUE
089500              ELSE
089600                   MOVE "N" TO WS-FOUND-SW
089700              END-IF.
089800     GO       TO AA084-EXIT.
089900 AA084-EXIT.
090000     EXIT.
090100*
090200*-------------------------------------------------------------
090300* AA080 - DISPLAY THE RUN TOTALS TO THE JOB LOG - THIS PROGRAM
090400*  KEEPS NO PRINTED REPORT OF ITS OWN, ONLY ERRFILE.
090500*-------------------------------------------------------------
090600 AA080-REPORT-TOTALS.
090700     DISPLAY  "RCVALID - INGREDIENTS READ  " WS-ING-READ
090800              " REJECTED " WS-ING-REJECT.
090900     DISPLAY  "RCVALID - RECIPES READ      " WS-RCP-READ
091000              " REJECTED " WS-RCP-REJECT.
091100     DISPLAY  "RCVALID - RECING ROWS READ  " WS-XRF-READ
091200              " REJECTED " WS-XRF-REJECT.
091300     DISPLAY  "RCVALID - PANTRY ROWS READ  " WS-PAN-READ
091400              " REJECTED " WS-PAN-REJECT.
091500     DISPLAY  "RCVALID - USERS READ        " WS-USR-READ
091600              " REJECTED " WS-USR-REJECT.
091700     DISPLAY  "RCVALID - MAINT TRANS READ  " WS-XCT-READ
091800              " ACCEPTED " WS-XCT-ACCEPT
091900              " REJECTED " WS-XCT-REJECT.
092000     GO       TO AA080-EXIT.
092100 AA080-EXIT.
092200     EXIT.
092300*
092400*-------------------------------------------------------------
092500* AA090 - CLOSE DOWN.
092600*-------------------------------------------------------------
092700 AA090-CLOSE-FILES.
092800     CLOSE    RC-INGREDIENT-FILE
092900              RC-RECIPE-FILE
093000              RC-RECING-FILE
093100              RC-PANTRY-FILE
093200              RC-USER-FILE
093300              RC-XACT-FILE
093400              RC-PARAM1-FILE
093500              RC-ERROR-FILE.
093600     GO       TO AA090-EXIT.
093700 AA090-EXIT.
093800     EXIT.
093900*
