000100****************************************************************
000200*                                                               *
000300*                RCSUGG    RECIPE SUGGESTION ENGINE            *
000400*         SCORES EVERY RECIPE AGAINST EACH USER'S UNEXPIRED    *
000500*         PANTRY CONTENTS, WRITES SUGFILE AND THE SUGGESTION   *
000600*         REPORT                                                *
000700*                                                               *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.       RCSUGG.
001400*
001500    AUTHOR.           T G ASHWORTH.
001600    INSTALLATION.     APPLEWOOD COMPUTERS.
001700    DATE-WRITTEN.     12/01/86.
001800    DATE-COMPILED.
001900    SECURITY.         COPYRIGHT (C) 1986-2026 & LATER, T G ASHWORTH.
002000                      DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002100                      SEE THE FILE COPYING FOR DETAILS.
002200*
002300*    REMARKS.          FOR EVERY USER WITH PANTRY ROWS (OR THE ONE USER
002400*                       NAMED ON THE PARAMETER CARD), BUILDS THE SET OF
002500*                       INGREDIENTS THE USER HAS ON HAND AND UNEXPIRED,
002600*                       SCORES EVERY RECIPE THAT HAS AT LEAST ONE
002700*                       INGREDIENT ROW AGAINST THAT SET, KEEPS THE
002800*                       RECIPES CLEARING THE MINIMUM MATCH SCORE, RANKS
002900*                       THEM AND WRITES THE BEST FEW TO SUGFILE PLUS THE
003000*                       SUGGESTION REPORT.
003100*
003200*    VERSION.          SEE PROG-NAME IN WS.
003300*
003400*    CALLING PROGRAM.  RC000, VIA RC-LINKAGE-DATA.
003500*
003600*    FILES USED.
003700*                       USRFILE.   USER MASTER (INPUT).
003800*                       PANFILE.   PANTRY (INPUT).
003900*                       RCPFILE.   RECIPE MASTER (INPUT).
004000*                       RECFILE.   RECIPE/INGREDIENT XREF (INPUT).
004100*                       RCPARM1.   RUN PARAMETERS (INPUT).
004200*                       SUGFILE.   SUGGESTION OUTPUT (OUTPUT).
004300*                       RPTFILE.   SUGGESTION REPORT (OUTPUT).
004400*
004500*    ERROR MESSAGES USED.
004600*                       NONE - RCVALID HAS ALREADY EDITED EVERY MASTER
004700*                       AND CROSS-REFERENCE ROW BY THE TIME THIS ENGINE
004800*                       RUNS.  A BAD OPEN OR A MISSING RCPARM1 ROW IS
004900*                       TREATED AS AN OPERATOR/JCL FAULT AND ABORTS TO
005000*                       THE JOB LOG, THE SAME AS RCEXPIR.
005100*
005200* CHANGES:
005300* 12/01/86 TGA -     CREATED.
005400* 21/01/26 VBC - .01 REWRITTEN FOR THE RC (RECIPE & PANTRY PLANNING)
005500*                     SUITE - CHECK-REGISTER PRINTING REPLACED BY THE
005600*                     SCORE/RANK/REPORT LOGIC BELOW.  RPTFILE IS SHARED
005700*                     WITH RCEXPIR VIA THE SAME PLAIN FD, SO THIS REPORT
005800*                     IS HAND-ROLLED THE SAME WAY, NOT REPORT WRITER.
005900* 27/01/26 VBC - .02 RECFILE LOADED ONCE INTO WS-REQ-TABLE INSTEAD OF
006000*                     BEING REREAD PER USER - RI-RECIPE-ID ORDER LETS A
006100*                     RECIPE'S ROWS BE WALKED AS ONE CONTIGUOUS RUN OF
006200*                     THE TABLE.  SEE WSRCITAB'S OWN CHANGE LOG.
006300* 30/11/98 SDM - Y2K SWEEP - PAR-RUN-DATE IS ALREADY CCYYMMDD, NOTHING TO
006400*                     WINDOW.  NO CHANGE MADE, LOGGED FOR THE AUDIT TRAIL
006500*                     AS USUAL.
006600*
006700****************************************************************
006800*
006900* COPYRIGHT NOTICE.
007000* ****************
007100*
007200* THIS PROGRAM IS PART OF THE RECIPE & PANTRY PLANNING (RC) SUITE
007300* AND IS COPYRIGHT (C) T G ASHWORTH, 1986-2026 AND LATER.
007400*
007500* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
007600* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
007700* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR PERSONAL AND
007800* IN-HOUSE BUSINESS USE ONLY, EXCLUDING REPACKAGING OR RESALE.
007900*
008000* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT ANY
008100* WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
008200* FITNESS FOR A PARTICULAR PURPOSE.  SEE THE GNU GENERAL PUBLIC
008300* LICENSE FOR MORE DETAILS.
008400*
008500****************************************************************
008600*
008700 ENVIRONMENT             DIVISION.
008800*================================
008900*
009000 COPY "ENVDIV.COB".
009100 INPUT-OUTPUT            SECTION.
009200 FILE-CONTROL.
009300 COPY "SELRCUSR.COB".
009400 COPY "SELRCPAN.COB".
009500 COPY "SELRCRCP.COB".
009600 COPY "SELRCXRF.COB".
009700 COPY "SELRCPAR.COB".
009800 COPY "SELRCSUG.COB".
009900 COPY "SELRCRPT.COB".
010000*
010100 DATA                    DIVISION.
010200*================================
010300*
010400 FILE                    SECTION.
010500*
010600 COPY "FDRCUSR.COB".
010700 COPY "FDRCPAN.COB".
010800 COPY "FDRCRCP.COB".
010900 COPY "FDRCXRF.COB".
011000 COPY "FDRCPAR.COB".
011100 COPY "FDRCSUG.COB".
011200 COPY "FDRCRPT.COB".
011300*
011400 WORKING-STORAGE SECTION.
011500*------------------------
011600*
011700 77  PROG-NAME               PIC X(15) VALUE "RCSUGG (3.3.02)".
011800*
011900 01  RC-RRN                   PIC 9(4)  COMP.
012000*    RCPARM1 IS RRN 1 THROUGHOUT THE SUITE.
012100*
012200 01  WS-DATA.
012300     03  RC-USR-STATUS       PIC XX.
012400     03  RC-PAN-STATUS       PIC XX.
012500     03  RC-RCP-STATUS       PIC XX.
012600     03  RC-XRF-STATUS       PIC XX.
012700     03  RC-PAR-STATUS       PIC XX.
012800     03  RC-SUG-STATUS       PIC XX.
012900     03  RC-RPT-STATUS       PIC XX.
013000     03  WS-USR-READ-SW      PIC X     VALUE "N".
013100         88  WS-NO-MORE-USR              VALUE "Y".
013200     03  WS-PAN-READ-SW      PIC X     VALUE "N".
013300         88  WS-NO-MORE-PAN              VALUE "Y".
013400     03  WS-RCP-READ-SW      PIC X     VALUE "N".
013500         88  WS-NO-MORE-RCP              VALUE "Y".
013600     03  WS-XRF-READ-SW      PIC X     VALUE "N".
013700         88  WS-NO-MORE-XRF              VALUE "Y".
013800     03  FILLER              PIC X(4).
013900*
014000 COPY "WSRCITAB.COB".
014100*
014200 COPY "WSRCTABL.COB".
014300*
014400* SCORE PERCENTAGE BREAKDOWN FOR THE SUGGESTION-LINE PRINT PICTURE - THE
014500*  TABLE ENTRY ITSELF STAYS COMP-3 FOR THE ARITHMETIC (SEE WSRCTABL'S OWN
014600*  CHANGE LOG); THIS PAIR IS PLAIN DISPLAY, BUILT FRESH FOR EACH LINE, SO
014700*  THE OVERLAY LINES UP DIGIT FOR DIGIT THE SAME WAY WSRCDATE'S DOES.
014800*
014900 01  WS-PRINT-SCORE-GROUP.
015000     03  WS-PRINT-SCORE-WHOLE PIC 9.
015100     03  WS-PRINT-SCORE-FRAC  PIC 9(4).
015200     03  FILLER               PIC X(3).
015300 01  WS-PRINT-SCORE-REDEF REDEFINES WS-PRINT-SCORE-GROUP.
015400     03  WS-PRINT-SCORE-BIN   PIC 9V9(4).
015500     03  FILLER               PIC X(3).
015600*
015700* GROUP-BREAK KEY WORK AREA, SPLIT THE SAME WAY SO A SAVE-KEY COMPARE
015800*  CAN RUN AGAINST EITHER THE FULL 8 BYTES OR THE TWO EDIT COPIES BELOW -
015900*  KEPT ONLY FOR SYMMETRY WITH THE OTHER SAVE-KEY GROUPS IN THIS SUITE.
016000*
016100 01  WS-SAVE-KEY-GROUP.
016200     03  WS-SAVE-USER-ID      PIC X(8)  VALUE SPACES.
016300     03  FILLER               PIC X(4).
016400 01  WS-SAVE-KEY-REDEF REDEFINES WS-SAVE-KEY-GROUP.
016500     03  WS-SAVE-KEY-BYTES    PIC X(12).
016600*
016700 01  WS-COUNTERS.
016800     03  WS-RECIPES-EXAMINED PIC 9(5)  COMP  VALUE ZERO.
016900     03  WS-RECIPES-SKIPPED  PIC 9(5)  COMP  VALUE ZERO.
017000     03  WS-SUGGESTIONS-TOTAL PIC 9(6) COMP  VALUE ZERO.
017100     03  WS-USER-SUGG-COUNT  PIC 9(3)  COMP.
017200     03  WS-RANK-NUMBER      PIC 9(3)  COMP.
017300     03  FILLER              PIC X(4).
017400*
017500* MISCELLANEOUS SCORING WORK - RESET PER RECIPE BY AA070-SCORE-ONE-RECIPE.
017600*  WS-CURRENT-RECIPE-ID DOUBLES AS THE BREAK KEY FOR THE WS-REQ-TABLE
017700*  WALK IN AA070/AA072, HENCE THE BYTE-VIEW REDEFINES - SAME HABIT AS
017800*  WS-SAVE-KEY-GROUP BELOW.
017900*
018000 01  WS-CURR-RECIPE-KEY-GROUP.
018100     03  WS-CURRENT-RECIPE-ID  PIC X(8)  VALUE SPACES.
018200     03  FILLER                PIC X(4).
018300 01  WS-CURR-RECIPE-KEY-REDEF REDEFINES WS-CURR-RECIPE-KEY-GROUP.
018400     03  WS-CURR-RECIPE-KEY-BYTES PIC X(12).
018500 01  WS-SCORE-MISC.
018600     03  WS-RECIPE-NAME-WORK   PIC X(30) VALUE SPACES.
018700     03  FILLER                PIC X(4).
018800*
018900* PRINT-LINE WORK AREAS - BUILT UP HERE THEN MOVED TO RPT-LINE.
019000*
019100 01  WS-USER-HEADING-LINE.
019200     03  FILLER                PIC X(24)
019300                     VALUE "RECIPE SUGGESTIONS-USER ".
019400     03  WS-UH-USER-ID         PIC X(8).
019500     03  FILLER                PIC X(2)   VALUE SPACES.
019600     03  WS-UH-USER-NAME       PIC X(30).
019700     03  FILLER                PIC X(56)  VALUE SPACES.
019800*
019900 01  WS-SUGG-LINE.
020000     03  WS-SL-RANK            PIC ZZ9.
020100     03  FILLER                PIC X(2)   VALUE SPACES.
020200     03  WS-SL-RECIPE-ID       PIC X(8).
020300     03  FILLER                PIC X(2)   VALUE SPACES.
020400     03  WS-SL-RECIPE-NAME     PIC X(30).
020500     03  FILLER                PIC X(2)   VALUE SPACES.
020600     03  WS-SL-SCORE.
020700         05  WS-SL-SCORE-WHOLE     PIC 9.
020800         05  FILLER                PIC X     VALUE ".".
020900         05  WS-SL-SCORE-FRAC      PIC 9(4).
021000     03  FILLER                PIC X(2)   VALUE SPACES.
021100     03  WS-SL-AVAIL           PIC ZZ9.
021200     03  FILLER                PIC X       VALUE "/".
021300     03  WS-SL-TOTAL           PIC ZZ9.
021400     03  FILLER                PIC X(58)  VALUE SPACES.
021500*
021600 01  WS-MISSING-LINE.
021700     03  FILLER                PIC X(10)  VALUE "  MISSING ".
021800     03  WS-ML-ING-ID          PIC X(8).
021900     03  FILLER                PIC X(2)   VALUE SPACES.
022000     03  WS-ML-ING-NAME        PIC X(30).
022100     03  FILLER                PIC X(70)  VALUE SPACES.
022200*
022300 01  WS-USER-FOOTING-LINE.
022400     03  FILLER                PIC X(15)
022500                     VALUE "  SUGGESTIONS  ".
022600     03  WS-UF-COUNT           PIC ZZ9.
022700     03  FILLER                PIC X(10)
022800                     VALUE " FOR USER ".
022900     03  WS-UF-USER-ID         PIC X(8).
023000     03  FILLER                PIC X(84)  VALUE SPACES.
023100*
023200 01  WS-FINAL-LINE-1.
023300     03  FILLER                PIC X(24)
023400                     VALUE "RECIPES EXAMINED       -".
023500     03  WS-FL1-EXAMINED       PIC ZZZZ9.
023600     03  FILLER                PIC X(91)  VALUE SPACES.
023700*
023800 01  WS-FINAL-LINE-2.
023900     03  FILLER                PIC X(24)
024000                     VALUE "RECIPES SKIPPED (EMPTY)-".
024100     03  WS-FL2-SKIPPED        PIC ZZZZ9.
024200     03  FILLER                PIC X(91)  VALUE SPACES.
024300*
024400 01  WS-FINAL-LINE-3.
024500     03  FILLER                PIC X(24)
024600                     VALUE "SUGGESTIONS PRODUCED   -".
024700     03  WS-FL3-PRODUCED       PIC ZZZZZ9.
024800     03  FILLER                PIC X(90)  VALUE SPACES.
024900*
025000 LINKAGE SECTION.
025100*===============
025200*
025300 01  TO-DAY                  PIC X(10).
025400 COPY "WSLNKAG.COB".
025500*
025600 PROCEDURE DIVISION USING RC-LINKAGE-DATA TO-DAY.
025700*=================================================
025800*
025900 AA000-MAIN                  SECTION.
026000*************************************
026100*
026200     MOVE     ZERO TO RC-RETURN-CODE.
026300     PERFORM  AA010-OPEN-FILES        THRU AA010-EXIT.
026400     PERFORM  AA015-READ-PARAMS       THRU AA015-EXIT.
026500     PERFORM  AA020-LOAD-USERS        THRU AA020-EXIT.
026600     PERFORM  AA025-LOAD-RECIPES      THRU AA025-EXIT.
026700     PERFORM  AA030-LOAD-REQUIREMENTS THRU AA030-EXIT.
026800     PERFORM  AA050-PROCESS-PANTRY    THRU AA050-EXIT.
026900     PERFORM  AA095-FINAL-TOTALS      THRU AA095-EXIT.
027000     PERFORM  AA090-CLOSE-FILES       THRU AA090-EXIT.
027100     GOBACK.
027200*
027300 AA000-EXIT.  EXIT SECTION.
027400*
027500*-------------------------------------------------------------
027600* AA010 - OPEN EVERY FILE THIS PROGRAM TOUCHES.  A BAD OPEN IS
027700*  AN OPERATOR/JCL FAULT, SAME TREATMENT AS RCEXPIR.
027800*-------------------------------------------------------------
027900 AA010-OPEN-FILES.
028000     OPEN     INPUT  RC-USER-FILE.
028100     IF       RC-USR-STATUS NOT = "00"
028200              DISPLAY "RCSUGG - USRFILE OPEN FAILED - " RC-USR-STATUS
028300              MOVE 1 TO RC-RETURN-CODE
028400              GOBACK RETURNING RC-RETURN-CODE.
028500     OPEN     INPUT  RC-PANTRY-FILE.
028600     IF       RC-PAN-STATUS NOT = "00"
028700              DISPLAY "RCSUGG - PANFILE OPEN FAILED - " RC-PAN-STATUS
028800              MOVE 1 TO RC-RETURN-CODE
028900              GOBACK RETURNING RC-RETURN-CODE.
029000     OPEN     INPUT  RC-RECIPE-FILE.
029100     IF       RC-RCP-STATUS NOT = "00"
029200              DISPLAY "RCSUGG - RCPFILE OPEN FAILED - " RC-RCP-STATUS
029300              MOVE 1 TO RC-RETURN-CODE
029400              GOBACK RETURNING RC-RETURN-CODE.
029500     OPEN     INPUT  RC-RECING-FILE.
029600     IF       RC-XRF-STATUS NOT = "00"
029700              DISPLAY "RCSUGG - RECFILE OPEN FAILED - " RC-XRF-STATUS
029800              MOVE 1 TO RC-RETURN-CODE
029900              GOBACK RETURNING RC-RETURN-CODE.
030000     OPEN     INPUT  RC-PARAM1-FILE.
030100     IF       RC-PAR-STATUS NOT = "00"
030200              DISPLAY "RCSUGG - RCPARM1 OPEN FAILED - " RC-PAR-STATUS
030300              MOVE 1 TO RC-RETURN-CODE
030400              GOBACK RETURNING RC-RETURN-CODE.
030500     OPEN     OUTPUT RC-SUGGEST-FILE.
030600     OPEN     OUTPUT RC-PRINT-FILE.
030700     GO       TO AA010-EXIT.
030800 AA010-EXIT.
030900     EXIT.
031000*
031100*-------------------------------------------------------------
031200* AA015 - PICK UP THE NIGHT'S RUN PARAMETERS FROM RCPARM1.
031300*-------------------------------------------------------------
031400 AA015-READ-PARAMS.
031500     MOVE     1 TO RC-RRN.
031600     READ     RC-PARAM1-FILE.
031700     IF       RC-PAR-STATUS NOT = "00"
031800              DISPLAY "RCSUGG - RCPARM1 READ FAILED - " RC-PAR-STATUS
031900              MOVE 2 TO RC-RETURN-CODE
032000              PERFORM AA090-CLOSE-FILES THRU AA090-EXIT
032100              GOBACK RETURNING RC-RETURN-CODE.
032200     GO       TO AA015-EXIT.
032300 AA015-EXIT.
032400     EXIT.
032500*
032600*-------------------------------------------------------------
032700* AA020 - LOAD USRFILE INTO WS-USR-TABLE FOR THE PER-USER
032800*  HEADING'S NAME LOOKUP ONLY - THE OUTER CONTROL LOOP BELOW
032900*  RUNS OFF PANFILE, NOT OFF THIS TABLE.
033000*-------------------------------------------------------------
033100 AA020-LOAD-USERS.
033200     PERFORM  AA022-READ-USR THRU AA022-EXIT.
033300     PERFORM  AA024-STORE-ONE-USR THRU AA024-EXIT
033400              UNTIL WS-NO-MORE-USR.
033500     GO       TO AA020-EXIT.
033600 AA020-EXIT.
033700     EXIT.
033800*
033900 AA022-READ-USR.
034000     READ     RC-USER-FILE
034100              AT END SET WS-NO-MORE-USR TO TRUE.
034200     GO       TO AA022-EXIT.
034300 AA022-EXIT.
034400     EXIT.
034500*
034600 AA024-STORE-ONE-USR.
034700     ADD      1 TO WS-USR-TABLE-COUNT.
034800     SET      WS-USR-IX TO WS-USR-TABLE-COUNT.
034900     MOVE     USR-ID   TO WS-USR-TAB-ID (WS-USR-IX).
035000     MOVE     USR-NAME TO WS-USR-TAB-NAME (WS-USR-IX).
035100     PERFORM  AA022-READ-USR THRU AA022-EXIT.
035200     GO       TO AA024-EXIT.
035300 AA024-EXIT.
035400     EXIT.
035500*
035600*-------------------------------------------------------------
035700* AA025 - LOAD RCPFILE INTO WS-RCP-TABLE FOR THE RECIPE-NAME
035800*  LOOKUP EACH SUGGESTION LINE NEEDS.
035900*-------------------------------------------------------------
036000 AA025-LOAD-RECIPES.
036100     PERFORM  AA027-READ-RCP THRU AA027-EXIT.
036200     PERFORM  AA029-STORE-ONE-RCP THRU AA029-EXIT
036300              UNTIL WS-NO-MORE-RCP.
036400     GO       TO AA025-EXIT.
036500 AA025-EXIT.
036600     EXIT.
036700*
036800 AA027-READ-RCP.
036900     READ     RC-RECIPE-FILE
037000              AT END SET WS-NO-MORE-RCP TO TRUE.
037100     GO       TO AA027-EXIT.
037200 AA027-EXIT.
037300     EXIT.
037400*
037500 AA029-STORE-ONE-RCP.
037600     ADD      1 TO WS-RCP-TABLE-COUNT.
037700     SET      WS-RCP-IX TO WS-RCP-TABLE-COUNT.
037800     MOVE     RCP-ID       TO WS-RCP-TAB-ID (WS-RCP-IX).
037900     MOVE     RCP-OWNER-ID TO WS-RCP-TAB-OWNER-ID (WS-RCP-IX).
038000     MOVE     RCP-NAME     TO WS-RCP-TAB-NAME (WS-RCP-IX).
038100     PERFORM  AA027-READ-RCP THRU AA027-EXIT.
038200     GO       TO AA029-EXIT.
038300 AA029-EXIT.
038400     EXIT.
038500*
038600*-------------------------------------------------------------
038700* AA030 - LOAD RECFILE INTO WS-REQ-TABLE, ONCE, FOR THE WHOLE
038800*  RUN.  RECFILE COMES IN RI-RECIPE-ID ORDER SO EACH RECIPE'S
038900*  ROWS LAND AS A CONTIGUOUS RUN OF THE TABLE, WALKED BY THE
039000*  CONTROL BREAK IN AA070.  WS-RECIPES-EXAMINED/SKIPPED ARE
039100*  FIXED FOR THE WHOLE RUN AND SETTLED HERE, NOT PER USER.
039200*-------------------------------------------------------------
039300 AA030-LOAD-REQUIREMENTS.
039400     PERFORM  AA032-READ-XRF THRU AA032-EXIT.
039500     PERFORM  AA034-STORE-ONE-XRF THRU AA034-EXIT
039600              UNTIL WS-NO-MORE-XRF.
039700     PERFORM  AA036-COUNT-RECIPE-GROUPS THRU AA036-EXIT.
039800     GO       TO AA030-EXIT.
039900 AA030-EXIT.
040000     EXIT.
040100*
040200 AA032-READ-XRF.
040300     READ     RC-RECING-FILE
040400              AT END SET WS-NO-MORE-XRF TO TRUE.
040500     GO       TO AA032-EXIT.
040600 AA032-EXIT.
040700     EXIT.
040800*
040900 AA034-STORE-ONE-XRF.
041000     ADD      1 TO WS-REQ-TABLE-COUNT.
041100     SET      WS-REQ-IX TO WS-REQ-TABLE-COUNT.
041200     MOVE     RI-RECIPE-ID TO WS-REQ-RECIPE-ID (WS-REQ-IX).
041300     MOVE     RI-ING-ID    TO WS-REQ-ING-ID (WS-REQ-IX).
041400     PERFORM  AA032-READ-XRF THRU AA032-EXIT.
041500     GO       TO AA034-EXIT.
041600 AA034-EXIT.
041700     EXIT.
041800*
041900*-------------------------------------------------------------
042000* AA036 - COUNT DISTINCT RECIPE-ID GROUPS IN WS-REQ-TABLE
042100*  (RECIPES EXAMINED) AND SUBTRACT FROM THE RECIPE-MASTER
042200*  COUNT (RECIPES SKIPPED FOR HAVING NO INGREDIENT ROWS).
042300*-------------------------------------------------------------
042400 AA036-COUNT-RECIPE-GROUPS.
042500     MOVE     SPACES TO WS-SAVE-USER-ID.
042600     IF       WS-REQ-TABLE-COUNT = ZERO
042700              GO TO AA036-EXIT.
042800     SET      WS-REQ-IX TO 1.
042900     PERFORM  AA038-COUNT-ONE-GROUP THRU AA038-EXIT
043000              WS-REQ-TABLE-COUNT TIMES.
043100     MOVE     SPACES TO WS-SAVE-USER-ID.
043200     COMPUTE  WS-RECIPES-SKIPPED =
043300                  WS-RCP-TABLE-COUNT - WS-RECIPES-EXAMINED.
043400     GO       TO AA036-EXIT.
043500 AA036-EXIT.
043600     EXIT.
043700*
043800 AA038-COUNT-ONE-GROUP.
043900     IF       WS-REQ-RECIPE-ID (WS-REQ-IX) NOT = WS-SAVE-USER-ID
044000              ADD 1 TO WS-RECIPES-EXAMINED
044100              MOVE WS-REQ-RECIPE-ID (WS-REQ-IX) TO WS-SAVE-USER-ID
044200     END-IF.
044300     SET      WS-REQ-IX UP BY 1.
044400     GO       TO AA038-EXIT.
044500 AA038-EXIT.
044600     EXIT.
044700*
044800*-------------------------------------------------------------
044900* AA050 - WALK PANFILE IN ITS NATURAL PAN-USER-ID/PAN-ING-ID
045000*  ORDER, BUILDING THE CURRENT USER'S AVAILABILITY SET AND
045100*  FIRING THE SCORE/RANK/REPORT SEQUENCE AT EACH USER BREAK.
045200*-------------------------------------------------------------
045300 AA050-PROCESS-PANTRY.
045400     PERFORM  AA052-READ-PANTRY THRU AA052-EXIT.
045500     PERFORM  AA054-PROCESS-ONE-PAN THRU AA054-EXIT
045600              UNTIL WS-NO-MORE-PAN.
045700     IF       WS-SAVE-USER-ID NOT = SPACES
045800              PERFORM AA080-SCORE-AND-REPORT THRU AA080-EXIT.
045900     GO       TO AA050-EXIT.
046000 AA050-EXIT.
046100     EXIT.
046200*
046300 AA052-READ-PANTRY.
046400     READ     RC-PANTRY-FILE
046500              AT END SET WS-NO-MORE-PAN TO TRUE.
046600     GO       TO AA052-EXIT.
046700 AA052-EXIT.
046800     EXIT.
046900*
047000 AA054-PROCESS-ONE-PAN.
047100     IF       PAR-FOR-USER-ID NOT = SPACES
047200        AND   PAN-USER-ID NOT = PAR-FOR-USER-ID
047300              GO TO AA054-NEXT.
047400     IF       PAN-USER-ID NOT = WS-SAVE-USER-ID
047500              IF   WS-SAVE-USER-ID NOT = SPACES
047600                   PERFORM AA080-SCORE-AND-REPORT THRU AA080-EXIT
047700              END-IF
047800              MOVE PAN-USER-ID TO WS-SAVE-USER-ID
047900              MOVE ZERO TO WS-AVAIL-COUNT
048000     END-IF.
048100     IF       PAN-EXPIRY-DATE = ZERO
048200        OR    PAN-EXPIRY-DATE NOT < PAR-RUN-DATE
048300              ADD  1 TO WS-AVAIL-COUNT
048400              SET  WS-AVAIL-IX TO WS-AVAIL-COUNT
048500              MOVE PAN-ING-ID TO WS-AVAIL-ING-ID (WS-AVAIL-IX)
048600     END-IF.
048700 AA054-NEXT.
048800     PERFORM  AA052-READ-PANTRY THRU AA052-EXIT.
048900     GO       TO AA054-EXIT.
049000 AA054-EXIT.
049100     EXIT.
049200*
049300*-------------------------------------------------------------
049400* AA080 - SCORE EVERY RECIPE AGAINST THE JUST-BUILT AVAILABILITY
049500*  SET, RANK, LIMIT AND WRITE OUT SUGFILE/THE REPORT FOR THE ONE
049600*  USER WHOSE GROUP JUST ENDED.  THE AVAILABILITY SET IS BUILT
049700*  ASCENDING BY PAN-ING-ID (PANFILE'S OWN KEY ORDER), SO IT
049800*  QUALIFIES FOR SEARCH ALL WITHOUT A SEPARATE SORT STEP.
049900*-------------------------------------------------------------
050000 AA080-SCORE-AND-REPORT.
050100     MOVE     ZERO TO WS-SUGG-COUNT.
050200     MOVE     ZERO TO WS-USER-SUGG-COUNT.
050300     PERFORM  AA070-SCORE-ALL-RECIPES THRU AA070-EXIT.
050400     PERFORM  AA085-SORT-SUGGESTIONS THRU AA085-EXIT.
050500     PERFORM  AA057-USER-HEADING     THRU AA057-EXIT.
050600     PERFORM  AA060-WRITE-ONE-SUGG   THRU AA060-EXIT
050700              VARYING WS-SUGG-IX FROM 1 BY 1
050800              UNTIL WS-SUGG-IX > WS-SUGG-COUNT
050900                 OR WS-SUGG-IX > PAR-SUGG-LIMIT.
051000     PERFORM  AA056-USER-FOOTING     THRU AA056-EXIT.
051100     GO       TO AA080-EXIT.
051200 AA080-EXIT.
051300     EXIT.
051400*
051500*-------------------------------------------------------------
051600* AA070 - WALK WS-REQ-TABLE ONCE, BREAKING ON RI-RECIPE-ID,
051700*  ACCUMULATING TOTAL/AVAILABLE COUNTS FOR THE RECIPE WHOSE
051800*  GROUP JUST ENDED AND SCORING IT AT THE BREAK.
051900*-------------------------------------------------------------
052000 AA070-SCORE-ALL-RECIPES.
052100     MOVE     SPACES TO WS-CURRENT-RECIPE-ID.
052200     MOVE     ZERO   TO WS-SCORE-TOTAL-INGS WS-SCORE-AVAIL-COUNT.
052300     IF       WS-REQ-TABLE-COUNT = ZERO
052400              GO TO AA070-EXIT.
052500     SET      WS-REQ-IX TO 1.
052600     PERFORM  AA072-SCORE-ONE-ROW THRU AA072-EXIT
052700              WS-REQ-TABLE-COUNT TIMES.
052800     IF       WS-CURRENT-RECIPE-ID NOT = SPACES
052900              PERFORM AA075-CLOSE-OUT-RECIPE THRU AA075-EXIT.
053000     GO       TO AA070-EXIT.
053100 AA070-EXIT.
053200     EXIT.
053300*
053400 AA072-SCORE-ONE-ROW.
053500     IF       WS-REQ-RECIPE-ID (WS-REQ-IX) NOT = WS-CURRENT-RECIPE-ID
053600              IF   WS-CURRENT-RECIPE-ID NOT = SPACES
053700                   PERFORM AA075-CLOSE-OUT-RECIPE THRU AA075-EXIT
053800              END-IF
053900              MOVE WS-REQ-RECIPE-ID (WS-REQ-IX) TO WS-CURRENT-RECIPE-ID
054000              MOVE ZERO TO WS-SCORE-TOTAL-INGS WS-SCORE-AVAIL-COUNT
054100     END-IF.
054200     ADD      1 TO WS-SCORE-TOTAL-INGS.
054300     SEARCH   ALL WS-AVAIL-ENTRY
054400              AT END
054500                   CONTINUE
054600              WHEN WS-AVAIL-ING-ID (WS-AVAIL-IX)
054700                        = WS-REQ-ING-ID (WS-REQ-IX)
054800                   ADD 1 TO WS-SCORE-AVAIL-COUNT.
054900     SET      WS-REQ-IX UP BY 1.
055000     GO       TO AA072-EXIT.
055100 AA072-EXIT.
055200     EXIT.
055300*
055400*-------------------------------------------------------------
055500* AA075 - ONE RECIPE'S GROUP HAS JUST ENDED - COMPUTE ITS
055600*  MATCH-SCORE, AND IF IT CLEARS THE MINIMUM, ADD IT TO
055700*  WS-SUGGESTION-TABLE.
055800*-------------------------------------------------------------
055900 AA075-CLOSE-OUT-RECIPE.
056000     COMPUTE  WS-SCORE-MATCH-SCORE ROUNDED =
056100                  WS-SCORE-AVAIL-COUNT / WS-SCORE-TOTAL-INGS.
056200     IF       WS-SCORE-MATCH-SCORE < PAR-MIN-MATCH-SCORE
056300              GO TO AA075-EXIT.
056400     IF       WS-SUGG-COUNT NOT < WS-SUGG-TABLE-MAX
056500              GO TO AA075-EXIT.
056600     ADD      1 TO WS-SUGG-COUNT.
056700     SET      WS-SUGG-IX TO WS-SUGG-COUNT.
056800     MOVE     WS-CURRENT-RECIPE-ID TO WS-SUGG-RECIPE-ID (WS-SUGG-IX).
056900     PERFORM  AA077-LOOKUP-RCP-NAME THRU AA077-EXIT.
057000     MOVE     WS-RECIPE-NAME-WORK TO WS-SUGG-RECIPE-NAME (WS-SUGG-IX).
057100     MOVE     WS-SCORE-TOTAL-INGS TO WS-SUGG-TOTAL-INGS (WS-SUGG-IX).
057200     MOVE     WS-SCORE-AVAIL-COUNT TO WS-SUGG-AVAIL-COUNT (WS-SUGG-IX).
057300     COMPUTE  WS-SUGG-MISSING-COUNT (WS-SUGG-IX) =
057400                  WS-SCORE-TOTAL-INGS - WS-SCORE-AVAIL-COUNT.
057500     MOVE     WS-SCORE-MATCH-SCORE TO WS-SUGG-SCORE (WS-SUGG-IX).
057600     GO       TO AA075-EXIT.
057700 AA075-EXIT.
057800     EXIT.
057900*
058000 AA077-LOOKUP-RCP-NAME.
058100     MOVE     "*** NOT ON FILE ***" TO WS-RECIPE-NAME-WORK.
058200     SEARCH   ALL WS-RCP-ENTRY
058300              AT END
058400                   CONTINUE
058500              WHEN WS-RCP-TAB-ID (WS-RCP-IX) = WS-CURRENT-RECIPE-ID
058600                   MOVE WS-RCP-TAB-NAME (WS-RCP-IX)
058700                        TO WS-RECIPE-NAME-WORK.
058800     GO       TO AA077-EXIT.
058900 AA077-EXIT.
059000     EXIT.
059100*
059200*-------------------------------------------------------------
059300* AA085 - RANK WS-SUGGESTION-TABLE DESCENDING ON SCORE THEN ON
059400*  AVAILABLE-COUNT.  STRAIGHT BUBBLE PASS - THE TABLE NEVER
059500*  HOLDS MORE THAN A FEW HUNDRED ROWS SO A FANCIER SORT BUYS
059600*  NOTHING.  A STABLE COMPARE (NOT >, NOT <) LEAVES EQUAL ROWS
059700*  IN THEIR ORIGINAL ENCOUNTER ORDER.
059800*-------------------------------------------------------------
059900 AA085-SORT-SUGGESTIONS.
060000     IF       WS-SUGG-COUNT < 2
060100              GO TO AA085-EXIT.
060200     SET      WS-SUGG-SWAP-MADE TO TRUE.
060300     PERFORM  AA087-BUBBLE-PASS THRU AA087-EXIT
060400              UNTIL WS-SUGG-SWAP-NOT-MADE.
060500     GO       TO AA085-EXIT.
060600 AA085-EXIT.
060700     EXIT.
060800*
060900 AA087-BUBBLE-PASS.
061000     SET      WS-SUGG-SWAP-NOT-MADE TO TRUE.
061100     SET      WS-SUGG-IX TO 1.
061200     PERFORM  AA089-COMPARE-PAIR THRU AA089-EXIT
061300              WS-SUGG-COUNT TIMES.
061400     GO       TO AA087-EXIT.
061500 AA087-EXIT.
061600     EXIT.
061700*
061800 AA089-COMPARE-PAIR.
061900     IF       WS-SUGG-IX < WS-SUGG-COUNT
062000              IF   WS-SUGG-SCORE (WS-SUGG-IX)
062100                        < WS-SUGG-SCORE (WS-SUGG-IX + 1)
062200                   PERFORM AA089-SWAP-ROWS THRU AA089-SWAP-EXIT
062300              ELSE
062400                   IF WS-SUGG-SCORE (WS-SUGG-IX)
062500                           = WS-SUGG-SCORE (WS-SUGG-IX + 1)
062600                      AND WS-SUGG-AVAIL-COUNT (WS-SUGG-IX)
062700                           < WS-SUGG-AVAIL-COUNT (WS-SUGG-IX + 1)
062800                      PERFORM AA089-SWAP-ROWS THRU AA089-SWAP-EXIT
062900                   END-IF
063000              END-IF
063100     END-IF.
063200     SET      WS-SUGG-IX UP BY 1.
063300     GO       TO AA089-EXIT.
063400 AA089-EXIT.
063500     EXIT.
063600*
063700 AA089-SWAP-ROWS.
063800     MOVE     WS-SUGG-ENTRY (WS-SUGG-IX)     TO WS-SUGG-SWAP-AREA.
063900     MOVE     WS-SUGG-ENTRY (WS-SUGG-IX + 1) TO WS-SUGG-ENTRY (WS-SUGG-IX).
064000     MOVE     WS-SUGG-SWAP-AREA               TO WS-SUGG-ENTRY (WS-SUGG-IX + 1).
064100     SET      WS-SUGG-SWAP-MADE TO TRUE.
064200     GO       TO AA089-SWAP-EXIT.
064300 AA089-SWAP-EXIT.
064400     EXIT.
064500*
064600*-------------------------------------------------------------
064700* AA057 - PAGE HEADING FOR THE USER WHOSE SUGGESTIONS FOLLOW.
064800*-------------------------------------------------------------
064900 AA057-USER-HEADING.
065000     MOVE     WS-SAVE-USER-ID TO WS-UH-USER-ID.
065100     MOVE     SPACES TO WS-UH-USER-NAME.
065200     SEARCH   ALL WS-USR-ENTRY
065300              AT END
065400                   CONTINUE
065500              WHEN WS-USR-TAB-ID (WS-USR-IX) = WS-SAVE-USER-ID
065600                   MOVE WS-USR-TAB-NAME (WS-USR-IX) TO WS-UH-USER-NAME.
065700     WRITE    RC-PRINT-RECORD FROM WS-USER-HEADING-LINE
065800              AFTER ADVANCING PAGE.
065900     MOVE     SPACES TO RC-PRINT-RECORD.
066000     WRITE    RC-PRINT-RECORD AFTER ADVANCING 1 LINE.
066100     GO       TO AA057-EXIT.
066200 AA057-EXIT.
066300     EXIT.
066400*
066500*-------------------------------------------------------------
066600* AA060 - ONE SUGGESTION LINE PLUS ITS MISSING-INGREDIENT
066700*  DETAIL LINES, THEN THE SUGFILE ROW.  WS-SUGG-IX IS THE
066800*  PERFORM VARYING CONTROL VARIABLE SET BY AA080.
066900*-------------------------------------------------------------
067000 AA060-WRITE-ONE-SUGG.
067100     ADD      1 TO WS-RANK-NUMBER.
067200     MOVE     WS-RANK-NUMBER            TO WS-SL-RANK.
067300     MOVE     WS-SUGG-RECIPE-ID (WS-SUGG-IX)   TO WS-SL-RECIPE-ID.
067400     MOVE     WS-SUGG-RECIPE-NAME (WS-SUGG-IX) TO WS-SL-RECIPE-NAME.
067500     MOVE     WS-SUGG-SCORE (WS-SUGG-IX)       TO WS-PRINT-SCORE-BIN.
067600     MOVE     WS-PRINT-SCORE-WHOLE      TO WS-SL-SCORE-WHOLE.
067700     MOVE     WS-PRINT-SCORE-FRAC       TO WS-SL-SCORE-FRAC.
067800     MOVE     WS-SUGG-AVAIL-COUNT (WS-SUGG-IX)  TO WS-SL-AVAIL.
067900     MOVE     WS-SUGG-TOTAL-INGS (WS-SUGG-IX)   TO WS-SL-TOTAL.
068000     WRITE    RC-PRINT-RECORD FROM WS-SUGG-LINE
068100              AFTER ADVANCING 1 LINE.
068200     PERFORM  AA065-WRITE-MISSING-INGS THRU AA065-EXIT.
068300     MOVE     WS-SAVE-USER-ID                   TO SUG-USER-ID.
068400     MOVE     WS-SUGG-RECIPE-ID (WS-SUGG-IX)    TO SUG-RECIPE-ID.
068500     MOVE     WS-SUGG-RECIPE-NAME (WS-SUGG-IX)  TO SUG-RECIPE-NAME.
068600     MOVE     WS-SUGG-SCORE (WS-SUGG-IX)        TO SUG-MATCH-SCORE.
068700     MOVE     WS-SUGG-TOTAL-INGS (WS-SUGG-IX)   TO SUG-TOTAL-INGS.
068800     MOVE     WS-SUGG-AVAIL-COUNT (WS-SUGG-IX)  TO SUG-AVAIL-COUNT.
068900     MOVE     WS-SUGG-MISSING-COUNT (WS-SUGG-IX) TO SUG-MISSING-COUNT.
069000     WRITE    RC-SUGGEST-RECORD.
069100     ADD      1 TO WS-USER-SUGG-COUNT.
069200     ADD      1 TO WS-SUGGESTIONS-TOTAL.
069300     GO       TO AA060-EXIT.
069400 AA060-EXIT.
069500     EXIT.
069600*
069700*-------------------------------------------------------------
069800* AA065 - RE-WALK WS-REQ-TABLE FOR THE ONE RECIPE ON THE
069900*  CURRENT SUGGESTION LINE, PRINTING A DETAIL LINE FOR EVERY
070000*  REQUIRED INGREDIENT NOT IN THE USER'S AVAILABILITY SET.
070100*-------------------------------------------------------------
070200 AA065-WRITE-MISSING-INGS.
070300     IF       WS-REQ-TABLE-COUNT = ZERO
070400              GO TO AA065-EXIT.
070500     SET      WS-REQ-IX TO 1.
070600     PERFORM  AA067-CHECK-ONE-REQ THRU AA067-EXIT
070700              WS-REQ-TABLE-COUNT TIMES.
070800     GO       TO AA065-EXIT.
070900 AA065-EXIT.
071000     EXIT.
071100*
071200 AA067-CHECK-ONE-REQ.
071300     IF       WS-REQ-RECIPE-ID (WS-REQ-IX)
071400                   = WS-SUGG-RECIPE-ID (WS-SUGG-IX)
071500              SEARCH ALL WS-AVAIL-ENTRY
071600                   AT END
071700                        PERFORM AA069-PRINT-MISSING THRU AA069-EXIT
071800                   WHEN WS-AVAIL-ING-ID (WS-AVAIL-IX)
071900                             = WS-REQ-ING-ID (WS-REQ-IX)
072000                        CONTINUE
072100              END-SEARCH
072200     END-IF.
072300     SET      WS-REQ-IX UP BY 1.
072400     GO       TO AA067-EXIT.
072500 AA067-EXIT.
072600     EXIT.
072700*
072800 AA069-PRINT-MISSING.
072900     MOVE     WS-REQ-ING-ID (WS-REQ-IX) TO WS-ML-ING-ID.
073000     MOVE     "*** NOT ON FILE ***" TO WS-ML-ING-NAME.
073100     SEARCH   ALL WS-ING-ENTRY
073200              AT END
073300                   CONTINUE
073400              WHEN WS-ING-TAB-ID (WS-ING-IX) = WS-REQ-ING-ID (WS-REQ-IX)
073500                   MOVE WS-ING-TAB-NAME (WS-ING-IX) TO WS-ML-ING-NAME.
073600     WRITE    RC-PRINT-RECORD FROM WS-MISSING-LINE
073700              AFTER ADVANCING 1 LINE.
073800     GO       TO AA069-EXIT.
073900 AA069-EXIT.
074000     EXIT.
074100*
074200*-------------------------------------------------------------
074300* AA056 - PER-USER FOOTING - HOW MANY SUGGESTIONS THIS USER GOT.
074400*-------------------------------------------------------------
074500 AA056-USER-FOOTING.
074600     MOVE     ZERO TO WS-RANK-NUMBER.
074700     MOVE     WS-USER-SUGG-COUNT TO WS-UF-COUNT.
074800     MOVE     WS-SAVE-USER-ID    TO WS-UF-USER-ID.
074900     WRITE    RC-PRINT-RECORD FROM WS-USER-FOOTING-LINE
075000              AFTER ADVANCING 1 LINE.
075100     MOVE     SPACES TO RC-PRINT-RECORD.
075200     WRITE    RC-PRINT-RECORD AFTER ADVANCING 1 LINE.
075300     GO       TO AA056-EXIT.
075400 AA056-EXIT.
075500     EXIT.
075600*
075700*-------------------------------------------------------------
075800* AA095 - RUN-WIDE TOTALS, WRITTEN ONCE AT THE END OF THE
075900*  REPORT AND ECHOED TO THE JOB LOG.
076000*-------------------------------------------------------------
076100 AA095-FINAL-TOTALS.
076200     MOVE     WS-RECIPES-EXAMINED  TO WS-FL1-EXAMINED.
076300     MOVE     WS-RECIPES-SKIPPED   TO WS-FL2-SKIPPED.
076400     MOVE     WS-SUGGESTIONS-TOTAL TO WS-FL3-PRODUCED.
076500     WRITE    RC-PRINT-RECORD FROM WS-FINAL-LINE-1
076600              AFTER ADVANCING PAGE.
076700     WRITE    RC-PRINT-RECORD FROM WS-FINAL-LINE-2
076800              AFTER ADVANCING 1 LINE.
076900     WRITE    RC-PRINT-RECORD FROM WS-FINAL-LINE-3
077000              AFTER ADVANCING 1 LINE.
077100     DISPLAY  "RCSUGG - RECIPES EXAMINED  " WS-RECIPES-EXAMINED.
077200     DISPLAY  "RCSUGG - RECIPES SKIPPED   " WS-RECIPES-SKIPPED.
077300     DISPLAY  "RCSUGG - SUGGESTIONS TOTAL " WS-SUGGESTIONS-TOTAL.
077400     GO       TO AA095-EXIT.
077500 AA095-EXIT.
077600     EXIT.
077700*
077800*-------------------------------------------------------------
077900* AA090 - CLOSE DOWN.
078000*-------------------------------------------------------------
078100 AA090-CLOSE-FILES.
078200     CLOSE    RC-USER-FILE
078300              RC-PANTRY-FILE
078400              RC-RECIPE-FILE
078500              RC-RECING-FILE
078600              RC-PARAM1-FILE
078700              RC-SUGGEST-FILE
078800              RC-PRINT-FILE.
078900     GO       TO AA090-EXIT.
079000 AA090-EXIT.
079100     EXIT.
079200*
