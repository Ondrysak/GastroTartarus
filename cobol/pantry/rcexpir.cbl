000100****************************************************************
000200*                                                               *
000300*                RCEXPIR   EXPIRING-STOCK REPORT               *
000400*         SELECTS EACH USER'S PANTRY ROWS DUE TO EXPIRE        *
000500*         WITHIN THE NIGHT'S CUTOFF WINDOW AND PRINTS THE      *
000600*         EXPIRING-STOCK REPORT, ONE CONTROL GROUP PER USER    *
000700*                                                               *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.       RCEXPIR.
001400*
001500    AUTHOR.           T G ASHWORTH.
001600    INSTALLATION.     APPLEWOOD COMPUTERS.
001700    DATE-WRITTEN.     09/01/86.
001800    DATE-COMPILED.
001900    SECURITY.         COPYRIGHT (C) 1986-2026 & LATER, T G ASHWORTH.
002000                      DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002100                      SEE THE FILE COPYING FOR DETAILS.
002200*
002300*    REMARKS.          COMPUTES TONIGHT'S CUTOFF DATE (RUN DATE PLUS
002400*                       PAR-DAYS-AHEAD, WITH MONTH/LEAP-YEAR CARRY) AND
002500*                       WALKS PANFILE FOR EVERY ROW WHOSE EXPIRY DATE IS
002600*                       PRESENT AND FALLS ON OR BEFORE THAT CUTOFF.
002700*                       PANFILE COMES IN SORTED PAN-USER-ID/PAN-ING-ID SO
002800*                       THE PER-USER GROUPING IS A PLAIN CONTROL BREAK -
002900*                       NO SORT STEP OF OUR OWN IS NEEDED.  WHEN THE
003000*                       CARD ASKED FOR ONE PARTICULAR USER ONLY, EVERY
003100*                       OTHER USER'S ROWS ARE SKIPPED ON THE FLY.
003200*
003300*    VERSION.          SEE PROG-NAME IN WS.
003400*
003500*    CALLING PROGRAM.  RC000, VIA RC-LINKAGE-DATA.
003600*
003700*    FILES USED.
003800*                       INGFILE.   INGREDIENT MASTER (INPUT).
003900*                       PANFILE.   PANTRY (INPUT).
004000*                       RCPARM1.   RUN PARAMETERS (INPUT).
004100*                       RPTFILE.   EXPIRING-STOCK REPORT (OUTPUT).
004200*
004300*    ERROR MESSAGES USED.
004400*                       NONE - RCVALID HAS ALREADY EDITED EVERY MASTER
004500*                       AND TRANSACTION BY THE TIME THIS ENGINE RUNS.  A
004600*                       BAD OPEN OR A MISSING RCPARM1 ROW IS TREATED AS
004700*                       AN OPERATOR/JCL FAULT AND ABORTS TO THE JOB LOG.
004800*
004900* CHANGES:
005000* 09/01/86 TGA -     CREATED.
005100* 21/01/26 VBC - .01 REWRITTEN FOR THE RC (RECIPE & PANTRY PLANNING)
005200*                     SUITE - CUTOFF-DATE ARITHMETIC AND CONTROL-BREAK
005300*                     REPORT REPLACE THE OLD VACATION-DUE LISTING.  NOT
005400*                     BUILT ON REPORT WRITER - RPTFILE IS A PLAIN FD
005500*                     SHARED WITH RCSUGG, WHICH RULES OUT SEPARATE
005600*                     REPORTS ARE CLAUSES PER PROGRAM, SO THE CONTROL
005700*                     BREAK IS HAND-ROLLED THE SAME WAY RCVALID HANDLES
005800*                     ITS OWN SAVE-KEY COMPARISONS.
005900* 26/01/26 VBC - .02 CUTOFF-DATE CARRY DEPENDS ON WSRCDATE'S REDEFINES
006000*                     BOTH BEING DISPLAY - SEE THAT COPYBOOK'S OWN
006100*                     CHANGE LOG - CONFIRMED CORRECT BEFORE WIRING
006200*                     AA040-CALC-CUTOFF-DATE TO IT.
006300* 30/11/98 SDM - Y2K SWEEP - PAR-RUN-DATE AND PAN-EXPIRY-DATE ARE BOTH
006400*                     ALREADY CCYYMMDD, SO THE CARRY LOGIC HAS NO 2
006500*                     DIGIT YEAR TO WINDOW.  NO CHANGE MADE, LOGGED FOR
006600*                     THE AUDIT TRAIL AS USUAL.
006700*
006800****************************************************************
006900*
007000* COPYRIGHT NOTICE.
007100* ****************
007200*
007300* THIS PROGRAM IS PART OF THE RECIPE & PANTRY PLANNING (RC) SUITE
007400* AND IS COPYRIGHT (C) T G ASHWORTH, 1986-2026 AND LATER.
007500*
007600* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
007700* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
007800* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR PERSONAL AND
007900* IN-HOUSE BUSINESS USE ONLY, EXCLUDING REPACKAGING OR RESALE.
008000*
008100* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT ANY
008200* WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
008300* FITNESS FOR A PARTICULAR PURPOSE.  SEE THE GNU GENERAL PUBLIC
008400* LICENSE FOR MORE DETAILS.
008500*
008600****************************************************************
008700*
008800 ENVIRONMENT             DIVISION.
008900*================================
009000*
009100 COPY "ENVDIV.COB".
009200 INPUT-OUTPUT            SECTION.
009300 FILE-CONTROL.
009400 COPY "SELRCING.COB".
009500 COPY "SELRCPAN.COB".
009600 COPY "SELRCPAR.COB".
009700 COPY "SELRCRPT.COB".
009800*
009900 DATA                    DIVISION.
010000*================================
010100*
010200 FILE                    SECTION.
010300*
010400 COPY "FDRCING.COB".
010500 COPY "FDRCPAN.COB".
010600 COPY "FDRCPAR.COB".
010700 COPY "FDRCRPT.COB".
010800*
010900 WORKING-STORAGE SECTION.
011000*------------------------
011100*
011200 77  PROG-NAME               PIC X(15) VALUE "RCEXPIR(3.3.02)".
011300*
011400 01  RC-RRN                   PIC 9(4)  COMP.
011500*    RCPARM1 IS RRN 1 THROUGHOUT THE SUITE.
011600*
011700 01  WS-DATA.
011800     03  RC-ING-STATUS       PIC XX.
011900     03  RC-PAN-STATUS       PIC XX.
012000     03  RC-PAR-STATUS       PIC XX.
012100     03  RC-RPT-STATUS       PIC XX.
012200     03  WS-PAN-READ-SW      PIC X     VALUE "N".
012300         88  WS-NO-MORE-PAN              VALUE "Y".
012400     03  WS-ING-READ-SW      PIC X     VALUE "N".
012500         88  WS-NO-MORE-ING              VALUE "Y".
012600     03  FILLER              PIC X(6).
012700*
012800 COPY "WSRCITAB.COB".
012900*
013000 COPY "WSRCDATE.COB".
013100*
013200* CUTOFF DATE - RESULT OF AA040'S CARRY, KEPT BOTH AS A FLAT COMPARISON
013300*  FIGURE AND, VIA ITS OWN REDEFINES, BROKEN OUT FOR THE REPORT HEADING.
013400*
013500 01  WS-CUTOFF-DATE-GROUP.
013600     03  WS-CUTOFF-DATE-BIN   PIC 9(8).
013700     03  FILLER               PIC X(4).
013800 01  WS-CUTOFF-DATE-REDEF REDEFINES WS-CUTOFF-DATE-GROUP.
013900     03  WS-CUTOFF-CCYY       PIC 9(4).
014000     03  WS-CUTOFF-MM         PIC 99.
014100     03  WS-CUTOFF-DD         PIC 99.
014200     03  FILLER               PIC X(2).
014300*
014400* PANTRY EXPIRY DATE, BROKEN OUT THE SAME WAY, SOLELY TO REFORMAT
014500*  PAN-EXPIRY-DATE AS YYYY-MM-DD ON THE PRINT LINE.
014600*
014700 01  WS-PRINT-EXPIRY-GROUP.
014800     03  WS-PRINT-EXPIRY-BIN  PIC 9(8).
014900     03  FILLER               PIC X(4).
015000 01  WS-PRINT-EXPIRY-REDEF REDEFINES WS-PRINT-EXPIRY-GROUP.
015100     03  WS-PRINT-EXP-CCYY    PIC 9(4).
015200     03  WS-PRINT-EXP-MM      PIC 99.
015300     03  WS-PRINT-EXP-DD      PIC 99.
015400     03  FILLER               PIC X(2).
015500*
015600 01  WS-COUNTERS.
015700     03  WS-USER-SEL-COUNT   PIC 9(5)  COMP.
015800     03  WS-GRAND-TOTAL      PIC 9(6)  COMP  VALUE ZERO.
015900     03  FILLER              PIC X(4).
016000*
016100 01  WS-SAVE-USER-ID          PIC X(8)  VALUE SPACES.
016200*
016300* PRINT-LINE WORK AREA - BUILT UP HERE THEN MOVED TO RPT-LINE SO THE
016400*  EDITED PICTURES DON'T HAVE TO LIVE IN THE FD ITSELF.
016500*
016600 01  WS-DETAIL-LINE.
016700     03  WS-DL-ING-ID          PIC X(8).
016800     03  FILLER                PIC X(2)   VALUE SPACES.
016900     03  WS-DL-ING-NAME        PIC X(30).
017000     03  FILLER                PIC X(2)   VALUE SPACES.
017100     03  WS-DL-AMOUNT          PIC ZZZ,ZZ9.99.
017200     03  FILLER                PIC X(2)   VALUE SPACES.
017300     03  WS-DL-UNIT            PIC X(10).
017400     03  FILLER                PIC X(2)   VALUE SPACES.
017500     03  WS-DL-EXPIRY          PIC X(10).
017600     03  FILLER                PIC X(44).
017700*
017800 01  WS-HEADING-LINE.
017900     03  FILLER                PIC X(30)
018000                     VALUE "EXPIRING-STOCK REPORT - USER  ".
018100     03  WS-HL-USER-ID         PIC X(8).
018200     03  FILLER                PIC X(82)  VALUE SPACES.
018300*
018400 01  WS-CUTOFF-LINE.
018500     03  FILLER                PIC X(24)
018600                     VALUE "  ROWS DUE ON OR BEFORE ".
018700     03  WS-CL-CCYY            PIC 9(4).
018800     03  FILLER                PIC X       VALUE "-".
018900     03  WS-CL-MM              PIC 99.
019000     03  FILLER                PIC X       VALUE "-".
019100     03  WS-CL-DD              PIC 99.
019200     03  FILLER                PIC X(86)  VALUE SPACES.
019300*
019400 01  WS-FOOTING-LINE.
019500     03  FILLER                PIC X(18)
019600                     VALUE "  TOTAL FOR USER  ".
019700     03  WS-FL-USER-ID         PIC X(8).
019800     03  FILLER                PIC X(3)   VALUE " - ".
019900     03  WS-FL-COUNT           PIC ZZ,ZZ9.
020000     03  FILLER                PIC X(4)
020100                     VALUE " ROW".
020200     03  FILLER                PIC X(81)  VALUE SPACES.
020300*
020400 01  WS-FINAL-LINE.
020500     03  FILLER                PIC X(25)
020600                     VALUE "GRAND TOTAL ROWS SELECTED".
020700     03  FILLER                PIC X(2)   VALUE " -".
020800     03  WS-GT-COUNT           PIC ZZZ,ZZ9.
020900     03  FILLER                PIC X(86)  VALUE SPACES.
021000*
021100 LINKAGE SECTION.
021200*===============
021300*
021400 01  TO-DAY                  PIC X(10).
021500 COPY "WSLNKAG.COB".
021600*
021700 PROCEDURE DIVISION USING RC-LINKAGE-DATA TO-DAY.
021800*=================================================
021900*
022000 AA000-MAIN                  SECTION.
022100*************************************
022200*
022300     MOVE     ZERO TO RC-RETURN-CODE.
022400     PERFORM  AA010-OPEN-FILES        THRU AA010-EXIT.
022500     PERFORM  AA015-READ-PARAMS       THRU AA015-EXIT.
022600     PERFORM  AA020-LOAD-INGREDIENTS  THRU AA020-EXIT.
022700     PERFORM  AA040-CALC-CUTOFF-DATE  THRU AA040-EXIT.
022800     PERFORM  AA050-SELECT-PANTRY     THRU AA050-EXIT.
022900     PERFORM  AA090-CLOSE-FILES       THRU AA090-EXIT.
023000     GOBACK.
023100*
023200 AA000-EXIT.  EXIT SECTION.
023300*
023400*-------------------------------------------------------------
023500* AA010 - OPEN EVERY FILE THIS PROGRAM TOUCHES.  A BAD OPEN IS
023600*  AN OPERATOR/JCL FAULT, NOT SOMETHING WE HAVE A ROW OR KEY
023700*  TO LOG TO ERRFILE FOR, SO IT'S REPORTED STRAIGHT TO THE JOB
023800*  LOG AND THE RUN ABORTS.
023900*-------------------------------------------------------------
024000 AA010-OPEN-FILES.
024100     OPEN     INPUT  RC-INGREDIENT-FILE.
024200     IF       RC-ING-STATUS NOT = "00"
024300              DISPLAY "RCEXPIR - INGFILE OPEN FAILED - " RC-ING-STATUS
024400              MOVE 1 TO RC-RETURN-CODE
024500              GOBACK RETURNING RC-RETURN-CODE.
024600     OPEN     INPUT  RC-PANTRY-FILE.
024700     IF       RC-PAN-STATUS NOT = "00"
024800              DISPLAY "RCEXPIR - PANFILE OPEN FAILED - " RC-PAN-STATUS
024900              MOVE 1 TO RC-RETURN-CODE
025000              GOBACK RETURNING RC-RETURN-CODE.
025100     OPEN     INPUT  RC-PARAM1-FILE.
025200     IF       RC-PAR-STATUS NOT = "00"
025300              DISPLAY "RCEXPIR - RCPARM1 OPEN FAILED - " RC-PAR-STATUS
025400              MOVE 1 TO RC-RETURN-CODE
025500              GOBACK RETURNING RC-RETURN-CODE.
025600     OPEN     OUTPUT RC-PRINT-FILE.
025700     GO       TO AA010-EXIT.
025800 AA010-EXIT.
025900     EXIT.
026000*
026100*-------------------------------------------------------------
026200* AA015 - PICK UP THE NIGHT'S RUN PARAMETERS FROM RCPARM1,
026300*  WRITTEN DOWN EARLIER BY RC000.  RC000 HAS ALREADY EDITED
026400*  PAR-DAYS-AHEAD INTO RANGE, SO THIS ENGINE TAKES IT AS GIVEN.
026500*-------------------------------------------------------------
026600 AA015-READ-PARAMS.
026700     MOVE     1 TO RC-RRN.
026800     READ     RC-PARAM1-FILE.
026900     IF       RC-PAR-STATUS NOT = "00"
027000              DISPLAY "RCEXPIR - RCPARM1 READ FAILED - " RC-PAR-STATUS
027100              MOVE 2 TO RC-RETURN-CODE
027200              PERFORM AA090-CLOSE-FILES THRU AA090-EXIT
027300              GOBACK RETURNING RC-RETURN-CODE.
027400     GO       TO AA015-EXIT.
027500 AA015-EXIT.
027600     EXIT.
027700*
027800*-------------------------------------------------------------
027900* AA020 - LOAD THE INGREDIENT MASTER INTO WS-ING-TABLE FOR THE
028000*  NAME/UNIT LOOKUP ON EACH DETAIL LINE.  RCVALID HAS ALREADY
028100*  REJECTED ANYTHING WRONG WITH IT, SO THERE'S NO EDIT HERE.
028200*-------------------------------------------------------------
028300 AA020-LOAD-INGREDIENTS.
028400     PERFORM  AA022-READ-ING THRU AA022-EXIT.
028500     PERFORM  AA024-STORE-ONE-ING THRU AA024-EXIT
028600              UNTIL WS-NO-MORE-ING.
028700     GO       TO AA020-EXIT.
028800 AA020-EXIT.
028900     EXIT.
029000*
029100 AA022-READ-ING.
029200     READ     RC-INGREDIENT-FILE
029300              AT END SET WS-NO-MORE-ING TO TRUE.
029400     GO       TO AA022-EXIT.
029500 AA022-EXIT.
029600     EXIT.
029700*
029800 AA024-STORE-ONE-ING.
029900     ADD      1 TO WS-ING-TABLE-COUNT.
030000     SET      WS-ING-IX TO WS-ING-TABLE-COUNT.
030100     MOVE     ING-ID       TO WS-ING-TAB-ID (WS-ING-IX).
030200     MOVE     ING-NAME     TO WS-ING-TAB-NAME (WS-ING-IX).
030300     MOVE     ING-CATEGORY TO WS-ING-TAB-CATEGORY (WS-ING-IX).
030400     MOVE     ING-UNIT     TO WS-ING-TAB-UNIT (WS-ING-IX).
030500     PERFORM  AA022-READ-ING THRU AA022-EXIT.
030600     GO       TO AA024-EXIT.
030700 AA024-EXIT.
030800     EXIT.
030900*
031000*-------------------------------------------------------------
031100* AA040 - CUTOFF-DATE = RUN-DATE + PAR-DAYS-AHEAD, ADDED ONE
031200*  CALENDAR DAY AT A TIME SO MONTH-END AND YEAR-END CARRY LOOK
031300*  AFTER THEMSELVES - PAR-DAYS-AHEAD NEVER EXCEEDS 30, SO THIS
031400*  IS CHEAPER THAN A JULIAN-DATE CONVERSION FOR WHAT IT BUYS US.
031500*-------------------------------------------------------------
031600 AA040-CALC-CUTOFF-DATE.
031700     MOVE     PAR-RUN-DATE TO WS-DATE-NUMERIC.
031800     PERFORM  AA042-TEST-LEAP-YEAR THRU AA042-EXIT.
031900     PERFORM  AA046-SET-FEB-LENGTH THRU AA046-EXIT.
032000     MOVE     PAR-DAYS-AHEAD TO WS-DAYS-LEFT-TO-ADD.
032100     PERFORM  AA044-ADD-ONE-DAY THRU AA044-EXIT
032200              WS-DAYS-LEFT-TO-ADD TIMES.
032300     MOVE     WS-DATE-NUMERIC TO WS-CUTOFF-DATE-BIN.
032400     GO       TO AA040-EXIT.
032500 AA040-EXIT.
032600     EXIT.
032700*
032800*-------------------------------------------------------------
032900* AA042 - IS WS-DATE-CCYY (THE YEAR CURRENTLY BEING WORKED) A
033000*  LEAP YEAR - DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY
033100*  400.  NAMED TO MATCH THE FORWARD REFERENCE LEFT IN WSRCDATE.
033200*-------------------------------------------------------------
033300 AA042-TEST-LEAP-YEAR.
033400     MOVE     "N" TO WS-LEAP-YEAR-SW.
033500     DIVIDE   WS-DATE-CCYY BY 4   GIVING WS-LEAP-TEST-QUOT
033600                                  REMAINDER WS-LEAP-TEST-REM-4.
033700     IF       WS-LEAP-TEST-REM-4 NOT = ZERO
033800              GO TO AA042-EXIT.
033900     DIVIDE   WS-DATE-CCYY BY 100 GIVING WS-LEAP-TEST-QUOT
034000                                  REMAINDER WS-LEAP-TEST-REM-100.
034100     IF       WS-LEAP-TEST-REM-100 NOT = ZERO
034200              SET  WS-IS-LEAP-YEAR TO TRUE
034300              GO TO AA042-EXIT.
034400     DIVIDE   WS-DATE-CCYY BY 400 GIVING WS-LEAP-TEST-QUOT
034500                                  REMAINDER WS-LEAP-TEST-REM-400.
034600     IF       WS-LEAP-TEST-REM-400 = ZERO
034700              SET  WS-IS-LEAP-YEAR TO TRUE
034800     ELSE
034900              SET  WS-NOT-LEAP-YEAR TO TRUE
035000     END-IF.
035100     GO       TO AA042-EXIT.
035200 AA042-EXIT.
035300     EXIT.
035400*
035500*-------------------------------------------------------------
035600* AA044 - ADD ONE DAY TO WS-DATE-WORK, CARRYING MONTH AND YEAR
035700*  WHEN THE DAY RUNS PAST THE MONTH LENGTH IN WS-MONTH-LENGTH.
035800*-------------------------------------------------------------
035900 AA044-ADD-ONE-DAY.
036000     ADD      1 TO WS-DATE-DD.
036100     IF       WS-DATE-DD NOT > WS-MONTH-LENGTH (WS-DATE-MM)
036200              GO TO AA044-EXIT.
036300     MOVE     1 TO WS-DATE-DD.
036400     ADD      1 TO WS-DATE-MM.
036500     IF       WS-DATE-MM NOT > 12
036600              GO TO AA044-EXIT.
036700     MOVE     1 TO WS-DATE-MM.
036800     ADD      1 TO WS-DATE-CCYY.
036900     PERFORM  AA042-TEST-LEAP-YEAR THRU AA042-EXIT.
037000     PERFORM  AA046-SET-FEB-LENGTH THRU AA046-EXIT.
037100     GO       TO AA044-EXIT.
037200 AA044-EXIT.
037300     EXIT.
037400*
037500*-------------------------------------------------------------
037600* AA046 - FEBRUARY'S ENTRY IN WS-MONTH-LENGTH STARTS AT 28 -
037700*  BUMP IT TO 29 FOR A LEAP YEAR, DROP IT BACK TO 28 OTHERWISE
037800*  (THE CARRY IN AA044 CAN WALK FROM A LEAP YEAR INTO A NON
037900*  LEAP YEAR OR BACK, SO BOTH DIRECTIONS ARE NEEDED HERE).
038000*-------------------------------------------------------------
038100 AA046-SET-FEB-LENGTH.
038200     IF       WS-IS-LEAP-YEAR
038300              MOVE 29 TO WS-MONTH-LENGTH (2)
038400     ELSE
038500              MOVE 28 TO WS-MONTH-LENGTH (2)
038600     END-IF.
038700     GO       TO AA046-EXIT.
038800 AA046-EXIT.
038900     EXIT.
039000*
039100*-------------------------------------------------------------
039200* AA050 - WALK PANFILE IN ITS NATURAL PAN-USER-ID/PAN-ING-ID
039300*  ORDER, WRITING THE HEADING/DETAIL/FOOTING LINES AS THE
039400*  CONTROL BREAK ON PAN-USER-ID FIRES.
039500*-------------------------------------------------------------
039600 AA050-SELECT-PANTRY.
039700     PERFORM  AA052-READ-PANTRY THRU AA052-EXIT.
039800     PERFORM  AA054-PROCESS-ONE-PAN THRU AA054-EXIT
039900              UNTIL WS-NO-MORE-PAN.
040000     IF       WS-SAVE-USER-ID NOT = SPACES
040100              PERFORM AA056-USER-FOOTING THRU AA056-EXIT.
040200     PERFORM  AA058-FINAL-TOTALS THRU AA058-EXIT.
040300     GO       TO AA050-EXIT.
040400 AA050-EXIT.
040500     EXIT.
040600*
040700 AA052-READ-PANTRY.
040800     READ     RC-PANTRY-FILE
040900              AT END SET WS-NO-MORE-PAN TO TRUE.
041000     GO       TO AA052-EXIT.
041100 AA052-EXIT.
041200     EXIT.
041300*
041400 AA054-PROCESS-ONE-PAN.
041500     IF       PAR-FOR-USER-ID NOT = SPACES
041600        AND   PAN-USER-ID NOT = PAR-FOR-USER-ID
041700              GO TO AA054-NEXT.
041800     IF       PAN-USER-ID NOT = WS-SAVE-USER-ID
041900              IF   WS-SAVE-USER-ID NOT = SPACES
042000                   PERFORM AA056-USER-FOOTING THRU AA056-EXIT
042100              END-IF
042200              MOVE PAN-USER-ID TO WS-SAVE-USER-ID
042300              MOVE ZERO TO WS-USER-SEL-COUNT
042400              PERFORM AA057-USER-HEADING THRU AA057-EXIT
042500     END-IF.
042600     IF       PAN-EXPIRY-DATE NOT = ZERO
042700        AND   PAN-EXPIRY-DATE NOT > WS-CUTOFF-DATE-BIN
042800              PERFORM AA060-WRITE-DETAIL THRU AA060-EXIT
042900              ADD  1 TO WS-USER-SEL-COUNT
043000              ADD  1 TO WS-GRAND-TOTAL.
043100 AA054-NEXT.
043200     PERFORM  AA052-READ-PANTRY THRU AA052-EXIT.
043300     GO       TO AA054-EXIT.
043400 AA054-EXIT.
043500     EXIT.
043600*
043700*-------------------------------------------------------------
043800* AA056 - CONTROL FOOTING - ONE LINE, THE SELECTED-ROW COUNT
043900*  FOR THE USER WHOSE GROUP JUST ENDED.
044000*-------------------------------------------------------------
044100 AA056-USER-FOOTING.
044200     MOVE     WS-SAVE-USER-ID  TO WS-FL-USER-ID.
044300     MOVE     WS-USER-SEL-COUNT TO WS-FL-COUNT.
044400     WRITE    RC-PRINT-RECORD FROM WS-FOOTING-LINE
044500              AFTER ADVANCING 1 LINE.
044600     MOVE     SPACES TO RC-PRINT-RECORD.
044700     WRITE    RC-PRINT-RECORD AFTER ADVANCING 1 LINE.
044800     GO       TO AA056-EXIT.
044900 AA056-EXIT.
045000     EXIT.
045100*
045200*-------------------------------------------------------------
045300* AA057 - CONTROL HEADING - NEW USER, NEW PAGE HEADING PLUS
045400*  THE CUTOFF DATE THIS USER'S ROWS ARE BEING TESTED AGAINST.
045500*-------------------------------------------------------------
045600 AA057-USER-HEADING.
045700     MOVE     WS-SAVE-USER-ID TO WS-HL-USER-ID.
045800     WRITE    RC-PRINT-RECORD FROM WS-HEADING-LINE
045900              AFTER ADVANCING PAGE.
046000     MOVE     WS-CUTOFF-CCYY TO WS-CL-CCYY.
046100     MOVE     WS-CUTOFF-MM   TO WS-CL-MM.
046200     MOVE     WS-CUTOFF-DD   TO WS-CL-DD.
046300     WRITE    RC-PRINT-RECORD FROM WS-CUTOFF-LINE
046400              AFTER ADVANCING 1 LINE.
046500     MOVE     SPACES TO RC-PRINT-RECORD.
046600     WRITE    RC-PRINT-RECORD AFTER ADVANCING 1 LINE.
046700     GO       TO AA057-EXIT.
046800 AA057-EXIT.
046900     EXIT.
047000*
047100*-------------------------------------------------------------
047200* AA060 - ONE DETAIL LINE - INGREDIENT ID/NAME (VIA SEARCH ALL
047300*  OF THE TABLE BUILT IN AA020), AMOUNT, UNIT AND EXPIRY DATE
047400*  REFORMATTED AS YYYY-MM-DD.
047500*-------------------------------------------------------------
047600 AA060-WRITE-DETAIL.
047700     MOVE     SPACES TO WS-DL-ING-NAME.
047800     MOVE     SPACES TO WS-DL-UNIT.
047900     SEARCH   ALL WS-ING-ENTRY
048000              AT END
048100                   MOVE "*** NOT ON FILE ***" TO WS-DL-ING-NAME
048200              WHEN WS-ING-TAB-ID (WS-ING-IX) = PAN-ING-ID
048300                   MOVE WS-ING-TAB-NAME (WS-ING-IX) TO WS-DL-ING-NAME
048400                   MOVE WS-ING-TAB-UNIT (WS-ING-IX) TO WS-DL-UNIT.
048500     MOVE     PAN-ING-ID  TO WS-DL-ING-ID.
048600     MOVE     PAN-AMOUNT  TO WS-DL-AMOUNT.
048700     MOVE     PAN-EXPIRY-DATE TO WS-PRINT-EXPIRY-BIN.
048800     MOVE     WS-PRINT-EXP-CCYY TO WS-DL-EXPIRY (1:4).
048900     MOVE     "-"               TO WS-DL-EXPIRY (5:1).
049000     MOVE     WS-PRINT-EXP-MM   TO WS-DL-EXPIRY (6:2).
049100     MOVE     "-"               TO WS-DL-EXPIRY (8:1).
049200     MOVE     WS-PRINT-EXP-DD   TO WS-DL-EXPIRY (9:2).
049300     WRITE    RC-PRINT-RECORD FROM WS-DETAIL-LINE
049400              AFTER ADVANCING 1 LINE.
049500     GO       TO AA060-EXIT.
049600 AA060-EXIT.
049700     EXIT.
049800*
049900*-------------------------------------------------------------
050000* AA058 - FINAL FOOTING - GRAND TOTAL ACROSS EVERY USER
050100*  SELECTED THIS RUN (OR THE ONE USER, WHEN PAR-FOR-USER-ID
050200*  WAS SUPPLIED).  ALSO ECHOED TO THE JOB LOG.
050300*-------------------------------------------------------------
050400 AA058-FINAL-TOTALS.
050500     MOVE     WS-GRAND-TOTAL TO WS-GT-COUNT.
050600     WRITE    RC-PRINT-RECORD FROM WS-FINAL-LINE
050700              AFTER ADVANCING 1 LINE.
050800     DISPLAY  "RCEXPIR - ROWS SELECTED " WS-GRAND-TOTAL.
050900     GO       TO AA058-EXIT.
051000 AA058-EXIT.
051100     EXIT.
051200*
051300*-------------------------------------------------------------
051400* AA090 - CLOSE DOWN.
051500*-------------------------------------------------------------
051600 AA090-CLOSE-FILES.
051700     CLOSE    RC-INGREDIENT-FILE
051800              RC-PANTRY-FILE
051900              RC-PARAM1-FILE
052000              RC-PRINT-FILE.
052100     GO       TO AA090-EXIT.
052200 AA090-EXIT.
052300     EXIT.
052400*
