000100****************************************************************
000200*                                                               *
000300*                RCSRCH    INGREDIENT CATALOG SEARCH           *
000400*         CASE-INSENSITIVE SUBSTRING SEARCH OF INGFILE ON      *
000500*         NAME OR CATEGORY, WITH SKIP/LIMIT WINDOWING          *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.       RCSRCH.
001300*
001400    AUTHOR.           T G ASHWORTH.
001500    INSTALLATION.     APPLEWOOD COMPUTERS.
001600    DATE-WRITTEN.     13/01/86.
001700    DATE-COMPILED.
001800    SECURITY.         COPYRIGHT (C) 1986-2026 & LATER, T G ASHWORTH.
001900                      DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002000                      SEE THE FILE COPYING FOR DETAILS.
002100*
002200*    REMARKS.          WALKS INGFILE ONCE, UPPER-CASING EACH RECORD'S NAME
002300*                       AND CATEGORY AND TESTING WHETHER THE UPPER-CASED
002400*                       SEARCH TEXT APPEARS ANYWHERE IN EITHER ONE.  A
002500*                       BLANK SEARCH TEXT MATCHES EVERY RECORD.  MATCHES
002600*                       ARE COUNTED IN FULL; ONLY THE SKIP/LIMIT WINDOW OF
002700*                       THEM IS ACTUALLY PRINTED.
002800*
002900*    VERSION.          SEE PROG-NAME IN WS.
003000*
003100*    CALLING PROGRAM.  RC000, VIA RC-LINKAGE-DATA.
003200*
003300*    FILES USED.
003400*                       INGFILE.   INGREDIENT MASTER (INPUT).
003500*                       RCPARM1.   RUN PARAMETERS (INPUT).
003600*                       RPTFILE.   CATALOG SEARCH REPORT (OUTPUT).
003700*
003800*    ERROR MESSAGES USED.
003900*                       NONE - RCVALID HAS ALREADY EDITED INGFILE BY THE
004000*                       TIME THIS ENGINE RUNS.  A BAD OPEN OR A MISSING
004100*                       RCPARM1 ROW IS TREATED AS AN OPERATOR/JCL FAULT
004200*                       AND ABORTS TO THE JOB LOG, THE SAME AS RCEXPIR
004300*                       AND RCSUGG.
004400*
004500* CHANGES:
004600* 13/01/86 TGA -     CREATED.
004700* 22/01/26 VBC - .01 REWRITTEN FOR THE RC (RECIPE & PANTRY PLANNING) SUITE
004800*                     - THE OLD NAME-AND-ADDRESS LOOKUP BECOMES A
004900*                     SUBSTRING SEARCH ON THE INGREDIENT CATALOG.  NO
005000*                     INTRINSIC FUNCTION FOR UPPER-CASE OR FOR SUBSTRING
005100*                     TESTING IN THIS SHOP'S COMPILER, SO BOTH ARE
005200*                     HAND-ROLLED BELOW.
005300* 30/11/98 SDM - Y2K SWEEP - PROGRAM TOUCHES NO DATE FIELD OF ANY KIND.
005400*                     NO CHANGE MADE, LOGGED FOR THE AUDIT TRAIL AS USUAL.
005500*
005600****************************************************************
005700*
005800* COPYRIGHT NOTICE.
005900* ****************
006000*
006100* THIS PROGRAM IS PART OF THE RECIPE & PANTRY PLANNING (RC) SUITE
006200* AND IS COPYRIGHT (C) T G ASHWORTH, 1986-2026 AND LATER.
006300*
006400* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
006500* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
006600* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR PERSONAL AND
006700* IN-HOUSE BUSINESS USE ONLY, EXCLUDING REPACKAGING OR RESALE.
006800*
006900* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT ANY
007000* WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
007100* FITNESS FOR A PARTICULAR PURPOSE.  SEE THE GNU GENERAL PUBLIC
007200* LICENSE FOR MORE DETAILS.
007300*
007400****************************************************************
007500*
007600 ENVIRONMENT             DIVISION.
007700*================================
007800*
007900 COPY "ENVDIV.COB".
008000 INPUT-OUTPUT            SECTION.
008100 FILE-CONTROL.
008200 COPY "SELRCING.COB".
008300 COPY "SELRCPAR.COB".
008400 COPY "SELRCRPT.COB".
008500*
008600 DATA                    DIVISION.
008700*================================
008800*
008900 FILE                    SECTION.
009000*
009100 COPY "FDRCING.COB".
009200 COPY "FDRCPAR.COB".
009300 COPY "FDRCRPT.COB".
009400*
009500 WORKING-STORAGE SECTION.
009600*------------------------
009700*
009800 77  PROG-NAME               PIC X(15) VALUE "RCSRCH (3.3.01)".
009900*
010000 01  RC-RRN                   PIC 9(4)  COMP.
010100*    RCPARM1 IS RRN 1 THROUGHOUT THE SUITE.
010200*
010300 01  WS-DATA.
010400     03  RC-ING-STATUS       PIC XX.
010500     03  RC-PAR-STATUS       PIC XX.
010600     03  RC-RPT-STATUS       PIC XX.
010700     03  WS-ING-READ-SW      PIC X     VALUE "N".
010800         88  WS-NO-MORE-ING              VALUE "Y".
010900     03  FILLER              PIC X(5).
011000*
011100* UPPER-CASED SEARCH TEXT AND ITS TRIMMED LENGTH - COMPUTED ONCE AT THE
011200*  START OF THE RUN.  A LENGTH OF ZERO MEANS "MATCH EVERY RECORD".  A
011300*  BYTE VIEW IS CARRIED ALONGSIDE FOR THE WHOLE-FIELD COMPARE HABIT USED
011400*  ELSEWHERE IN THE SUITE (SEE WS-SAVE-KEY-REDEF IN RCSUGG).
011500*
011600 01  WS-SEARCH-TEXT-GROUP.
011700     03  WS-SEARCH-TEXT-UC     PIC X(30).
011800     03  FILLER                PIC X(2).
011900 01  WS-SEARCH-TEXT-REDEF REDEFINES WS-SEARCH-TEXT-GROUP.
012000     03  WS-SEARCH-TEXT-BYTES  PIC X(32).
012100*
012200 01  WS-SEARCH-WORK.
012300     03  WS-SEARCH-LEN         PIC 9(2)  COMP.
012400     03  WS-SCAN-IX            PIC 9(2)  COMP.
012500     03  FILLER                PIC X(4).
012600*
012700* CASE-CONVERSION ALPHABETS FOR THE HAND-ROLLED UPPER-CASE PASS - INSPECT
012800*  CONVERTING NEEDS BOTH SIDES SPELLED OUT, THIS SHOP'S COMPILER HAS NO
012900*  INTRINSIC FUNCTION FOR IT.  KEPT LOWER-CASE IN THE SOURCE DESPITE THE
013000*  SHOP'S UPPERCASE HABIT - THE LITERAL HAS TO CONTAIN ACTUAL LOWER-CASE
013100*  BYTES OR THE CONVERTING TABLE DOES NOTHING.
013200*
013300 01  WS-CASE-ALPHABETS.
013400     03  WS-LOWER-ALPHABET     PIC X(26)
013500                     VALUE "abcdefghijklmnopqrstuvwxyz".
013600     03  WS-UPPER-ALPHABET     PIC X(26)
013700                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013800     03  FILLER                PIC X(4).
013900*
014000* ONE RECORD'S UPPER-CASED NAME, REBUILT FRESH FOR EVERY INGFILE ROW READ -
014100*  BYTE VIEW CARRIED ALONGSIDE FOR THE SAME REASON AS THE SEARCH TEXT.
014200*
014300 01  WS-NAME-UC-GROUP.
014400     03  WS-NAME-UC            PIC X(30).
014500     03  FILLER                PIC X(2).
014600 01  WS-NAME-UC-REDEF REDEFINES WS-NAME-UC-GROUP.
014700     03  WS-NAME-UC-BYTES      PIC X(32).
014800*
014900 01  WS-CATEGORY-UC-GROUP.
015000     03  WS-CATEGORY-UC        PIC X(15).
015100     03  FILLER                PIC X(1).
015200 01  WS-CATEGORY-UC-REDEF REDEFINES WS-CATEGORY-UC-GROUP.
015300     03  WS-CATEGORY-UC-BYTES  PIC X(16).
015400*
015500* SHARED SUBSTRING-TEST WORK AREA - LOADED BEFORE EACH CALL ON
015600*  AA070-TEST-SUBSTRING WITH THE FIELD TO BE SEARCHED AND ITS LENGTH.
015700*
015800 01  WS-SUBSTR-WORK.
015900     03  WS-TARGET-FIELD       PIC X(30).
016000     03  WS-TARGET-LEN         PIC 9(2)  COMP.
016100     03  WS-SUBSTR-POS         PIC 9(2)  COMP.
016200     03  WS-SUBSTR-MAX-POS     PIC S9(2) COMP.
016300     03  WS-SUBSTR-FOUND-SW    PIC X     VALUE "N".
016400         88  WS-SUBSTR-FOUND               VALUE "Y".
016500         88  WS-SUBSTR-NOT-FOUND           VALUE "N".
016600     03  FILLER                PIC X(4).
016700*
016800* GROUP-BREAK-STYLE COUNTERS AND WINDOW EDIT WORK.  RUN-WIDE, NOT PER
016900*  RECORD.
017000*
017100 01  WS-COUNTERS.
017200     03  WS-MATCH-COUNT        PIC 9(6)  COMP  VALUE ZERO.
017300     03  WS-OUTPUT-COUNT       PIC 9(4)  COMP  VALUE ZERO.
017400     03  WS-EFFECTIVE-LIMIT    PIC 9(3)  COMP  VALUE ZERO.
017500     03  FILLER                PIC X(4).
017600*
017700* PRINT-LINE WORK AREAS - BUILT UP HERE THEN MOVED TO RPT-LINE.
017800*
017900 01  WS-TITLE-LINE-1.
018000     03  FILLER                PIC X(28)
018100                     VALUE "INGREDIENT CATALOG SEARCH  -".
018200     03  WS-TL1-SEARCH-TEXT    PIC X(30).
018300     03  FILLER                PIC X(62)  VALUE SPACES.
018400*
018500 01  WS-TITLE-LINE-2.
018600     03  FILLER                PIC X(120) VALUE SPACES.
018700*
018800 01  WS-DETAIL-LINE.
018900     03  WS-DL-ING-ID          PIC X(8).
019000     03  FILLER                PIC X(2)   VALUE SPACES.
019100     03  WS-DL-ING-NAME        PIC X(30).
019200     03  FILLER                PIC X(2)   VALUE SPACES.
019300     03  WS-DL-ING-CATEGORY    PIC X(15).
019400     03  FILLER                PIC X(2)   VALUE SPACES.
019500     03  WS-DL-ING-UNIT        PIC X(10).
019600     03  FILLER                PIC X(51)  VALUE SPACES.
019700*
019800 01  WS-FINAL-LINE.
019900     03  FILLER                PIC X(24)
020000                     VALUE "TOTAL MATCHES          -".
020100     03  WS-FL-MATCHES         PIC ZZZZZ9.
020200     03  FILLER                PIC X(2)   VALUE SPACES.
020300     03  FILLER                PIC X(24)
020400                     VALUE "ROWS PRINTED THIS RUN  -".
020500     03  WS-FL-PRINTED         PIC ZZZ9.
020600     03  FILLER                PIC X(60)  VALUE SPACES.
020700*
020800 LINKAGE SECTION.
020900*===============
021000*
021100 01  TO-DAY                  PIC X(10).
021200 COPY "WSLNKAG.COB".
021300*
021400 PROCEDURE DIVISION USING RC-LINKAGE-DATA TO-DAY.
021500*=================================================
021600*
021700 AA000-MAIN                  SECTION.
021800*************************************
021900*
022000     MOVE     ZERO TO RC-RETURN-CODE.
022100     PERFORM  AA010-OPEN-FILES        THRU AA010-EXIT.
022200     PERFORM  AA015-READ-PARAMS       THRU AA015-EXIT.
022300     PERFORM  AA020-PREPARE-SEARCH    THRU AA020-EXIT.
022400     PERFORM  AA030-WRITE-TITLE       THRU AA030-EXIT.
022500     PERFORM  AA050-READ-ING          THRU AA050-EXIT.
022600     PERFORM  AA054-PROCESS-ONE-ING   THRU AA054-EXIT
022700              UNTIL WS-NO-MORE-ING.
022800     PERFORM  AA095-FINAL-TOTALS      THRU AA095-EXIT.
022900     PERFORM  AA090-CLOSE-FILES       THRU AA090-EXIT.
023000     GOBACK.
023100*
023200 AA000-EXIT.  EXIT SECTION.
023300*
023400*-------------------------------------------------------------
023500* AA010 - OPEN EVERY FILE THIS PROGRAM TOUCHES.
023600*-------------------------------------------------------------
023700 AA010-OPEN-FILES.
023800     OPEN     INPUT  RC-INGREDIENT-FILE.
023900     IF       RC-ING-STATUS NOT = "00"
024000              DISPLAY "RCSRCH - INGFILE OPEN FAILED - " RC-ING-STATUS
024100              MOVE 1 TO RC-RETURN-CODE
024200              GOBACK RETURNING RC-RETURN-CODE.
024300     OPEN     INPUT  RC-PARAM1-FILE.
024400     IF       RC-PAR-STATUS NOT = "00"
024500              DISPLAY "RCSRCH - RCPARM1 OPEN FAILED - " RC-PAR-STATUS
024600              MOVE 1 TO RC-RETURN-CODE
024700              GOBACK RETURNING RC-RETURN-CODE.
024800     OPEN     OUTPUT RC-PRINT-FILE.
024900     GO       TO AA010-EXIT.
025000 AA010-EXIT.
025100     EXIT.
025200*
025300*-------------------------------------------------------------
025400* AA015 - PICK UP THE NIGHT'S RUN PARAMETERS.
025500*-------------------------------------------------------------
025600 AA015-READ-PARAMS.
025700     MOVE     1 TO RC-RRN.
025800     READ     RC-PARAM1-FILE.
025900     IF       RC-PAR-STATUS NOT = "00"
026000              DISPLAY "RCSRCH - RCPARM1 READ FAILED - " RC-PAR-STATUS
026100              MOVE 2 TO RC-RETURN-CODE
026200              PERFORM AA090-CLOSE-FILES THRU AA090-EXIT
026300              GOBACK RETURNING RC-RETURN-CODE.
026400     MOVE     PAR-LIMIT TO WS-EFFECTIVE-LIMIT.
026500     IF       WS-EFFECTIVE-LIMIT = ZERO OR WS-EFFECTIVE-LIMIT > 100
026600              MOVE 100 TO WS-EFFECTIVE-LIMIT.
026700     GO       TO AA015-EXIT.
026800 AA015-EXIT.
026900     EXIT.
027000*
027100*-------------------------------------------------------------
027200* AA020 - UPPER-CASE THE SEARCH TEXT AND MEASURE ITS TRIMMED
027300*  LENGTH (TRAILING SPACES ONLY - AN EMBEDDED BLANK IS PART OF
027400*  THE PATTERN).  LENGTH ZERO MEANS "SEARCH TEXT NOT GIVEN".
027500*-------------------------------------------------------------
027600 AA020-PREPARE-SEARCH.
027700     MOVE     PAR-SEARCH-TEXT TO WS-SEARCH-TEXT-UC.
027800     INSPECT  WS-SEARCH-TEXT-UC
027900              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
028000     MOVE     ZERO TO WS-SEARCH-LEN.
028100     IF       WS-SEARCH-TEXT-UC NOT = SPACES
028200              PERFORM AA022-BACK-SCAN THRU AA022-EXIT
028300                       VARYING WS-SCAN-IX FROM 30 BY -1
028400                       UNTIL WS-SCAN-IX < 1
028500                          OR WS-SEARCH-LEN NOT = ZERO.
028600     GO       TO AA020-EXIT.
028700 AA020-EXIT.
028800     EXIT.
028900*
029000 AA022-BACK-SCAN.
029100     IF       WS-SEARCH-TEXT-UC (WS-SCAN-IX:1) NOT = SPACE
029200              MOVE WS-SCAN-IX TO WS-SEARCH-LEN.
029300     GO       TO AA022-EXIT.
029400 AA022-EXIT.
029500     EXIT.
029600*
029700*-------------------------------------------------------------
029800* AA030 - REPORT TITLE, SHOWING THE SEARCH TEXT AS GIVEN (OR
029900*  BLANK, WHICH READS AS "EVERY RECORD").
030000*-------------------------------------------------------------
030100 AA030-WRITE-TITLE.
030200     MOVE     PAR-SEARCH-TEXT TO WS-TL1-SEARCH-TEXT.
030300     WRITE    RC-PRINT-RECORD FROM WS-TITLE-LINE-1
030400              AFTER ADVANCING PAGE.
030500     WRITE    RC-PRINT-RECORD FROM WS-TITLE-LINE-2
030600              AFTER ADVANCING 1 LINE.
030700     GO       TO AA030-EXIT.
030800 AA030-EXIT.
030900     EXIT.
031000*
031100*-------------------------------------------------------------
031200* AA050/AA054 - WALK INGFILE ONCE, TOP TO BOTTOM.
031300*-------------------------------------------------------------
031400 AA050-READ-ING.
031500     READ     RC-INGREDIENT-FILE
031600              AT END SET WS-NO-MORE-ING TO TRUE.
031700     GO       TO AA050-EXIT.
031800 AA050-EXIT.
031900     EXIT.
032000*
032100 AA054-PROCESS-ONE-ING.
032200     PERFORM  AA060-TEST-ONE-ING THRU AA060-EXIT.
032300     IF       WS-SUBSTR-FOUND
032400              ADD  1 TO WS-MATCH-COUNT
032500              IF   WS-MATCH-COUNT > PAR-SKIP
032600               AND WS-OUTPUT-COUNT < WS-EFFECTIVE-LIMIT
032700                   PERFORM AA080-WRITE-DETAIL THRU AA080-EXIT
032800              END-IF
032900     END-IF.
033000     PERFORM  AA050-READ-ING THRU AA050-EXIT.
033100     GO       TO AA054-EXIT.
033200 AA054-EXIT.
033300     EXIT.
033400*
033500*-------------------------------------------------------------
033600* AA060 - DOES THE SEARCH TEXT APPEAR IN THIS RECORD'S NAME OR
033700*  CATEGORY?  A BLANK SEARCH TEXT (WS-SEARCH-LEN = ZERO)
033800*  MATCHES EVERY RECORD WITHOUT TESTING EITHER FIELD.
033900*-------------------------------------------------------------
034000 AA060-TEST-ONE-ING.
034100     SET      WS-SUBSTR-NOT-FOUND TO TRUE.
034200     IF       WS-SEARCH-LEN = ZERO
034300              SET WS-SUBSTR-FOUND TO TRUE
034400              GO TO AA060-EXIT.
034500     MOVE     ING-NAME TO WS-NAME-UC.
034600     INSPECT  WS-NAME-UC
034700              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
034800     MOVE     WS-NAME-UC   TO WS-TARGET-FIELD.
034900     MOVE     30           TO WS-TARGET-LEN.
035000     PERFORM  AA070-TEST-SUBSTRING THRU AA070-EXIT.
035100     IF       WS-SUBSTR-FOUND
035200              GO TO AA060-EXIT.
035300     MOVE     ING-CATEGORY TO WS-CATEGORY-UC.
035400     INSPECT  WS-CATEGORY-UC
035500              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
035600     MOVE     SPACES       TO WS-TARGET-FIELD.
035700     MOVE     WS-CATEGORY-UC TO WS-TARGET-FIELD (1:15).
035800     MOVE     15           TO WS-TARGET-LEN.
035900     PERFORM  AA070-TEST-SUBSTRING THRU AA070-EXIT.
036000     GO       TO AA060-EXIT.
036100 AA060-EXIT.
036200     EXIT.
036300*
036400*-------------------------------------------------------------
036500* AA070 - HAND-ROLLED SUBSTRING TEST - IS WS-SEARCH-TEXT-UC
036600*  (FIRST WS-SEARCH-LEN BYTES) PRESENT ANYWHERE IN THE FIRST
036700*  WS-TARGET-LEN BYTES OF WS-TARGET-FIELD?  SETS
036800*  WS-SUBSTR-FOUND-SW ON THE WAY OUT.
036900*-------------------------------------------------------------
037000 AA070-TEST-SUBSTRING.
037100     SET      WS-SUBSTR-NOT-FOUND TO TRUE.
037200     COMPUTE  WS-SUBSTR-MAX-POS = WS-TARGET-LEN - WS-SEARCH-LEN + 1.
037300     IF       WS-SUBSTR-MAX-POS < 1
037400              GO TO AA070-EXIT.
037500     PERFORM  AA072-CHECK-ONE-POS THRU AA072-EXIT
037600              VARYING WS-SUBSTR-POS FROM 1 BY 1
037700              UNTIL WS-SUBSTR-POS > WS-SUBSTR-MAX-POS
037800                 OR WS-SUBSTR-FOUND.
037900     GO       TO AA070-EXIT.
038000 AA070-EXIT.
038100     EXIT.
038200*
038300 AA072-CHECK-ONE-POS.
038400     IF       WS-TARGET-FIELD (WS-SUBSTR-POS : WS-SEARCH-LEN)
038500                   = WS-SEARCH-TEXT-UC (1 : WS-SEARCH-LEN)
038600              SET WS-SUBSTR-FOUND TO TRUE.
038700     GO       TO AA072-EXIT.
038800 AA072-EXIT.
038900     EXIT.
039000*
039100*-------------------------------------------------------------
039200* AA080 - PRINT ONE MATCHED CATALOG ROW.  ONLY REACHED WHEN THE
039300*  SKIP/LIMIT WINDOW SAYS THIS PARTICULAR MATCH IS ONE OF THE
039400*  ROWS TO SHOW.
039500*-------------------------------------------------------------
039600 AA080-WRITE-DETAIL.
039700     MOVE     ING-ID       TO WS-DL-ING-ID.
039800     MOVE     ING-NAME     TO WS-DL-ING-NAME.
039900     MOVE     ING-CATEGORY TO WS-DL-ING-CATEGORY.
040000     MOVE     ING-UNIT     TO WS-DL-ING-UNIT.
040100     WRITE    RC-PRINT-RECORD FROM WS-DETAIL-LINE
040200              AFTER ADVANCING 1 LINE.
040300     ADD      1 TO WS-OUTPUT-COUNT.
040400     GO       TO AA080-EXIT.
040500 AA080-EXIT.
040600     EXIT.
040700*
040800*-------------------------------------------------------------
040900* AA095 - RUN TOTALS - MATCHES REFLECT EVERY RECORD THAT
041000*  QUALIFIED, NOT JUST THE ROWS THE SKIP/LIMIT WINDOW PRINTED.
041100*-------------------------------------------------------------
041200 AA095-FINAL-TOTALS.
041300     MOVE     WS-MATCH-COUNT  TO WS-FL-MATCHES.
041400     MOVE     WS-OUTPUT-COUNT TO WS-FL-PRINTED.
041500     WRITE    RC-PRINT-RECORD FROM WS-FINAL-LINE
041600              AFTER ADVANCING 1 LINE.
041700     DISPLAY  "RCSRCH - TOTAL MATCHES      " WS-MATCH-COUNT.
041800     DISPLAY  "RCSRCH - ROWS PRINTED       " WS-OUTPUT-COUNT.
041900     GO       TO AA095-EXIT.
042000 AA095-EXIT.
042100     EXIT.
042200*
042300*-------------------------------------------------------------
042400* AA090 - CLOSE DOWN.
042500*-------------------------------------------------------------
042600 AA090-CLOSE-FILES.
042700     CLOSE    RC-INGREDIENT-FILE
042800              RC-PARAM1-FILE
042900              RC-PRINT-FILE.
043000     GO       TO AA090-EXIT.
043100 AA090-EXIT.
043200     EXIT.
043300*
